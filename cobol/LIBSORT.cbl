000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM:  LIBSORT                                                      
000400*  RANKING SORT - INSERTION SORT ON KEYED TABLE ENTRIES                   
000500*  LIBSYS LENDING LEDGER SUITE                                            
000600******************************************************************        
000700*  CHANGE LOG                                                             
000800*  ----------                                                             
000900*  DATE      BY   REQUEST    DESCRIPTION                                  
001000*  --------  ---  ---------  -----------------------------                
001100*  06/12/84  RCH  INIT0001   ORIGINAL CODING - DESCENDING RANK SOR        
001200*  11/03/85  RCH  MNT0042    ADD ASCENDING DIRECTION SWITCH               
001300*  02/20/89  TLW  MNT0117    STABLE TIE-BREAK ON EQUAL KEYS               
001400*  09/14/91  TLW  MNT0205    RAISE TABLE LIMIT TO 500 ENTRIES             
001500*  01/08/99  DJP  Y2K0031    Y2K REVIEW - NO DATE FIELDS IN THIS P        
001600*  07/22/03  MKB  MNT0388    WIDEN SRT-NAME TO 80 BYTES FOR TITLES        
001700*  03/11/08  RJH  MNT0455    SPLIT 000-MAIN-RTN INSERT STEP INTO          
001800*                            050-INSERT-ONE-ITEM PARAGRAPH                
001900******************************************************************        
002000 PROGRAM-ID. LIBSORT.                                                     
002100 AUTHOR. R C HENNING.                                                     
002200 INSTALLATION. LIBSYS DATA PROCESSING CENTER.                             
002300 DATE-WRITTEN. 06/12/84.                                                  
002400 DATE-COMPILED.                                                           
002500 SECURITY. NON-CONFIDENTIAL.                                              
002600******************************************************************        
002700 ENVIRONMENT DIVISION.                                                    
002800 DATA DIVISION.                                                           
002900******************************************************************        
003000 WORKING-STORAGE SECTION.                                                 
003100******************************************************************        
003200 01  WORK-VARIABLES.                                                      
003300     05  WS-INSERT-KEY      PIC S9(9) COMP SYNC.                          
003400     05  WS-INSERT-KEY-X REDEFINES WS-INSERT-KEY                          
003500                        PIC X(4).                                         
003600     05  WS-INSERT-ID       PIC 9(9).                                     
003700     05  WS-INSERT-NAME     PIC X(80).                                    
003800     05  FILLER             PIC X(2).                                     
003900                                                                          
004000 01  ARRAY-SUBSCRIPTS.                                                    
004100     05  WS-MOVE-FROM       PIC S9(8) COMP SYNC.                          
004200     05  WS-INSERT-TO       PIC S9(8) COMP SYNC.                          
004300     05  WS-COMPARE-SW      PIC X(1).                                     
004400         88  WS-KEEP-SHIFTING      VALUE 'Y'.                             
004500         88  WS-STOP-SHIFTING      VALUE 'N'.                             
004600     05  FILLER             PIC X(3).                                     
004700******************************************************************        
004800 LINKAGE SECTION.                                                         
004900 01  SORT-CONTROL.                                                        
005000     05  SORT-SIZE          PIC S9(8) COMP SYNC.                          
005100     05  SORT-DIRECTION     PIC X(1).                                     
005200         88  SORT-DESCENDING       VALUE 'D'.                             
005300         88  SORT-ASCENDING        VALUE 'A'.                             
005400     05  FILLER             PIC X(3).                                     
005500                                                                          
005600 01  SORT-TABLE.                                                          
005700     05  SORT-ENTRY  OCCURS 1 TO 500 TIMES                                
005800                    DEPENDING ON SORT-SIZE.                               
005900         10  SRT-KEY        PIC S9(9) COMP SYNC.                          
006000         10  SRT-KEY-X REDEFINES SRT-KEY PIC X(4).                        
006100         10  SRT-ID         PIC 9(9).                                     
006200         10  SRT-ID-X REDEFINES SRT-ID PIC X(9).                          
006300         10  SRT-NAME       PIC X(80).                                    
006400         10  FILLER         PIC X(2).                                     
006500******************************************************************        
006600 PROCEDURE DIVISION USING SORT-CONTROL, SORT-TABLE.                       
006700******************************************************************        
006800*  000-MAIN-RTN CONTROLS THE INSERTION SORT.  ON ENTRY                    
006900*  SORT-DIRECTION TELLS US WHICH WAY THE CALLER WANTS THE                 
007000*  SRT-KEY FIELD ORDERED; THE REST OF THE ENTRY RIDES ALONG.              
007100 000-MAIN-RTN.                                                            
007200     PERFORM 050-INSERT-ONE-ITEM THRU 050-EXIT                            
007300             VARYING WS-MOVE-FROM FROM 2 BY 1                             
007400             UNTIL WS-MOVE-FROM > SORT-SIZE.                              
007500     GOBACK.                                                              
007600******************************************************************        
007700*  050-INSERT-ONE-ITEM SLOTS ONE ENTRY INTO ITS SORTED POSITION           
007800*  AMONG THE ENTRIES ALREADY PLACED (MNT0117).                            
007900 050-INSERT-ONE-ITEM.                                                     
008000     PERFORM 100-SAVE-INSERT-ITEM.                                        
008100     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                             
008200     SET WS-KEEP-SHIFTING TO TRUE.                                        
008300     PERFORM 200-SHIFT-ITEMS-RIGHT THRU 200-EXIT                          
008400             UNTIL WS-STOP-SHIFTING.                                      
008500     PERFORM 300-INSERT-SAVED-ITEM.                                       
008600 050-EXIT.                                                                
008700     EXIT.                                                                
008800******************************************************************        
008900*  100-SAVE-INSERT-ITEM HOLDS THE ENTRY ABOUT TO BE SLOTTED               
009000*  INTO ITS SORTED POSITION.                                              
009100 100-SAVE-INSERT-ITEM.                                                    
009200     MOVE SRT-KEY(WS-MOVE-FROM)  TO WS-INSERT-KEY.                        
009300     MOVE SRT-ID(WS-MOVE-FROM)   TO WS-INSERT-ID.                         
009400     MOVE SRT-NAME(WS-MOVE-FROM) TO WS-INSERT-NAME.                       
009500******************************************************************        
009600*  200-SHIFT-ITEMS-RIGHT WALKS BACKWARD THROUGH THE TABLE,                
009700*  OPENING A GAP FOR THE SAVED ENTRY.  DESCENDING SORTS PUT               
009800*  THE LARGEST SRT-KEY FIRST; ASCENDING PUTS THE SMALLEST                 
009900*  FIRST.  EQUAL KEYS STOP THE SHIFT SO TIES KEEP THEIR                   
010000*  ORIGINAL RELATIVE ORDER (STABLE SORT - MNT0117).                       
010100 200-SHIFT-ITEMS-RIGHT.                                                   
010200     IF WS-INSERT-TO <= 0                                                 
010300         SET WS-STOP-SHIFTING TO TRUE                                     
010400         GO TO 200-EXIT                                                   
010500     END-IF.                                                              
010600     IF SORT-DESCENDING                                                   
010700         IF SRT-KEY(WS-INSERT-TO) >= WS-INSERT-KEY                        
010800             SET WS-STOP-SHIFTING TO TRUE                                 
010900             GO TO 200-EXIT                                               
011000         END-IF                                                           
011100     ELSE                                                                 
011200         IF SRT-KEY(WS-INSERT-TO) <= WS-INSERT-KEY                        
011300             SET WS-STOP-SHIFTING TO TRUE                                 
011400             GO TO 200-EXIT                                               
011500         END-IF                                                           
011600     END-IF.                                                              
011700     MOVE SORT-ENTRY(WS-INSERT-TO)                                        
011800                         TO SORT-ENTRY(WS-INSERT-TO + 1).                 
011900     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                             
012000 200-EXIT.                                                                
012100     EXIT.                                                                
012200******************************************************************        
012300*  300-INSERT-SAVED-ITEM DROPS THE SAVED ENTRY INTO THE                   
012400*  GAP LEFT BY 200-SHIFT-ITEMS-RIGHT.                                     
012500 300-INSERT-SAVED-ITEM.                                                   
012600     MOVE WS-INSERT-KEY  TO SRT-KEY(WS-INSERT-TO + 1).                    
012700     MOVE WS-INSERT-ID   TO SRT-ID(WS-INSERT-TO + 1).                     
012800     MOVE WS-INSERT-NAME TO SRT-NAME(WS-INSERT-TO + 1).                   
