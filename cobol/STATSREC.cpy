000100******************************************************************        
000200*  STATSREC -- LIBRARY STATISTICS ACCUMULATOR                    *        
000300*  LIBSYS LENDING LEDGER SUITE - USED BY LIBSTAT                 *        
000400******************************************************************        
000500 01  LIB-STATS-REC.                                                       
000600     05  STAT-TOTAL-BOOKS           PIC 9(9).                             
000700     05  STAT-TOTAL-MEMBERS         PIC 9(9).                             
000800     05  STAT-ACTIVE-LENDINGS       PIC 9(9).                             
000900     05  STAT-OVERDUE-BOOKS         PIC 9(9).                             
001000     05  STAT-AVG-RATING            PIC 9(1)V9(2).                        
001100     05  STAT-TOP-BOOKS OCCURS 10 TIMES INDEXED BY SB-IDX.                
001200         10  STAT-TB-ID             PIC 9(9).                             
001300         10  STAT-TB-NAME           PIC X(80).                            
001400         10  STAT-TB-CNT            PIC 9(9).                             
001500     05  STAT-TOP-MEMBERS OCCURS 10 TIMES INDEXED BY SM-IDX.              
001600         10  STAT-TM-ID             PIC 9(9).                             
001700         10  STAT-TM-NAME           PIC X(80).                            
001800         10  STAT-TM-CNT            PIC 9(9).                             
001900     05  STAT-TOP-RATED OCCURS 10 TIMES INDEXED BY SR-IDX.                
002000         10  STAT-TR-ID             PIC 9(9).                             
002100         10  STAT-TR-NAME           PIC X(80).                            
002200         10  STAT-TR-CNT            PIC 9(9).                             
002300     05  FILLER                     PIC X(10).                            
