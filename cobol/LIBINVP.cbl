000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM:  LIBINVP                                                      
000400*  PER-BOOK INVENTORY UTILIZATION, DEMAND AND MAINTENANCE ANALYSIS        
000500*  LIBSYS LENDING LEDGER SUITE                                            
000600******************************************************************        
000700*  CHANGE LOG                                                             
000800*  ----------                                                             
000900*  DATE      BY   REQUEST    DESCRIPTION                                  
001000*  --------  ---  ---------  -----------------------------                
001100*  04/11/87  RCH  INIT0015   ORIGINAL CODING - UTILIZATION + COND         
001200*  08/30/89  TLW  MNT0063    ADD MAINTENANCE TYPE/COST/PRIORITY           
001300*  05/17/92  RCH  MNT0129    SEASONAL-FACTOR DEMAND PROJECTION            
001400*  01/21/99  DJP  Y2K0049    Y2K - CCYYMMDD THROUGHOUT, JDN MATH          
001500*  09/09/03  MKB  MNT0391    ACQUISITION/MAINTENANCE LISTS SORTED         
001600******************************************************************        
001700 PROGRAM-ID. LIBINVP.                                                     
001800 AUTHOR. R C HENNING.                                                     
001900 INSTALLATION. LIBSYS DATA PROCESSING CENTER.                             
002000 DATE-WRITTEN. 04/11/87.                                                  
002100 DATE-COMPILED.                                                           
002200 SECURITY. NON-CONFIDENTIAL.                                              
002300 ENVIRONMENT DIVISION.                                                    
002400 CONFIGURATION SECTION.                                                   
002500 SOURCE-COMPUTER. IBM-390.                                                
002600 OBJECT-COMPUTER. IBM-390.                                                
002700 SPECIAL-NAMES.                                                           
002800     C01 IS TOP-OF-PAGE.                                                  
002900 INPUT-OUTPUT SECTION.                                                    
003000 FILE-CONTROL.                                                            
003100                                                                          
003200 SELECT BOOK-FILE ASSIGN TO BOOKIN                                        
003300     ACCESS IS SEQUENTIAL                                                 
003400     FILE STATUS IS WS-BOOKIN-STATUS.                                     
003500                                                                          
003600 SELECT LENDING-FILE ASSIGN TO LENDIN                                     
003700     ACCESS IS SEQUENTIAL                                                 
003800     FILE STATUS IS WS-LENDIN-STATUS.                                     
003900                                                                          
004000 SELECT INVENTORY-FILE ASSIGN TO INVOUT                                   
004100     ACCESS IS SEQUENTIAL                                                 
004200     FILE STATUS IS WS-INVOUT-STATUS.                                     
004300                                                                          
004400 SELECT ACQUISITION-FILE ASSIGN TO ACQOUT                                 
004500     ACCESS IS SEQUENTIAL                                                 
004600     FILE STATUS IS WS-ACQOUT-STATUS.                                     
004700                                                                          
004800 SELECT MAINTENANCE-FILE ASSIGN TO MNTOUT                                 
004900     ACCESS IS SEQUENTIAL                                                 
005000     FILE STATUS IS WS-MNTOUT-STATUS.                                     
005100******************************************************************        
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400******************************************************************        
005500 FD  BOOK-FILE                                                            
005600     RECORDING MODE IS F                                                  
005700     BLOCK CONTAINS 0 RECORDS.                                            
005800 COPY BOOKMSTR REPLACING ==:TAG:== BY ==BK==.                             
005900******************************************************************        
006000 FD  LENDING-FILE                                                         
006100     RECORDING MODE IS F                                                  
006200     BLOCK CONTAINS 0 RECORDS.                                            
006300 COPY LENDREC REPLACING ==:TAG:== BY ==LD==.                              
006400******************************************************************        
006500 FD  INVENTORY-FILE                                                       
006600     RECORDING MODE IS F                                                  
006700     BLOCK CONTAINS 0 RECORDS.                                            
006800 COPY INVMETR REPLACING ==:TAG:== BY ==INV==.                             
006900******************************************************************        
007000*  ACQUISITION-FILE CARRIES THE RECOMMENDED-COPIES LIST,                  
007100*  FILTERED TO INV-RECOMMENDED > 0 AND SORTED DESCENDING BY               
007200*  PRIORITY TEXT (MNT0391 - SEE 800-SORT-ACQUISITION-LIST).               
007300 FD  ACQUISITION-FILE                                                     
007400     RECORDING MODE IS F                                                  
007500     BLOCK CONTAINS 0 RECORDS.                                            
007600 01  AQ-OUT-REC.                                                          
007700     05  AQ-OUT-BOOK-ID      PIC 9(9).                                    
007800     05  AQ-OUT-RECOMMENDED  PIC S9(5).                                   
007900     05  AQ-OUT-PRIORITY     PIC X(6).                                    
008000     05  AQ-OUT-REASON       PIC X(20).                                   
008100     05  FILLER              PIC X(5).                                    
008200******************************************************************        
008300*  MAINTENANCE-FILE CARRIES THE MAINT-TYPE LIST, FILTERED TO              
008400*  INV-MAINT-TYPE NOT EQUAL NONE AND SORTED DESCENDING BY                 
008500*  PRIORITY TEXT (MNT0391 - SEE 850-SORT-MAINTENANCE-LIST).               
008600 FD  MAINTENANCE-FILE                                                     
008700     RECORDING MODE IS F                                                  
008800     BLOCK CONTAINS 0 RECORDS.                                            
008900 01  MN-OUT-REC.                                                          
009000     05  MN-OUT-BOOK-ID      PIC 9(9).                                    
009100     05  MN-OUT-TYPE         PIC X(11).                                   
009200     05  MN-OUT-PRIORITY     PIC X(6).                                    
009300     05  MN-OUT-COST         PIC 9(3)V9(2).                               
009400     05  FILLER              PIC X(5).                                    
009500******************************************************************        
009600 WORKING-STORAGE SECTION.                                                 
009700******************************************************************        
009800 COPY LIBWORK.                                                            
009900******************************************************************        
010000 01  WS-FIELDS.                                                           
010100     05  WS-BOOKIN-STATUS    PIC X(2)  VALUE SPACES.                      
010200     05  WS-LENDIN-STATUS    PIC X(2)  VALUE SPACES.                      
010300     05  WS-INVOUT-STATUS    PIC X(2)  VALUE SPACES.                      
010400     05  WS-ACQOUT-STATUS    PIC X(2)  VALUE SPACES.                      
010500     05  WS-MNTOUT-STATUS    PIC X(2)  VALUE SPACES.                      
010600     05  WS-BOOK-EOF         PIC X     VALUE 'N'.                         
010700         88  BOOK-EOF              VALUE 'Y'.                             
010800     05  WS-LEND-EOF         PIC X     VALUE 'N'.                         
010900         88  LEND-EOF              VALUE 'Y'.                             
011000     05  WS-FOUND-SW         PIC X(1)  VALUE 'N'.                         
011100         88  WS-ENTRY-FOUND      VALUE 'Y'.                               
011200     05  FILLER              PIC X(4).                                    
011300******************************************************************        
011400*  JDN WORK FIELDS - SAME RICHARDS/FLIEGEL FORWARD FORMULA AS             
011500*  LIBSEGM/LIBFCST/LIBLPOST (160/161-COMPUTE-JULIAN-DAY).                 
011600 01  JDN-WORK-FIELDS.                                                     
011700     05  WS-RUN-JDN          PIC S9(9) COMP SYNC.                         
011800     05  WS-JDN-30-CUTOFF    PIC S9(9) COMP SYNC.                         
011900     05  WS-JDN-60-CUTOFF    PIC S9(9) COMP SYNC.                         
012000     05  WS-JDN-CCYY         PIC S9(4) COMP SYNC.                         
012100     05  WS-JDN-MM           PIC S9(4) COMP SYNC.                         
012200     05  WS-JDN-DD           PIC S9(4) COMP SYNC.                         
012300     05  WS-JDN-MT           PIC S9(4) COMP SYNC.                         
012400     05  WS-JDN-A            PIC S9(9) COMP SYNC.                         
012500     05  WS-JDN-TERM1        PIC S9(9) COMP SYNC.                         
012600     05  WS-JDN-CTERM        PIC S9(4) COMP SYNC.                         
012700     05  WS-JDN-TERM2        PIC S9(9) COMP SYNC.                         
012800     05  WS-JDN-E            PIC S9(9) COMP SYNC.                         
012900     05  WS-JDN-FTERM        PIC S9(9) COMP SYNC.                         
013000     05  WS-JDN-TERM3        PIC S9(9) COMP SYNC.                         
013100     05  WS-JDN-RESULT       PIC S9(9) COMP SYNC.                         
013200     05  FILLER              PIC X(4).                                    
013300******************************************************************        
013400*  SEASONAL-FACTOR WORK FIELDS (MNT0129) - THE FACTOR IS                  
013500*  COMPUTED ONCE, BEFORE THE PER-BOOK LOOP, FROM MONTH-TABLE.             
013600*  "LENDINGS-PER-BOOK-MONTH" USES BOOK-TBL-SIZE AS A FIXED                
013700*  DIVISOR (TOTAL BOOKS ON FILE) RATHER THAN COUNTING DISTINCT            
013800*  ACTIVE BOOKS PER MONTH - A STABLE DENOMINATOR THE TABLE                
013900*  SEARCH BELOW DOES NOT NEED A SECOND PASS TO BUILD.                     
014000 01  SEASONAL-WORK-FIELDS.                                                
014100     05  WS-RUN-YYYYMM       PIC 9(6)  VALUE ZERO.                        
014200     05  WS-CUR-YYYYMM       PIC 9(6)  VALUE ZERO.                        
014300     05  WS-MONTH-SUM        PIC S9(9) COMP SYNC VALUE ZERO.              
014400     05  WS-OVERALL-AVG-LPBM PIC S9(7)V9(4) COMP-3 VALUE ZERO.            
014500     05  WS-THIS-MO-AVG-LPBM PIC S9(7)V9(4) COMP-3 VALUE ZERO.            
014600     05  WS-SEASONAL-FACTOR  PIC S9(3)V9(4) COMP-3 VALUE +1.0.            
014700     05  FILLER              PIC X(4).                                    
014800******************************************************************        
014900*  PER-BOOK ACCUMULATORS, RESET IN 205 AT THE TOP OF EACH                 
015000*  200-PROCESS-BOOK PASS.                                                 
015100 01  BOOK-WORK-FIELDS.                                                    
015200     05  WS-ACTIVE-COUNT     PIC 9(5) VALUE ZERO.                         
015300     05  WS-TOTAL-LEND-COUNT PIC 9(5) VALUE ZERO.                         
015400     05  WS-30DAY-COUNT      PIC 9(5) VALUE ZERO.                         
015500     05  WS-PREV-COUNT       PIC 9(5) VALUE ZERO.                         
015600     05  WS-UTILIZATION      PIC 9(1)V9(4) VALUE ZERO.                    
015700     05  WS-TURNOVER-RATE    PIC 9(3)V9(4) VALUE ZERO.                    
015800     05  WS-CONDITION        PIC X(17) VALUE SPACES.                      
015900     05  WS-DEMAND-TREND     PIC S9(3)V9(4) COMP-3 VALUE ZERO.            
016000     05  WS-PROJ-DEMAND      PIC S9(7)V9(4) COMP-3 VALUE ZERO.            
016100     05  WS-CEIL-INPUT       PIC S9(7)V9(4) COMP-3 VALUE ZERO.            
016200     05  WS-CEIL-INT         PIC S9(7)    COMP-3 VALUE ZERO.              
016300     05  WS-RECOMMENDED      PIC S9(5) VALUE ZERO.                        
016400     05  WS-ACQ-PRIORITY     PIC X(6)  VALUE SPACES.                      
016500     05  WS-ACQ-REASON       PIC X(20) VALUE SPACES.                      
016600     05  WS-MAINT-TYPE       PIC X(11) VALUE SPACES.                      
016700     05  WS-MAINT-COST       PIC 9(3)V9(2) VALUE ZERO.                    
016800     05  WS-MAINT-PRIORITY   PIC X(6)  VALUE SPACES.                      
016900     05  FILLER              PIC X(4).                                    
017000******************************************************************        
017100*  BOOK-TABLE / LENDING-TABLE ARE LOADED ONCE FROM THE                    
017200*  SEQUENTIAL REFERENCE FILES - SAME SHAPE AS THE TABLES IN               
017300*  LIBSEGM/LIBLENDB/LIBLPOST SO FIELD NAMES LINE UP ACROSS THE            
017400*  SUITE (FILES - KEYED ACCESS EMULATED VIA TABLE SEARCH).                
017500 01  BOOK-TABLE.                                                          
017600     05  BOOK-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
017700     05  BOOK-ENTRY OCCURS 1 TO 2000 TIMES                                
017800                  DEPENDING ON BOOK-TBL-SIZE                              
017900                  INDEXED BY BPX.                                         
018000         10  BT-ID           PIC 9(9).                                    
018100         10  BT-ID-X REDEFINES BT-ID PIC X(9).                            
018200         10  BT-TOTAL-COPIES PIC 9(4).                                    
018300         10  BT-AVAIL-COPIES PIC 9(4).                                    
018400******************************************************************        
018500*  LT-BORROW-JDN IS COMPUTED ONCE AT LOAD TIME (150) SO THE               
018600*  30/60-DAY WINDOW TESTS IN 210 ARE A PLAIN JDN SUBTRACTION,             
018700*  NOT A RE-DECOMPOSE-AND-CONVERT PER BOOK PER LENDING.                   
018800 01  LENDING-TABLE.                                                       
018900     05  LEND-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
019000     05  LEND-ENTRY OCCURS 1 TO 2000 TIMES                                
019100                  DEPENDING ON LEND-TBL-SIZE                              
019200                  INDEXED BY LPX.                                         
019300         10  LT-ID           PIC 9(9).                                    
019400         10  LT-ID-X REDEFINES LT-ID PIC X(9).                            
019500         10  LT-BOOK-ID      PIC 9(9).                                    
019600         10  LT-BORROW-DATE  PIC 9(8).                                    
019700         10  LT-RETURN-DATE  PIC 9(8).                                    
019800         10  LT-BORROW-JDN   PIC S9(9) COMP SYNC.                         
019900         10  LT-BORROW-JDN-X REDEFINES LT-BORROW-JDN                      
020000                         PIC X(4).                                        
020100******************************************************************        
020200*  MONTH-TABLE TALLIES TOTAL LENDINGS (ALL BOOKS) PER CCYYMM              
020300*  SEEN IN LENDING-FILE - INPUT TO THE SEASONAL FACTOR (170).             
020400 01  MONTH-TABLE.                                                         
020500     05  MONTH-TBL-SIZE      PIC S9(4) COMP SYNC VALUE +0.                
020600     05  MONTH-ENTRY OCCURS 1 TO 60 TIMES                                 
020700                  DEPENDING ON MONTH-TBL-SIZE                             
020800                  INDEXED BY MOX.                                         
020900         10  MT-YYYYMM       PIC 9(6).                                    
021000         10  MT-YYYYMM-X REDEFINES MT-YYYYMM.                             
021100             15  MT-CCYY         PIC 9(4).                                
021200             15  MT-MM           PIC 9(2).                                
021300         10  MT-COUNT        PIC S9(7) COMP-3.                            
021400******************************************************************        
021500*  ACQUISITION-TABLE / MAINTENANCE-TABLE HOLD THE FILTERED                
021600*  PER-BOOK RESULTS FOR THE TWO END-OF-RUN PRIORITY-SORTED                
021700*  LISTS (STEP 7 / MNT0391).                                              
021800 01  ACQUISITION-TABLE.                                                   
021900     05  ACQ-TBL-SIZE        PIC S9(8) COMP SYNC VALUE +0.                
022000     05  ACQ-ENTRY OCCURS 1 TO 2000 TIMES                                 
022100                  DEPENDING ON ACQ-TBL-SIZE                               
022200                  INDEXED BY AQX AQY.                                     
022300         10  AQ-BOOK-ID      PIC 9(9).                                    
022400         10  AQ-RECOMMENDED  PIC S9(5).                                   
022500         10  AQ-PRIORITY     PIC X(6).                                    
022600         10  AQ-REASON       PIC X(20).                                   
022700******************************************************************        
022800 01  WS-ACQ-SAVE-ITEM.                                                    
022900     05  WS-ACQ-SAVE-BOOK-ID     PIC 9(9).                                
023000     05  WS-ACQ-SAVE-RECOMMENDED PIC S9(5).                               
023100     05  WS-ACQ-SAVE-PRIORITY    PIC X(6).                                
023200     05  WS-ACQ-SAVE-REASON      PIC X(20).                               
023300     05  FILLER                  PIC X(3).                                
023400******************************************************************        
023500 01  MAINTENANCE-TABLE.                                                   
023600     05  MNT-TBL-SIZE        PIC S9(8) COMP SYNC VALUE +0.                
023700     05  MNT-ENTRY OCCURS 1 TO 2000 TIMES                                 
023800                  DEPENDING ON MNT-TBL-SIZE                               
023900                  INDEXED BY MNX MNY.                                     
024000         10  MN-BOOK-ID      PIC 9(9).                                    
024100         10  MN-TYPE         PIC X(11).                                   
024200         10  MN-PRIORITY     PIC X(6).                                    
024300         10  MN-COST         PIC 9(3)V9(2).                               
024400******************************************************************        
024500 01  WS-MNT-SAVE-ITEM.                                                    
024600     05  WS-MNT-SAVE-BOOK-ID PIC 9(9).                                    
024700     05  WS-MNT-SAVE-TYPE    PIC X(11).                                   
024800     05  WS-MNT-SAVE-PRIORITY PIC X(6).                                   
024900     05  WS-MNT-SAVE-COST    PIC 9(3)V9(2).                               
025000     05  FILLER              PIC X(3).                                    
025100******************************************************************        
025200*  INSERTION-SORT SUBSCRIPTS - SAME SHIFT/SAVE/INSERT IDIOM AS            
025300*  LIBSORT, INLINED HERE BECAUSE THE SORT KEY IS TEXT                     
025400*  (PRIORITY) RATHER THAN LIBSORT'S NUMERIC SRT-KEY (MNT0391).            
025500 01  SORT-WORK-FIELDS.                                                    
025600     05  WS-SRT-MOVE-FROM    PIC S9(8) COMP SYNC.                         
025700     05  WS-SRT-INSERT-TO    PIC S9(8) COMP SYNC.                         
025800     05  WS-SRT-COMPARE-SW   PIC X(1).                                    
025900         88  WS-SRT-KEEP-SHIFTING  VALUE 'Y'.                             
026000         88  WS-SRT-STOP-SHIFTING  VALUE 'N'.                             
026100     05  FILLER              PIC X(3).                                    
026200******************************************************************        
026300******************************************************************        
026400 PROCEDURE DIVISION.                                                      
026500******************************************************************        
026600*  000-MAIN-RTN LOADS THE REFERENCE TABLES AND THE MONTH                  
026700*  TALLY ONCE, COMPUTES THE SEASONAL FACTOR, THEN SCANS                   
026800*  BOOK-FILE WRITING ONE INVENTORY-METRIC RECORD PER BOOK;                
026900*  THE ACQUISITION AND MAINTENANCE LISTS ARE SORTED AND                   
027000*  WRITTEN LAST, AFTER EVERY BOOK HAS BEEN SCORED.                        
027100 000-MAIN-RTN.                                                            
027200     PERFORM 700-OPEN-FILES.                                              
027300     PERFORM 100-LOAD-BOOK-TABLE THRU 100-EXIT                            
027400             UNTIL BOOK-EOF.                                              
027500     PERFORM 150-LOAD-LENDING-TABLE THRU 150-EXIT                         
027600             UNTIL LEND-EOF.                                              
027700     PERFORM 160-COMPUTE-RUN-JDN THRU 160-EXIT.                           
027800     PERFORM 170-COMPUTE-SEASONAL-FACTOR THRU 170-EXIT.                   
027900     PERFORM 200-PROCESS-BOOK THRU 200-EXIT                               
028000             VARYING BPX FROM 1 BY 1                                      
028100             UNTIL BPX > BOOK-TBL-SIZE.                                   
028200     PERFORM 800-SORT-ACQUISITION-LIST THRU 800-EXIT.                     
028300     PERFORM 850-SORT-MAINTENANCE-LIST THRU 850-EXIT.                     
028400     PERFORM 900-WRITE-ACQ-LIST                                           
028500             VARYING AQX FROM 1 BY 1                                      
028600             UNTIL AQX > ACQ-TBL-SIZE.                                    
028700     PERFORM 950-WRITE-MNT-LIST                                           
028800             VARYING MNX FROM 1 BY 1                                      
028900             UNTIL MNX > MNT-TBL-SIZE.                                    
029000     PERFORM 790-CLOSE-FILES.                                             
029100     STOP RUN.                                                            
029200******************************************************************        
029300 700-OPEN-FILES.                                                          
029400     OPEN INPUT  BOOK-FILE LENDING-FILE.                                  
029500     OPEN OUTPUT INVENTORY-FILE ACQUISITION-FILE                          
029600                 MAINTENANCE-FILE.                                        
029700******************************************************************        
029800 790-CLOSE-FILES.                                                         
029900     CLOSE BOOK-FILE LENDING-FILE INVENTORY-FILE                          
030000           ACQUISITION-FILE MAINTENANCE-FILE.                             
030100******************************************************************        
030200 100-LOAD-BOOK-TABLE.                                                     
030300     READ BOOK-FILE                                                       
030400         AT END                                                           
030500             SET BOOK-EOF TO TRUE                                         
030600             GO TO 100-EXIT                                               
030700     END-READ.                                                            
030800     ADD 1 TO BOOK-TBL-SIZE.                                              
030900     SET BPX TO BOOK-TBL-SIZE.                                            
031000     MOVE BK-ID            TO BT-ID(BPX).                                 
031100     MOVE BK-TOTAL-COPIES  TO BT-TOTAL-COPIES(BPX).                       
031200     MOVE BK-AVAIL-COPIES  TO BT-AVAIL-COPIES(BPX).                       
031300 100-EXIT.                                                                
031400     EXIT.                                                                
031500******************************************************************        
031600*  150 LOADS LEND-TABLE AND, IN THE SAME PASS, COMPUTES EACH              
031700*  ENTRY'S BORROW-DATE JDN AND TALLIES MONTH-TABLE (STEP 1).              
031800 150-LOAD-LENDING-TABLE.                                                  
031900     READ LENDING-FILE                                                    
032000         AT END                                                           
032100             SET LEND-EOF TO TRUE                                         
032200             GO TO 150-EXIT                                               
032300     END-READ.                                                            
032400     ADD 1 TO LEND-TBL-SIZE.                                              
032500     SET LPX TO LEND-TBL-SIZE.                                            
032600     MOVE LD-ID            TO LT-ID(LPX).                                 
032700     MOVE LD-BOOK-ID       TO LT-BOOK-ID(LPX).                            
032800     MOVE LD-BORROW-DATE   TO LT-BORROW-DATE(LPX).                        
032900     MOVE LD-RETURN-DATE   TO LT-RETURN-DATE(LPX).                        
033000     MOVE LD-BORROW-DATE   TO WS-JDN-A.                                   
033100     DIVIDE WS-JDN-A BY 10000                                             
033200             GIVING WS-JDN-CCYY REMAINDER WS-JDN-A.                       
033300     DIVIDE WS-JDN-A BY 100                                               
033400             GIVING WS-JDN-MM REMAINDER WS-JDN-DD.                        
033500     PERFORM 161-COMPUTE-JULIAN-DAY THRU 161-EXIT.                        
033600     MOVE WS-JDN-RESULT TO LT-BORROW-JDN(LPX).                            
033700     DIVIDE LD-BORROW-DATE BY 100 GIVING WS-CUR-YYYYMM.                   
033800     PERFORM 155-TALLY-MONTH.                                             
033900 150-EXIT.                                                                
034000     EXIT.                                                                
034100******************************************************************        
034200*  155 IS THE SAME SEARCH-OR-INSERT LINEAR TABLE IDIOM USED               
034300*  FOR LIBSEGM'S GENRE-TABLE.                                             
034400 155-TALLY-MONTH.                                                         
034500     SET WS-FOUND-SW TO 'N'.                                              
034600     SET MOX TO 1.                                                        
034700     PERFORM 156-SCAN-FOR-MONTH THRU 156-EXIT                             
034800             VARYING MOX FROM 1 BY 1                                      
034900             UNTIL MOX > MONTH-TBL-SIZE OR WS-ENTRY-FOUND.                
035000     IF WS-ENTRY-FOUND                                                    
035100         ADD 1 TO MT-COUNT(MOX)                                           
035200     ELSE                                                                 
035300         IF MONTH-TBL-SIZE < 60                                           
035400             ADD 1 TO MONTH-TBL-SIZE                                      
035500             SET MOX TO MONTH-TBL-SIZE                                    
035600             MOVE WS-CUR-YYYYMM TO MT-YYYYMM(MOX)                         
035700             MOVE 1 TO MT-COUNT(MOX)                                      
035800         END-IF                                                           
035900     END-IF.                                                              
036000******************************************************************        
036100 156-SCAN-FOR-MONTH.                                                      
036200     IF MT-YYYYMM(MOX) = WS-CUR-YYYYMM                                    
036300         SET WS-ENTRY-FOUND TO TRUE                                       
036400     END-IF.                                                              
036500 156-EXIT.                                                                
036600     EXIT.                                                                
036700******************************************************************        
036800 160-COMPUTE-RUN-JDN.                                                     
036900     MOVE LW-RUN-YEAR TO WS-JDN-CCYY.                                     
037000     MOVE LW-RUN-MONTH TO WS-JDN-MM.                                      
037100     MOVE LW-RUN-DAY TO WS-JDN-DD.                                        
037200     PERFORM 161-COMPUTE-JULIAN-DAY THRU 161-EXIT.                        
037300     MOVE WS-JDN-RESULT TO WS-RUN-JDN.                                    
037400     COMPUTE WS-JDN-30-CUTOFF = WS-RUN-JDN - 30.                          
037500     COMPUTE WS-JDN-60-CUTOFF = WS-RUN-JDN - 60.                          
037600     DIVIDE LW-RUN-DATE-N BY 100 GIVING WS-RUN-YYYYMM.                    
037700 160-EXIT.                                                                
037800     EXIT.                                                                
037900******************************************************************        
038000 161-COMPUTE-JULIAN-DAY.                                                  
038100     IF WS-JDN-MM = 1                                                     
038200         MOVE -2 TO WS-JDN-MT                                             
038300     ELSE                                                                 
038400         MOVE -1 TO WS-JDN-MT                                             
038500     END-IF.                                                              
038600     COMPUTE WS-JDN-A     = WS-JDN-CCYY + 4800 + WS-JDN-MT.               
038700     COMPUTE WS-JDN-TERM1 = (1461 * WS-JDN-A) / 4.                        
038800     COMPUTE WS-JDN-CTERM = WS-JDN-MM - 2 - (12 * WS-JDN-MT).             
038900     COMPUTE WS-JDN-TERM2 = (367 * WS-JDN-CTERM) / 12.                    
039000     COMPUTE WS-JDN-E     = WS-JDN-CCYY + 4900 + WS-JDN-MT.               
039100     COMPUTE WS-JDN-FTERM = WS-JDN-E / 100.                               
039200     COMPUTE WS-JDN-TERM3 = (3 * WS-JDN-FTERM) / 4.                       
039300     COMPUTE WS-JDN-RESULT = WS-JDN-TERM1 + WS-JDN-TERM2                  
039400             - WS-JDN-TERM3 + WS-JDN-DD - 32075.                          
039500 161-EXIT.                                                                
039600     EXIT.                                                                
039700******************************************************************        
039800*  170 TURNS MONTH-TABLE INTO A SINGLE SEASONAL FACTOR USED BY            
039900*  EVERY BOOK'S 250-COMPUTE-ACQUISITION (MNT0129).  DEFAULTS              
040000*  TO 1.0 WHEN EITHER AVERAGE IS UNAVAILABLE (NO MONTH DATA,              
040100*  OR NO LENDINGS IN THE CURRENT CALENDAR MONTH).                         
040200 170-COMPUTE-SEASONAL-FACTOR.                                             
040300     MOVE ZERO TO WS-MONTH-SUM.                                           
040400     MOVE +1.0 TO WS-SEASONAL-FACTOR.                                     
040500     IF MONTH-TBL-SIZE = 0 OR BOOK-TBL-SIZE = 0                           
040600         GO TO 170-EXIT                                                   
040700     END-IF.                                                              
040800     PERFORM 175-SUM-MONTH-COUNT                                          
040900             VARYING MOX FROM 1 BY 1                                      
041000             UNTIL MOX > MONTH-TBL-SIZE.                                  
041100     COMPUTE WS-OVERALL-AVG-LPBM ROUNDED =                                
041200             WS-MONTH-SUM / (MONTH-TBL-SIZE * BOOK-TBL-SIZE).             
041300     SET WS-FOUND-SW TO 'N'.                                              
041400     SET MOX TO 1.                                                        
041500     PERFORM 176-FIND-THIS-MONTH THRU 176-EXIT                            
041600             VARYING MOX FROM 1 BY 1                                      
041700             UNTIL MOX > MONTH-TBL-SIZE OR WS-ENTRY-FOUND.                
041800     IF NOT WS-ENTRY-FOUND OR WS-OVERALL-AVG-LPBM = 0                     
041900         GO TO 170-EXIT                                                   
042000     END-IF.                                                              
042100     COMPUTE WS-THIS-MO-AVG-LPBM ROUNDED =                                
042200             MT-COUNT(MOX) / BOOK-TBL-SIZE.                               
042300     COMPUTE WS-SEASONAL-FACTOR ROUNDED =                                 
042400             WS-THIS-MO-AVG-LPBM / WS-OVERALL-AVG-LPBM.                   
042500 170-EXIT.                                                                
042600     EXIT.                                                                
042700******************************************************************        
042800 175-SUM-MONTH-COUNT.                                                     
042900     ADD MT-COUNT(MOX) TO WS-MONTH-SUM.                                   
043000******************************************************************        
043100 176-FIND-THIS-MONTH.                                                     
043200     IF MT-YYYYMM(MOX) = WS-RUN-YYYYMM                                    
043300         SET WS-ENTRY-FOUND TO TRUE                                       
043400     END-IF.                                                              
043500 176-EXIT.                                                                
043600     EXIT.                                                                
043700******************************************************************        
043800*  200-PROCESS-BOOK CARRIES ONE BOOK THROUGH THE FULL                     
043900*  UTILIZATION/CONDITION/MAINTENANCE/DEMAND/ACQUISITION PASS              
044000*  AND WRITES ITS INV-REC (STEPS 1-6/7).                                  
044100 200-PROCESS-BOOK.                                                        
044200     PERFORM 205-RESET-BOOK-METRICS.                                      
044300     PERFORM 210-SCAN-BOOK-LENDINGS                                       
044400             VARYING LPX FROM 1 BY 1                                      
044500             UNTIL LPX > LEND-TBL-SIZE.                                   
044600     IF BT-TOTAL-COPIES(BPX) = 0                                          
044700         MOVE ZERO TO WS-UTILIZATION                                      
044800     ELSE                                                                 
044900         COMPUTE WS-UTILIZATION ROUNDED =                                 
045000                 WS-ACTIVE-COUNT / BT-TOTAL-COPIES(BPX)                   
045100     END-IF.                                                              
045200     COMPUTE WS-TURNOVER-RATE ROUNDED = WS-30DAY-COUNT / 30.              
045300     PERFORM 220-DETERMINE-CONDITION THRU 220-EXIT.                       
045400     PERFORM 230-DETERMINE-MAINTENANCE THRU 230-EXIT.                     
045500     PERFORM 240-COMPUTE-DEMAND-TREND THRU 240-EXIT.                      
045600     PERFORM 250-COMPUTE-ACQUISITION THRU 250-EXIT.                       
045700     PERFORM 600-WRITE-INVENTORY-REC.                                     
045800     IF WS-RECOMMENDED > 0                                                
045900         PERFORM 610-ADD-ACQ-ENTRY                                        
046000     END-IF.                                                              
046100     IF WS-MAINT-TYPE NOT = 'NONE'                                        
046200         PERFORM 620-ADD-MNT-ENTRY                                        
046300     END-IF.                                                              
046400 200-EXIT.                                                                
046500     EXIT.                                                                
046600******************************************************************        
046700 205-RESET-BOOK-METRICS.                                                  
046800     MOVE ZERO TO WS-ACTIVE-COUNT WS-TOTAL-LEND-COUNT                     
046900             WS-30DAY-COUNT WS-PREV-COUNT.                                
047000******************************************************************        
047100*  210 IS A FULL TABLE SCAN (NOT A SEARCH) - LT-BOOK-ID IS NOT            
047200*  A UNIQUE KEY SO EVERY MATCHING LENDING IS TALLIED.                     
047300 210-SCAN-BOOK-LENDINGS.                                                  
047400     IF LT-BOOK-ID(LPX) = BT-ID(BPX)                                      
047500         ADD 1 TO WS-TOTAL-LEND-COUNT                                     
047600         IF LT-RETURN-DATE(LPX) = ZERO                                    
047700             ADD 1 TO WS-ACTIVE-COUNT                                     
047800         END-IF                                                           
047900         IF LT-BORROW-JDN(LPX) > WS-JDN-30-CUTOFF                         
048000                 AND LT-BORROW-JDN(LPX) <= WS-RUN-JDN                     
048100             ADD 1 TO WS-30DAY-COUNT                                      
048200         END-IF                                                           
048300         IF LT-BORROW-JDN(LPX) > WS-JDN-60-CUTOFF                         
048400                 AND LT-BORROW-JDN(LPX) <= WS-JDN-30-CUTOFF               
048500             ADD 1 TO WS-PREV-COUNT                                       
048600         END-IF                                                           
048700     END-IF.                                                              
048800******************************************************************        
048900 220-DETERMINE-CONDITION.                                                 
049000     IF WS-TOTAL-LEND-COUNT > 100                                         
049100         MOVE 'NEEDS_REPLACEMENT' TO WS-CONDITION                         
049200     ELSE                                                                 
049300         IF WS-TOTAL-LEND-COUNT > 50                                      
049400             MOVE 'WORN' TO WS-CONDITION                                  
049500         ELSE                                                             
049600             IF WS-TOTAL-LEND-COUNT > 20                                  
049700                 MOVE 'MODERATE' TO WS-CONDITION                          
049800             ELSE                                                         
049900                 MOVE 'GOOD' TO WS-CONDITION                              
050000             END-IF                                                       
050100         END-IF                                                           
050200     END-IF.                                                              
050300 220-EXIT.                                                                
050400     EXIT.                                                                
050500******************************************************************        
050600 230-DETERMINE-MAINTENANCE.                                               
050700     IF WS-TOTAL-LEND-COUNT > 100                                         
050800         MOVE 'REPLACEMENT' TO WS-MAINT-TYPE                              
050900         MOVE 50.00 TO WS-MAINT-COST                                      
051000     ELSE                                                                 
051100         IF WS-TOTAL-LEND-COUNT > 50                                      
051200             MOVE 'MAJOR_REPAIR' TO WS-MAINT-TYPE                         
051300             MOVE 25.00 TO WS-MAINT-COST                                  
051400         ELSE                                                             
051500             IF WS-TOTAL-LEND-COUNT > 20                                  
051600                 MOVE 'MINOR_REPAIR' TO WS-MAINT-TYPE                     
051700                 MOVE 10.00 TO WS-MAINT-COST                              
051800             ELSE                                                         
051900                 MOVE 'NONE' TO WS-MAINT-TYPE                             
052000                 MOVE ZERO TO WS-MAINT-COST                               
052100             END-IF                                                       
052200         END-IF                                                           
052300     END-IF.                                                              
052400     IF WS-CONDITION = 'NEEDS_REPLACEMENT'                                
052500             AND WS-UTILIZATION > 0.7                                     
052600         MOVE 'URGENT' TO WS-MAINT-PRIORITY                               
052700     ELSE                                                                 
052800         IF WS-CONDITION = 'WORN' AND WS-UTILIZATION > 0.5                
052900             MOVE 'HIGH' TO WS-MAINT-PRIORITY                             
053000         ELSE                                                             
053100             IF WS-CONDITION = 'MODERATE'                                 
053200                     AND WS-UTILIZATION > 0.7                             
053300                 MOVE 'MEDIUM' TO WS-MAINT-PRIORITY                       
053400             ELSE                                                         
053500                 MOVE 'LOW' TO WS-MAINT-PRIORITY                          
053600             END-IF                                                       
053700         END-IF                                                           
053800     END-IF.                                                              
053900 230-EXIT.                                                                
054000     EXIT.                                                                
054100******************************************************************        
054200*  240 - PREVIOUS-PERIOD COUNT OF ZERO DEFAULTS THE TREND TO              
054300*  1.0 TO AVOID A DIVIDE-BY-ZERO (NO CHANGE).                             
054400 240-COMPUTE-DEMAND-TREND.                                                
054500     IF WS-PREV-COUNT = 0                                                 
054600         MOVE +1.0 TO WS-DEMAND-TREND                                     
054700     ELSE                                                                 
054800         COMPUTE WS-DEMAND-TREND ROUNDED =                                
054900                 WS-30DAY-COUNT / WS-PREV-COUNT                           
055000     END-IF.                                                              
055100 240-EXIT.                                                                
055200     EXIT.                                                                
055300******************************************************************        
055400*  250 - RECOMMENDED COPIES NEEDS A CEILING ON A DECIMAL                  
055500*  PRODUCT.  MOVING A DECIMAL WS-CEIL-INPUT INTO THE INTEGER-             
055600*  ONLY WS-CEIL-INT TRUNCATES TOWARD ZERO; IF THAT TRUNCATED              
055700*  THE VALUE FLOOR TO CEILING, ADDING 1 CORRECTS IT. THERE IS             
055800*  NO INTRINSIC FUNCTION IN THIS COMPILER FOR CEILING (MNT0129).          
055900 250-COMPUTE-ACQUISITION.                                                 
056000     COMPUTE WS-PROJ-DEMAND ROUNDED =                                     
056100             WS-30DAY-COUNT * WS-SEASONAL-FACTOR.                         
056200     COMPUTE WS-CEIL-INPUT ROUNDED = WS-PROJ-DEMAND * 1.5.                
056300     MOVE WS-CEIL-INPUT TO WS-CEIL-INT.                                   
056400     IF WS-CEIL-INT < WS-CEIL-INPUT                                       
056500         ADD 1 TO WS-CEIL-INT                                             
056600     END-IF.                                                              
056700     COMPUTE WS-RECOMMENDED = WS-CEIL-INT - BT-TOTAL-COPIES(BPX).         
056800     IF WS-RECOMMENDED < 0                                                
056900         MOVE ZERO TO WS-RECOMMENDED                                      
057000     END-IF.                                                              
057100     IF WS-UTILIZATION > 0.9 AND WS-DEMAND-TREND > 1.5                    
057200         MOVE 'HIGH' TO WS-ACQ-PRIORITY                                   
057300     ELSE                                                                 
057400         IF WS-UTILIZATION > 0.7 OR WS-DEMAND-TREND > 1.2                 
057500             MOVE 'MEDIUM' TO WS-ACQ-PRIORITY                             
057600         ELSE                                                             
057700             MOVE 'LOW' TO WS-ACQ-PRIORITY                                
057800         END-IF                                                           
057900     END-IF.                                                              
058000     IF WS-CONDITION = 'NEEDS_REPLACEMENT'                                
058100         MOVE 'REPLACEMENT_NEEDED' TO WS-ACQ-REASON                       
058200     ELSE                                                                 
058300         IF WS-UTILIZATION > 0.9                                          
058400             MOVE 'HIGH_UTILIZATION' TO WS-ACQ-REASON                     
058500         ELSE                                                             
058600             IF WS-DEMAND-TREND > 1.5                                     
058700                 MOVE 'INCREASING_DEMAND' TO WS-ACQ-REASON                
058800             ELSE                                                         
058900                 MOVE 'NORMAL_REPLENISHMENT' TO WS-ACQ-REASON             
059000             END-IF                                                       
059100         END-IF                                                           
059200     END-IF.                                                              
059300 250-EXIT.                                                                
059400     EXIT.                                                                
059500******************************************************************        
059600 600-WRITE-INVENTORY-REC.                                                 
059700     MOVE BT-ID(BPX)         TO INV-BOOK-ID.                              
059800     MOVE WS-UTILIZATION     TO INV-UTILIZATION.                          
059900     MOVE WS-TURNOVER-RATE   TO INV-TURNOVER-RATE.                        
060000     MOVE WS-CONDITION       TO INV-CONDITION.                            
060100     MOVE WS-RECOMMENDED     TO INV-RECOMMENDED.                          
060200     MOVE WS-ACQ-PRIORITY    TO INV-PRIORITY.                             
060300     MOVE WS-MAINT-TYPE      TO INV-MAINT-TYPE.                           
060400     MOVE WS-MAINT-COST      TO INV-MAINT-COST.                           
060500     WRITE INV-REC.                                                       
060600******************************************************************        
060700 610-ADD-ACQ-ENTRY.                                                       
060800     ADD 1 TO ACQ-TBL-SIZE.                                               
060900     SET AQX TO ACQ-TBL-SIZE.                                             
061000     MOVE BT-ID(BPX)      TO AQ-BOOK-ID(AQX).                             
061100     MOVE WS-RECOMMENDED  TO AQ-RECOMMENDED(AQX).                         
061200     MOVE WS-ACQ-PRIORITY TO AQ-PRIORITY(AQX).                            
061300     MOVE WS-ACQ-REASON   TO AQ-REASON(AQX).                              
061400******************************************************************        
061500 620-ADD-MNT-ENTRY.                                                       
061600     ADD 1 TO MNT-TBL-SIZE.                                               
061700     SET MNX TO MNT-TBL-SIZE.                                             
061800     MOVE BT-ID(BPX)        TO MN-BOOK-ID(MNX).                           
061900     MOVE WS-MAINT-TYPE     TO MN-TYPE(MNX).                              
062000     MOVE WS-MAINT-PRIORITY TO MN-PRIORITY(MNX).                          
062100     MOVE WS-MAINT-COST     TO MN-COST(MNX).                              
062200******************************************************************        
062300*  800/810/820/830 ARE LIBSORT'S OWN SAVE/SHIFT/INSERT                    
062400*  INSERTION SORT, INLINED FOR A TEXT KEY AND ALWAYS                      
062500*  DESCENDING (MNT0391) - SEE SORT-WORK-FIELDS ABOVE.                     
062600 800-SORT-ACQUISITION-LIST.                                               
062700     PERFORM 810-DO-ACQ-INSERT THRU 810-EXIT                              
062800             VARYING WS-SRT-MOVE-FROM FROM 2 BY 1                         
062900             UNTIL WS-SRT-MOVE-FROM > ACQ-TBL-SIZE.                       
063000 800-EXIT.                                                                
063100     EXIT.                                                                
063200******************************************************************        
063300 810-DO-ACQ-INSERT.                                                       
063400     SET AQX TO WS-SRT-MOVE-FROM.                                         
063500     MOVE AQ-BOOK-ID(AQX)     TO WS-ACQ-SAVE-BOOK-ID.                     
063600     MOVE AQ-RECOMMENDED(AQX) TO WS-ACQ-SAVE-RECOMMENDED.                 
063700     MOVE AQ-PRIORITY(AQX)    TO WS-ACQ-SAVE-PRIORITY.                    
063800     MOVE AQ-REASON(AQX)      TO WS-ACQ-SAVE-REASON.                      
063900     COMPUTE WS-SRT-INSERT-TO = WS-SRT-MOVE-FROM - 1.                     
064000     SET WS-SRT-KEEP-SHIFTING TO TRUE.                                    
064100     PERFORM 820-SHIFT-ACQ-RIGHT THRU 820-EXIT                            
064200             UNTIL WS-SRT-STOP-SHIFTING.                                  
064300     SET AQX TO WS-SRT-INSERT-TO.                                         
064400     SET AQX UP BY 1.                                                     
064500     MOVE WS-ACQ-SAVE-BOOK-ID     TO AQ-BOOK-ID(AQX).                     
064600     MOVE WS-ACQ-SAVE-RECOMMENDED TO AQ-RECOMMENDED(AQX).                 
064700     MOVE WS-ACQ-SAVE-PRIORITY    TO AQ-PRIORITY(AQX).                    
064800     MOVE WS-ACQ-SAVE-REASON      TO AQ-REASON(AQX).                      
064900 810-EXIT.                                                                
065000     EXIT.                                                                
065100******************************************************************        
065200 820-SHIFT-ACQ-RIGHT.                                                     
065300     IF WS-SRT-INSERT-TO <= 0                                             
065400         SET WS-SRT-STOP-SHIFTING TO TRUE                                 
065500         GO TO 820-EXIT                                                   
065600     END-IF.                                                              
065700     SET AQX TO WS-SRT-INSERT-TO.                                         
065800     IF AQ-PRIORITY(AQX) >= WS-ACQ-SAVE-PRIORITY                          
065900         SET WS-SRT-STOP-SHIFTING TO TRUE                                 
066000         GO TO 820-EXIT                                                   
066100     END-IF.                                                              
066200     SET AQY TO WS-SRT-INSERT-TO.                                         
066300     SET AQY UP BY 1.                                                     
066400     MOVE ACQ-ENTRY(AQX) TO ACQ-ENTRY(AQY).                               
066500     COMPUTE WS-SRT-INSERT-TO = WS-SRT-INSERT-TO - 1.                     
066600 820-EXIT.                                                                
066700     EXIT.                                                                
066800******************************************************************        
066900 850-SORT-MAINTENANCE-LIST.                                               
067000     PERFORM 860-DO-MNT-INSERT THRU 860-EXIT                              
067100             VARYING WS-SRT-MOVE-FROM FROM 2 BY 1                         
067200             UNTIL WS-SRT-MOVE-FROM > MNT-TBL-SIZE.                       
067300 850-EXIT.                                                                
067400     EXIT.                                                                
067500******************************************************************        
067600 860-DO-MNT-INSERT.                                                       
067700     SET MNX TO WS-SRT-MOVE-FROM.                                         
067800     MOVE MN-BOOK-ID(MNX)  TO WS-MNT-SAVE-BOOK-ID.                        
067900     MOVE MN-TYPE(MNX)     TO WS-MNT-SAVE-TYPE.                           
068000     MOVE MN-PRIORITY(MNX) TO WS-MNT-SAVE-PRIORITY.                       
068100     MOVE MN-COST(MNX)     TO WS-MNT-SAVE-COST.                           
068200     COMPUTE WS-SRT-INSERT-TO = WS-SRT-MOVE-FROM - 1.                     
068300     SET WS-SRT-KEEP-SHIFTING TO TRUE.                                    
068400     PERFORM 870-SHIFT-MNT-RIGHT THRU 870-EXIT                            
068500             UNTIL WS-SRT-STOP-SHIFTING.                                  
068600     SET MNX TO WS-SRT-INSERT-TO.                                         
068700     SET MNX UP BY 1.                                                     
068800     MOVE WS-MNT-SAVE-BOOK-ID  TO MN-BOOK-ID(MNX).                        
068900     MOVE WS-MNT-SAVE-TYPE     TO MN-TYPE(MNX).                           
069000     MOVE WS-MNT-SAVE-PRIORITY TO MN-PRIORITY(MNX).                       
069100     MOVE WS-MNT-SAVE-COST     TO MN-COST(MNX).                           
069200 860-EXIT.                                                                
069300     EXIT.                                                                
069400******************************************************************        
069500 870-SHIFT-MNT-RIGHT.                                                     
069600     IF WS-SRT-INSERT-TO <= 0                                             
069700         SET WS-SRT-STOP-SHIFTING TO TRUE                                 
069800         GO TO 870-EXIT                                                   
069900     END-IF.                                                              
070000     SET MNX TO WS-SRT-INSERT-TO.                                         
070100     IF MN-PRIORITY(MNX) >= WS-MNT-SAVE-PRIORITY                          
070200         SET WS-SRT-STOP-SHIFTING TO TRUE                                 
070300         GO TO 870-EXIT                                                   
070400     END-IF.                                                              
070500     SET MNY TO WS-SRT-INSERT-TO.                                         
070600     SET MNY UP BY 1.                                                     
070700     MOVE MNT-ENTRY(MNX) TO MNT-ENTRY(MNY).                               
070800     COMPUTE WS-SRT-INSERT-TO = WS-SRT-INSERT-TO - 1.                     
070900 870-EXIT.                                                                
071000     EXIT.                                                                
071100******************************************************************        
071200 900-WRITE-ACQ-LIST.                                                      
071300     MOVE AQ-BOOK-ID(AQX)     TO AQ-OUT-BOOK-ID.                          
071400     MOVE AQ-RECOMMENDED(AQX) TO AQ-OUT-RECOMMENDED.                      
071500     MOVE AQ-PRIORITY(AQX)    TO AQ-OUT-PRIORITY.                         
071600     MOVE AQ-REASON(AQX)      TO AQ-OUT-REASON.                           
071700     WRITE AQ-OUT-REC.                                                    
071800******************************************************************        
071900 950-WRITE-MNT-LIST.                                                      
072000     MOVE MN-BOOK-ID(MNX)  TO MN-OUT-BOOK-ID.                             
072100     MOVE MN-TYPE(MNX)     TO MN-OUT-TYPE.                                
072200     MOVE MN-PRIORITY(MNX) TO MN-OUT-PRIORITY.                            
072300     MOVE MN-COST(MNX)     TO MN-OUT-COST.                                
072400     WRITE MN-OUT-REC.                                                    
072500******************************************************************        
