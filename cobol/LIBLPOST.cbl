000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM:  LIBLPOST                                                     
000400*  BORROW/RETURN POSTING SUBPROGRAM - BOOK LENDING CONTROLLER             
000500*  LIBSYS LENDING LEDGER SUITE                                            
000600******************************************************************        
000700*  CHANGE LOG                                                             
000800*  ----------                                                             
000900*  DATE      BY   REQUEST    DESCRIPTION                                  
001000*  --------  ---  ---------  -----------------------------                
001100*  02/14/86  RCH  INIT0009   ORIGINAL CODING - BORROW POSTING ONLY        
001200*  08/30/87  RCH  MNT0028    ADD RETURN POSTING (INCR AVAIL-COPIES        
001300*  05/11/90  TLW  MNT0091    DUE DATE NOW USES JULIAN DAY MATH - A        
001400*  03/02/93  TLW  MNT0151    REJECT RETURN IF LEND ALREADY RETURNE        
001500*  01/19/99  DJP  Y2K0044    Y2K - CCYYMMDD THROUGHOUT, JDN MATH U        
001600*  07/08/02  MKB  MNT0366    RETURN-CD 4 WHEN KEY NOT FOUND IN TAB        
001700******************************************************************        
001800 PROGRAM-ID. LIBLPOST.                                                    
001900 AUTHOR. R C HENNING.                                                     
002000 INSTALLATION. LIBSYS DATA PROCESSING CENTER.                             
002100 DATE-WRITTEN. 02/14/86.                                                  
002200 DATE-COMPILED.                                                           
002300 SECURITY. NON-CONFIDENTIAL.                                              
002400 ENVIRONMENT DIVISION.                                                    
002500******************************************************************        
002600 DATA DIVISION.                                                           
002700******************************************************************        
002800 WORKING-STORAGE SECTION.                                                 
002900******************************************************************        
003000*  JDN-WORK-FIELDS SUPPORTS THE RICHARDS/FLIEGEL JULIAN DAY               
003100*  CONVERSION USED TO ADD THE 14 DAY LENDING PERIOD WITHOUT               
003200*  OVERFLOWING A CALENDAR MONTH (MNT0091).  SEE 170/180.                  
003300 01  JDN-WORK-FIELDS.                                                     
003400     05  WS-JDN-CCYY         PIC S9(4) COMP SYNC.                         
003500     05  WS-JDN-MM           PIC S9(4) COMP SYNC.                         
003600     05  WS-JDN-DD           PIC S9(4) COMP SYNC.                         
003700     05  WS-JDN-MT           PIC S9(4) COMP SYNC.                         
003800     05  WS-JDN-A            PIC S9(9) COMP SYNC.                         
003900     05  WS-JDN-TERM1        PIC S9(9) COMP SYNC.                         
004000     05  WS-JDN-CTERM        PIC S9(9) COMP SYNC.                         
004100     05  WS-JDN-TERM2        PIC S9(9) COMP SYNC.                         
004200     05  WS-JDN-E            PIC S9(9) COMP SYNC.                         
004300     05  WS-JDN-FTERM        PIC S9(9) COMP SYNC.                         
004400     05  WS-JDN-TERM3        PIC S9(9) COMP SYNC.                         
004500     05  WS-JDN-RESULT       PIC S9(9) COMP SYNC.                         
004600     05  WS-G2G-L            PIC S9(9) COMP SYNC.                         
004700     05  WS-G2G-N            PIC S9(9) COMP SYNC.                         
004800     05  WS-G2G-I            PIC S9(9) COMP SYNC.                         
004900     05  WS-G2G-J            PIC S9(9) COMP SYNC.                         
005000     05  WS-G2G-T            PIC S9(9) COMP SYNC.                         
005100     05  WS-DUE-DATE         PIC 9(8)  VALUE ZEROS.                       
005200     05  WS-DUE-DATE-X REDEFINES WS-DUE-DATE PIC X(8).                    
005300     05  FILLER              PIC X(4).                                    
005400******************************************************************        
005500 COPY LIBWORK.                                                            
005600******************************************************************        
005700 01  WORK-VARIABLES.                                                      
005800     05  WS-FOUND-SW         PIC X(1)  VALUE 'N'.                         
005900         88  WS-ENTRY-FOUND        VALUE 'Y'.                             
006000     05  FILLER              PIC X(4).                                    
006100******************************************************************        
006200 LINKAGE SECTION.                                                         
006300******************************************************************        
006400 COPY LENDREQ REPLACING ==:TAG:== BY ==RQ==.                              
006500******************************************************************        
006600*  BOOK-TABLE / LENDING-TABLE ARE THE CALLERS IN-MEMORY                   
006700*  TABLES, BUILT FROM THE SEQUENTIAL MASTER FILES (FILES -                
006800*  KEYED ACCESS EMULATED VIA TABLE SEARCH).  THIS SUBPROGRAM              
006900*  POSTS DIRECTLY INTO THE CALLERS STORAGE.                               
007000 01  BOOK-TABLE.                                                          
007100     05  BOOK-TBL-SIZE       PIC S9(8) COMP SYNC.                         
007200     05  BOOK-ENTRY OCCURS 1 TO 2000 TIMES                                
007300                  DEPENDING ON BOOK-TBL-SIZE                              
007400                  INDEXED BY BPX.                                         
007500         10  BT-ID           PIC 9(9).                                    
007600         10  BT-ID-X REDEFINES BT-ID PIC X(9).                            
007700         10  BT-TITLE        PIC X(80).                                   
007800         10  BT-ISBN         PIC X(20).                                   
007900         10  BT-GENRE        PIC X(30).                                   
008000         10  BT-TOTAL-COPIES PIC 9(4).                                    
008100         10  BT-AVAIL-COPIES PIC 9(4).                                    
008200******************************************************************        
008300 01  LENDING-TABLE.                                                       
008400     05  LEND-TBL-SIZE       PIC S9(8) COMP SYNC.                         
008500     05  LEND-ENTRY OCCURS 1 TO 2000 TIMES                                
008600                  DEPENDING ON LEND-TBL-SIZE                              
008700                  INDEXED BY LPX.                                         
008800         10  LT-ID           PIC 9(9).                                    
008900         10  LT-ID-X REDEFINES LT-ID PIC X(9).                            
009000         10  LT-BOOK-ID      PIC 9(9).                                    
009100         10  LT-USER-ID      PIC 9(9).                                    
009200         10  LT-BORROW-DATE  PIC 9(8).                                    
009300         10  LT-DUE-DATE     PIC 9(8).                                    
009400         10  LT-RETURN-DATE  PIC 9(8).                                    
009500         10  LT-STATUS       PIC X(10).                                   
009600******************************************************************        
009700 01  RETURN-CD               PIC S9(4) COMP.                              
009800******************************************************************        
009900 PROCEDURE DIVISION USING RQ-REC, BOOK-TABLE, LENDING-TABLE,              
010000         RETURN-CD.                                                       
010100******************************************************************        
010200*  000-SETUP-RTN DISPATCHES ON RQ-TYPE.  RETURN-CD COMES                  
010300*  BACK ZERO FOR A POSTED TRANSACTION, 4 WHEN A KEY CANT BE               
010400*  FOUND IN THE CALLERS TABLE, 8 WHEN THE BUSINESS RULE                   
010500*  REJECTS THE REQUEST (MNT0366).                                         
010600 000-SETUP-RTN.                                                           
010700     MOVE ZERO TO RETURN-CD.                                              
010800     ACCEPT LW-RUN-DATE-N FROM DATE.                                      
010900     IF RQ-IS-BORROW                                                      
011000         PERFORM 100-BORROW-RTN THRU 100-EXIT                             
011100     ELSE                                                                 
011200         IF RQ-IS-RETURN                                                  
011300             PERFORM 200-RETURN-RTN THRU 200-EXIT                         
011400         END-IF                                                           
011500     END-IF.                                                              
011600     GOBACK.                                                              
011700******************************************************************        
011800*  100-BORROW-RTN - BUSINESS RULE - A BOOK MAY ONLY BE                    
011900*  BORROWED IF BOOK-AVAIL-COPIES > 0.  DUE DATE IS BORROW                 
012000*  DATE + 14 DAYS, COMPUTED THROUGH THE JULIAN DAY NUMBER                 
012100*  SO MONTH-END DOES NOT OVERFLOW (MNT0091).                              
012200 100-BORROW-RTN.                                                          
012300     SET WS-FOUND-SW TO 'N'.                                              
012400     SET BPX TO 1.                                                        
012500     SEARCH BOOK-ENTRY                                                    
012600         AT END NEXT SENTENCE                                             
012700         WHEN BT-ID(BPX) = RQ-BOOK-ID                                     
012800             SET WS-ENTRY-FOUND TO TRUE                                   
012900     END-SEARCH.                                                          
013000     IF NOT WS-ENTRY-FOUND                                                
013100         MOVE 4 TO RETURN-CD                                              
013200         GO TO 100-EXIT                                                   
013300     END-IF.                                                              
013400     IF BT-AVAIL-COPIES(BPX) <= 0                                         
013500         MOVE 8 TO RETURN-CD                                              
013600         GO TO 100-EXIT                                                   
013700     END-IF.                                                              
013800     SUBTRACT 1 FROM BT-AVAIL-COPIES(BPX).                                
013900     MOVE LW-RUN-DATE-N TO WS-JDN-A.                                      
014000     DIVIDE WS-JDN-A BY 10000                                             
014100             GIVING WS-JDN-CCYY REMAINDER WS-JDN-A.                       
014200     DIVIDE WS-JDN-A BY 100                                               
014300             GIVING WS-JDN-MM REMAINDER WS-JDN-DD.                        
014400     PERFORM 170-COMPUTE-JULIAN-DAY THRU 170-EXIT.                        
014500     COMPUTE WS-JDN-RESULT = WS-JDN-RESULT + 14.                          
014600     PERFORM 180-GREGORIAN-FROM-JDN THRU 180-EXIT.                        
014700     COMPUTE WS-DUE-DATE = (WS-JDN-CCYY * 10000)                          
014800             + (WS-JDN-MM * 100) + WS-JDN-DD.                             
014900     ADD 1 TO LEND-TBL-SIZE.                                              
015000     SET LPX TO LEND-TBL-SIZE.                                            
015100     MOVE RQ-LEND-ID      TO LT-ID(LPX).                                  
015200     MOVE RQ-BOOK-ID      TO LT-BOOK-ID(LPX).                             
015300     MOVE RQ-USER-ID      TO LT-USER-ID(LPX).                             
015400     MOVE LW-RUN-DATE-N   TO LT-BORROW-DATE(LPX).                         
015500     MOVE WS-DUE-DATE     TO LT-DUE-DATE(LPX).                            
015600     MOVE ZEROS           TO LT-RETURN-DATE(LPX).                         
015700     MOVE 'BORROWED'      TO LT-STATUS(LPX).                              
015800 100-EXIT.                                                                
015900     EXIT.                                                                
016000******************************************************************        
016100*  200-RETURN-RTN - BUSINESS RULE - A LENDING MAY ONLY BE                 
016200*  RETURNED ONCE (REJECT IF LT-RETURN-DATE ALREADY NON-                   
016300*  ZERO).  AVAIL-COPIES IS INCREMENTED BY EXACTLY 1.                      
016400 200-RETURN-RTN.                                                          
016500     SET WS-FOUND-SW TO 'N'.                                              
016600     SET LPX TO 1.                                                        
016700     SEARCH LEND-ENTRY                                                    
016800         AT END NEXT SENTENCE                                             
016900         WHEN LT-ID(LPX) = RQ-LEND-ID                                     
017000             SET WS-ENTRY-FOUND TO TRUE                                   
017100     END-SEARCH.                                                          
017200     IF NOT WS-ENTRY-FOUND                                                
017300         MOVE 4 TO RETURN-CD                                              
017400         GO TO 200-EXIT                                                   
017500     END-IF.                                                              
017600     IF LT-RETURN-DATE(LPX) NOT = ZEROS                                   
017700         MOVE 8 TO RETURN-CD                                              
017800         GO TO 200-EXIT                                                   
017900     END-IF.                                                              
018000     MOVE LW-RUN-DATE-N TO LT-RETURN-DATE(LPX).                           
018100     MOVE 'RETURNED'    TO LT-STATUS(LPX).                                
018200     SET WS-FOUND-SW TO 'N'.                                              
018300     SET BPX TO 1.                                                        
018400     SEARCH BOOK-ENTRY                                                    
018500         AT END NEXT SENTENCE                                             
018600         WHEN BT-ID(BPX) = LT-BOOK-ID(LPX)                                
018700             SET WS-ENTRY-FOUND TO TRUE                                   
018800     END-SEARCH.                                                          
018900     IF WS-ENTRY-FOUND                                                    
019000         ADD 1 TO BT-AVAIL-COPIES(BPX)                                    
019100     END-IF.                                                              
019200 200-EXIT.                                                                
019300     EXIT.                                                                
019400******************************************************************        
019500*  170-COMPUTE-JULIAN-DAY - RICHARDS/FLIEGEL INTEGER JULIAN               
019600*  DAY NUMBER FORMULA.  TAKES WS-JDN-CCYY/MM/DD, RETURNS                  
019700*  WS-JDN-RESULT.  ALL DIVISIONS BELOW ARE ON POSITIVE                    
019800*  OPERANDS SO INTEGER TRUNCATION BEHAVES AS FLOOR.                       
019900 170-COMPUTE-JULIAN-DAY.                                                  
020000     IF WS-JDN-MM = 1                                                     
020100         MOVE -2 TO WS-JDN-MT                                             
020200     ELSE                                                                 
020300         MOVE -1 TO WS-JDN-MT                                             
020400     END-IF.                                                              
020500     COMPUTE WS-JDN-A     = WS-JDN-CCYY + 4800 + WS-JDN-MT.               
020600     COMPUTE WS-JDN-TERM1 = (1461 * WS-JDN-A) / 4.                        
020700     COMPUTE WS-JDN-CTERM = WS-JDN-MM - 2 - (12 * WS-JDN-MT).             
020800     COMPUTE WS-JDN-TERM2 = (367 * WS-JDN-CTERM) / 12.                    
020900     COMPUTE WS-JDN-E     = WS-JDN-CCYY + 4900 + WS-JDN-MT.               
021000     COMPUTE WS-JDN-FTERM = WS-JDN-E / 100.                               
021100     COMPUTE WS-JDN-TERM3 = (3 * WS-JDN-FTERM) / 4.                       
021200     COMPUTE WS-JDN-RESULT = WS-JDN-TERM1 + WS-JDN-TERM2                  
021300             - WS-JDN-TERM3 + WS-JDN-DD - 32075.                          
021400 170-EXIT.                                                                
021500     EXIT.                                                                
021600******************************************************************        
021700*  180-GREGORIAN-FROM-JDN - INVERSE OF 170, USED TO TURN THE              
021800*  BORROW DATE JDN PLUS 14 BACK INTO A YYYYMMDD DUE DATE.                 
021900*  TAKES WS-JDN-RESULT, RETURNS WS-JDN-CCYY/MM/DD.                        
022000 180-GREGORIAN-FROM-JDN.                                                  
022100     COMPUTE WS-G2G-L = WS-JDN-RESULT + 68569.                            
022200     COMPUTE WS-G2G-N = (4 * WS-G2G-L) / 146097.                          
022300     COMPUTE WS-G2G-L = WS-G2G-L                                          
022400             - ((146097 * WS-G2G-N + 3) / 4).                             
022500     COMPUTE WS-G2G-I = (4000 * (WS-G2G-L + 1)) / 1461001.                
022600     COMPUTE WS-G2G-L = WS-G2G-L - ((1461 * WS-G2G-I) / 4)                
022700             + 31.                                                        
022800     COMPUTE WS-G2G-J = (80 * WS-G2G-L) / 2447.                           
022900     COMPUTE WS-JDN-DD = WS-G2G-L - ((2447 * WS-G2G-J) / 80).             
023000     COMPUTE WS-G2G-T = WS-G2G-J / 11.                                    
023100     COMPUTE WS-JDN-MM = WS-G2G-J + 2 - (12 * WS-G2G-T).                  
023200     COMPUTE WS-JDN-CCYY = (100 * (WS-G2G-N - 49))                        
023300             + WS-G2G-I + WS-G2G-T.                                       
023400 180-EXIT.                                                                
023500     EXIT.                                                                
023600******************************************************************        
