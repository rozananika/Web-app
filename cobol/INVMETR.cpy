000100******************************************************************        
000200*  INVMETR -- PER-BOOK INVENTORY METRIC RECORD                   *        
000300*  LIBSYS LENDING LEDGER SUITE                                   *        
000400*  COPY INVMETR REPLACING ==:TAG:== BY ==xxxx==.                 *        
000500******************************************************************        
000600 01  :TAG:-REC.                                                           
000700     05  :TAG:-BOOK-ID              PIC 9(9).                             
000800     05  :TAG:-UTILIZATION          PIC 9(1)V9(4).                        
000900     05  :TAG:-TURNOVER-RATE        PIC 9(3)V9(4).                        
001000     05  :TAG:-CONDITION            PIC X(17).                            
001100     05  :TAG:-RECOMMENDED          PIC S9(5).                            
001200     05  :TAG:-PRIORITY             PIC X(6).                             
001300     05  :TAG:-MAINT-TYPE           PIC X(11).                            
001400     05  :TAG:-MAINT-COST           PIC 9(3)V9(2).                        
001500     05  FILLER                     PIC X(15).                            
