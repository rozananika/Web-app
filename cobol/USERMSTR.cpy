000100******************************************************************        
000200*  USERMSTR -- MEMBER REFERENCE RECORD LAYOUT                    *        
000300*  LIBSYS LENDING LEDGER SUITE                                   *        
000400*  COPY USERMSTR REPLACING ==:TAG:== BY ==xxxx==.                *        
000500******************************************************************        
000600 01  :TAG:-REC.                                                           
000700     05  :TAG:-ID                   PIC 9(9).                             
000800     05  :TAG:-USERNAME             PIC X(30).                            
000900     05  :TAG:-EMAIL                PIC X(60).                            
001000     05  FILLER                     PIC X(4).                             
