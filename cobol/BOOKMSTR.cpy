000100******************************************************************        
000200*  BOOKMSTR -- BOOK MASTER RECORD LAYOUT                         *        
000300*  LIBSYS LENDING LEDGER SUITE                                   *        
000400*  COPY BOOKMSTR REPLACING ==:TAG:== BY ==xxxx==.                *        
000500*  NO SPARE BYTES FOR FILLER - FIELDS FILL THE RECORD.           *        
000600******************************************************************        
000700 01  :TAG:-REC.                                                           
000800     05  :TAG:-ID                   PIC 9(9).                             
000900     05  :TAG:-TITLE                PIC X(80).                            
001000     05  :TAG:-ISBN                 PIC X(20).                            
001100     05  :TAG:-GENRE                PIC X(30).                            
001200     05  :TAG:-TOTAL-COPIES         PIC 9(4).                             
001300     05  :TAG:-AVAIL-COPIES         PIC 9(4).                             
