000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM:  LIBNOTC                                                      
000400*  OVERDUE / DUE-SOON NOTICE SCAN - NOTIFICATION SERVICE BATCH RUN        
000500*  LIBSYS LENDING LEDGER SUITE                                            
000600******************************************************************        
000700*  CHANGE LOG                                                             
000800*  ----------                                                             
000900*  DATE      BY   REQUEST    DESCRIPTION                                  
001000*  --------  ---  ---------  -----------------------------                
001100*  07/22/87  TLW  INIT0003   ORIGINAL CODING - OVERDUE SCAN ONLY          
001200*  04/09/89  TLW  MNT0119    ADD DUE-SOON WINDOW (3 DAY LOOKAHEAD)        
001300*  11/17/92  RCH  MNT0214    LOOK UP BOOK TITLE AND MEMBER EMAIL O        
001400*  01/11/99  DJP  Y2K0033    Y2K - CUTOFF DATE MATH REVIEWED, NO C        
001500*  09/05/01  MKB  MNT0329    SKIP NOTICES FOR ALREADY-RETURNED LEN        
001600*  04/09/08  RJH  MNT0462    CUTOFF DATE NOW COMPUTED THROUGH THE         
001700*                            JULIAN DAY NUMBER INSTEAD OF ADDING          
001800*                            THE WINDOW DIRECTLY TO A YYYYMMDD            
001900*                            VALUE, WHICH FAILED AT MONTH END             
002000******************************************************************        
002100 PROGRAM-ID. LIBNOTC.                                                     
002200 AUTHOR. T L WALKER.                                                      
002300 INSTALLATION. LIBSYS DATA PROCESSING CENTER.                             
002400 DATE-WRITTEN. 07/22/87.                                                  
002500 DATE-COMPILED.                                                           
002600 SECURITY. NON-CONFIDENTIAL.                                              
002700******************************************************************        
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER. IBM-390.                                                
003100 OBJECT-COMPUTER. IBM-390.                                                
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-PAGE.                                                  
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600                                                                          
003700 SELECT BOOK-FILE ASSIGN TO BOOKIN                                        
003800     ACCESS IS SEQUENTIAL                                                 
003900     FILE STATUS IS WS-BOOKIN-STATUS.                                     
004000                                                                          
004100 SELECT USER-FILE ASSIGN TO USERIN                                        
004200     ACCESS IS SEQUENTIAL                                                 
004300     FILE STATUS IS WS-USERIN-STATUS.                                     
004400                                                                          
004500 SELECT LENDING-FILE ASSIGN TO LENDIN                                     
004600     ACCESS IS SEQUENTIAL                                                 
004700     FILE STATUS IS WS-LENDIN-STATUS.                                     
004800                                                                          
004900 SELECT NOTICE-OUT ASSIGN TO NOTICRPT                                     
005000     ACCESS IS SEQUENTIAL                                                 
005100     FILE STATUS IS WS-NOTICRPT-STATUS.                                   
005200******************************************************************        
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500******************************************************************        
005600 FD  BOOK-FILE                                                            
005700     RECORDING MODE IS F                                                  
005800     BLOCK CONTAINS 0 RECORDS.                                            
005900 COPY BOOKMSTR REPLACING ==:TAG:== BY ==BK==.                             
006000                                                                          
006100 FD  USER-FILE                                                            
006200     RECORDING MODE IS F                                                  
006300     BLOCK CONTAINS 0 RECORDS.                                            
006400 COPY USERMSTR REPLACING ==:TAG:== BY ==US==.                             
006500                                                                          
006600 FD  LENDING-FILE                                                         
006700     RECORDING MODE IS F                                                  
006800     BLOCK CONTAINS 0 RECORDS.                                            
006900 COPY LENDREC REPLACING ==:TAG:== BY ==LD==.                              
007000                                                                          
007100 FD  NOTICE-OUT                                                           
007200     RECORDING MODE IS F.                                                 
007300 01  NOTICE-OUT-REC             PIC X(132).                               
007400******************************************************************        
007500 WORKING-STORAGE SECTION.                                                 
007600******************************************************************        
007700 COPY LIBWORK.                                                            
007800                                                                          
007900*  JDN-WORK-FIELDS SUPPORTS THE RICHARDS/FLIEGEL JULIAN DAY               
008000*  CONVERSION USED TO ADD THE DUE-SOON LOOKAHEAD WINDOW WITHOUT           
008100*  OVERFLOWING A CALENDAR MONTH (MNT0462).  SEE 180/190.                  
008200 01  JDN-WORK-FIELDS.                                                     
008300     05  WS-JDN-CCYY         PIC S9(4) COMP SYNC.                         
008400     05  WS-JDN-MM           PIC S9(4) COMP SYNC.                         
008500     05  WS-JDN-DD           PIC S9(4) COMP SYNC.                         
008600     05  WS-JDN-MT           PIC S9(4) COMP SYNC.                         
008700     05  WS-JDN-A            PIC S9(9) COMP SYNC.                         
008800     05  WS-JDN-TERM1        PIC S9(9) COMP SYNC.                         
008900     05  WS-JDN-CTERM        PIC S9(9) COMP SYNC.                         
009000     05  WS-JDN-TERM2        PIC S9(9) COMP SYNC.                         
009100     05  WS-JDN-E            PIC S9(9) COMP SYNC.                         
009200     05  WS-JDN-FTERM        PIC S9(9) COMP SYNC.                         
009300     05  WS-JDN-TERM3        PIC S9(9) COMP SYNC.                         
009400     05  WS-JDN-RESULT       PIC S9(9) COMP SYNC.                         
009500     05  WS-G2G-L            PIC S9(9) COMP SYNC.                         
009600     05  WS-G2G-N            PIC S9(9) COMP SYNC.                         
009700     05  WS-G2G-I            PIC S9(9) COMP SYNC.                         
009800     05  WS-G2G-J            PIC S9(9) COMP SYNC.                         
009900     05  WS-G2G-T            PIC S9(9) COMP SYNC.                         
010000                                                                          
010100 01  WS-FIELDS.                                                           
010200     05  WS-BOOKIN-STATUS    PIC X(2)  VALUE SPACES.                      
010300     05  WS-USERIN-STATUS    PIC X(2)  VALUE SPACES.                      
010400     05  WS-LENDIN-STATUS    PIC X(2)  VALUE SPACES.                      
010500     05  WS-NOTICRPT-STATUS  PIC X(2)  VALUE SPACES.                      
010600     05  WS-BOOK-EOF         PIC X     VALUE 'N'.                         
010700         88  BOOK-EOF              VALUE 'Y'.                             
010800     05  WS-USER-EOF         PIC X     VALUE 'N'.                         
010900         88  USER-EOF              VALUE 'Y'.                             
011000     05  WS-LEND-EOF         PIC X     VALUE 'N'.                         
011100         88  LEND-EOF              VALUE 'Y'.                             
011200                                                                          
011300*  WS-DUE-SOON-WINDOW IS THE LOOKAHEAD IN DAYS USED TO DECIDE             
011400*  WHETHER A LENDING IS 'DUE SOON' RATHER THAN JUST ACTIVE                
011500*  (BUSINESS RULE - DUE-SOON WINDOW, MNT0119).                            
011600 01  WORK-VARIABLES.                                                      
011700     05  WS-DUE-SOON-WINDOW  PIC S9(4) COMP SYNC VALUE +1.                
011800     05  WS-CUTOFF-DATE      PIC 9(8)  VALUE ZEROS.                       
011900     05  WS-CUTOFF-DATE-X REDEFINES WS-CUTOFF-DATE                        
012000                         PIC X(8).                                        
012100     05  BX                  PIC S9(8) COMP SYNC.                         
012200     05  UX                  PIC S9(8) COMP SYNC.                         
012300     05  WS-FOUND-SW         PIC X(1)  VALUE 'N'.                         
012400         88  WS-ENTRY-FOUND        VALUE 'Y'.                             
012500     05  WS-FOUND-TITLE      PIC X(80) VALUE SPACES.                      
012600     05  WS-FOUND-USERNAME   PIC X(30) VALUE SPACES.                      
012700     05  WS-FOUND-EMAIL      PIC X(60) VALUE SPACES.                      
012800     05  WS-NOTICE-TYPE      PIC X(9)  VALUE SPACES.                      
012900     05  FILLER              PIC X(4).                                    
013000******************************************************************        
013100*  BOOK-TABLE / USER-TABLE ARE LOADED ONCE SO EACH LENDING CAN            
013200*  BE RESOLVED TO A TITLE AND A MEMBER EMAIL WITHOUT REREADING            
013300*  THE MASTER FILES (MNT0214).                                            
013400 01  BOOK-TABLE.                                                          
013500     05  BOOK-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
013600     05  BOOK-ENTRY OCCURS 1 TO 2000 TIMES                                
013700                  DEPENDING ON BOOK-TBL-SIZE                              
013800                  INDEXED BY BTX.                                         
013900         10  BT-ID           PIC 9(9).                                    
014000         10  BT-ID-X REDEFINES BT-ID PIC X(9).                            
014100         10  BT-TITLE        PIC X(80).                                   
014200                                                                          
014300 01  USER-TABLE.                                                          
014400     05  USER-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
014500     05  USER-ENTRY OCCURS 1 TO 2000 TIMES                                
014600                  DEPENDING ON USER-TBL-SIZE                              
014700                  INDEXED BY UTX.                                         
014800         10  UT-ID           PIC 9(9).                                    
014900         10  UT-ID-X REDEFINES UT-ID PIC X(9).                            
015000         10  UT-USERNAME     PIC X(30).                                   
015100         10  UT-EMAIL        PIC X(60).                                   
015200******************************************************************        
015300 01  NOTICE-DETAIL-LINE.                                                  
015400     05  ND-TYPE             PIC X(9).                                    
015500     05  FILLER              PIC X(2)  VALUE SPACES.                      
015600     05  ND-TITLE            PIC X(40).                                   
015700     05  FILLER              PIC X(2)  VALUE SPACES.                      
015800     05  ND-USERNAME         PIC X(20).                                   
015900     05  FILLER              PIC X(2)  VALUE SPACES.                      
016000     05  ND-EMAIL             PIC X(40).                                  
016100     05  ND-DUE-DATE         PIC 9(8).                                    
016200     05  FILLER              PIC X(15) VALUE SPACES.                      
016300******************************************************************        
016400 PROCEDURE DIVISION.                                                      
016500******************************************************************        
016600 000-MAIN.                                                                
016700     ACCEPT LW-RUN-DATE-N FROM DATE.                                      
016800     PERFORM 180-COMPUTE-CUTOFF-DATE.                                     
016900     PERFORM 700-OPEN-FILES.                                              
017000     PERFORM 100-LOAD-BOOK-TABLE THRU 100-EXIT                            
017100             UNTIL BOOK-EOF.                                              
017200     PERFORM 200-LOAD-USER-TABLE THRU 200-EXIT                            
017300             UNTIL USER-EOF.                                              
017400     PERFORM 300-READ-LENDING-FILE THRU 300-EXIT                          
017500             UNTIL LEND-EOF.                                              
017600     PERFORM 790-CLOSE-FILES.                                             
017700     GOBACK.                                                              
017800******************************************************************        
017900 700-OPEN-FILES.                                                          
018000     OPEN INPUT  BOOK-FILE USER-FILE LENDING-FILE                         
018100          OUTPUT NOTICE-OUT.                                              
018200                                                                          
018300 790-CLOSE-FILES.                                                         
018400     CLOSE BOOK-FILE USER-FILE LENDING-FILE NOTICE-OUT.                   
018500******************************************************************        
018600*  180-COMPUTE-CUTOFF-DATE TURNS THE RUN DATE PLUS THE DUE-SOON           
018700*  LOOKAHEAD INTO AN ACTUAL CALENDAR DATE THROUGH THE JULIAN              
018800*  DAY NUMBER, SO A RUN DATE ON THE LAST DAY OF A MONTH STILL             
018900*  PRODUCES A VALID CUTOFF INSTEAD OF OVERFLOWING THE DAY-OF-             
019000*  MONTH DIGITS OF A RAW YYYYMMDD ADD (MNT0462).                          
019100 180-COMPUTE-CUTOFF-DATE.                                                 
019200     MOVE LW-RUN-DATE-N TO WS-JDN-A.                                      
019300     DIVIDE WS-JDN-A BY 10000                                             
019400             GIVING WS-JDN-CCYY REMAINDER WS-JDN-A.                       
019500     DIVIDE WS-JDN-A BY 100                                               
019600             GIVING WS-JDN-MM REMAINDER WS-JDN-DD.                        
019700     PERFORM 190-COMPUTE-JULIAN-DAY THRU 190-EXIT.                        
019800     COMPUTE WS-JDN-RESULT = WS-JDN-RESULT + WS-DUE-SOON-WINDOW.          
019900     PERFORM 195-GREGORIAN-FROM-JDN THRU 195-EXIT.                        
020000     COMPUTE WS-CUTOFF-DATE = (WS-JDN-CCYY * 10000)                       
020100             + (WS-JDN-MM * 100) + WS-JDN-DD.                             
020200******************************************************************        
020300*  190-COMPUTE-JULIAN-DAY - RICHARDS/FLIEGEL INTEGER JULIAN               
020400*  DAY NUMBER FORMULA.  TAKES WS-JDN-CCYY/MM/DD, RETURNS                  
020500*  WS-JDN-RESULT.  ALL DIVISIONS BELOW ARE ON POSITIVE                    
020600*  OPERANDS SO INTEGER TRUNCATION BEHAVES AS FLOOR.                       
020700 190-COMPUTE-JULIAN-DAY.                                                  
020800     IF WS-JDN-MM = 1                                                     
020900         MOVE -2 TO WS-JDN-MT                                             
021000     ELSE                                                                 
021100         MOVE -1 TO WS-JDN-MT                                             
021200     END-IF.                                                              
021300     COMPUTE WS-JDN-A     = WS-JDN-CCYY + 4800 + WS-JDN-MT.               
021400     COMPUTE WS-JDN-TERM1 = (1461 * WS-JDN-A) / 4.                        
021500     COMPUTE WS-JDN-CTERM = WS-JDN-MM - 2 - (12 * WS-JDN-MT).             
021600     COMPUTE WS-JDN-TERM2 = (367 * WS-JDN-CTERM) / 12.                    
021700     COMPUTE WS-JDN-E     = WS-JDN-CCYY + 4900 + WS-JDN-MT.               
021800     COMPUTE WS-JDN-FTERM = WS-JDN-E / 100.                               
021900     COMPUTE WS-JDN-TERM3 = (3 * WS-JDN-FTERM) / 4.                       
022000     COMPUTE WS-JDN-RESULT = WS-JDN-TERM1 + WS-JDN-TERM2                  
022100             - WS-JDN-TERM3 + WS-JDN-DD - 32075.                          
022200 190-EXIT.                                                                
022300     EXIT.                                                                
022400******************************************************************        
022500*  195-GREGORIAN-FROM-JDN - INVERSE OF 190, USED TO TURN THE              
022600*  RUN DATE JDN PLUS THE LOOKAHEAD WINDOW BACK INTO A YYYYMMDD            
022700*  CUTOFF DATE.  TAKES WS-JDN-RESULT, RETURNS WS-JDN-CCYY/MM/DD.          
022800 195-GREGORIAN-FROM-JDN.                                                  
022900     COMPUTE WS-G2G-L = WS-JDN-RESULT + 68569.                            
023000     COMPUTE WS-G2G-N = (4 * WS-G2G-L) / 146097.                          
023100     COMPUTE WS-G2G-L = WS-G2G-L                                          
023200             - ((146097 * WS-G2G-N + 3) / 4).                             
023300     COMPUTE WS-G2G-I = (4000 * (WS-G2G-L + 1)) / 1461001.                
023400     COMPUTE WS-G2G-L = WS-G2G-L - ((1461 * WS-G2G-I) / 4)                
023500             + 31.                                                        
023600     COMPUTE WS-G2G-J = (80 * WS-G2G-L) / 2447.                           
023700     COMPUTE WS-JDN-DD = WS-G2G-L - ((2447 * WS-G2G-J) / 80).             
023800     COMPUTE WS-G2G-T = WS-G2G-J / 11.                                    
023900     COMPUTE WS-JDN-MM = WS-G2G-J + 2 - (12 * WS-G2G-T).                  
024000     COMPUTE WS-JDN-CCYY = (100 * (WS-G2G-N - 49))                        
024100             + WS-G2G-I + WS-G2G-T.                                       
024200 195-EXIT.                                                                
024300     EXIT.                                                                
024400******************************************************************        
024500 100-LOAD-BOOK-TABLE.                                                     
024600     READ BOOK-FILE                                                       
024700         AT END                                                           
024800             SET BOOK-EOF TO TRUE                                         
024900             GO TO 100-EXIT                                               
025000     END-READ.                                                            
025100     ADD 1 TO BOOK-TBL-SIZE.                                              
025200     MOVE BK-ID    TO BT-ID(BOOK-TBL-SIZE).                               
025300     MOVE BK-TITLE TO BT-TITLE(BOOK-TBL-SIZE).                            
025400 100-EXIT.                                                                
025500     EXIT.                                                                
025600******************************************************************        
025700 200-LOAD-USER-TABLE.                                                     
025800     READ USER-FILE                                                       
025900         AT END                                                           
026000             SET USER-EOF TO TRUE                                         
026100             GO TO 200-EXIT                                               
026200     END-READ.                                                            
026300     ADD 1 TO USER-TBL-SIZE.                                              
026400     MOVE US-ID       TO UT-ID(USER-TBL-SIZE).                            
026500     MOVE US-USERNAME TO UT-USERNAME(USER-TBL-SIZE).                      
026600     MOVE US-EMAIL    TO UT-EMAIL(USER-TBL-SIZE).                         
026700 200-EXIT.                                                                
026800     EXIT.                                                                
026900******************************************************************        
027000*  300-READ-LENDING-FILE SCANS EVERY LENDING AND CLASSIFIES               
027100*  EACH STILL-BORROWED COPY AS OVERDUE OR DUE-SOON (BUSINESS              
027200*  RULES - OVERDUE / DUE-SOON WINDOW).                                    
027300 300-READ-LENDING-FILE.                                                   
027400     READ LENDING-FILE                                                    
027500         AT END                                                           
027600             SET LEND-EOF TO TRUE                                         
027700             GO TO 300-EXIT                                               
027800     END-READ.                                                            
027900     IF LD-RETURN-DATE NOT = ZEROS                                        
028000         GO TO 300-EXIT                                                   
028100     END-IF.                                                              
028200     IF LD-DUE-DATE < LW-RUN-DATE-N                                       
028300         MOVE 'OVERDUE'  TO WS-NOTICE-TYPE                                
028400         PERFORM 330-FIND-BOOK                                            
028500         PERFORM 340-FIND-USER                                            
028600         PERFORM 800-WRITE-NOTICE                                         
028700     ELSE                                                                 
028800         IF LD-DUE-DATE = WS-CUTOFF-DATE                                  
028900             MOVE 'DUE SOON' TO WS-NOTICE-TYPE                            
029000             PERFORM 330-FIND-BOOK                                        
029100             PERFORM 340-FIND-USER                                        
029200             PERFORM 800-WRITE-NOTICE                                     
029300         END-IF                                                           
029400     END-IF.                                                              
029500 300-EXIT.                                                                
029600     EXIT.                                                                
029700******************************************************************        
029800 330-FIND-BOOK.                                                           
029900     MOVE SPACES TO WS-FOUND-TITLE.                                       
030000     SET WS-FOUND-SW TO 'N'.                                              
030100     SET BTX TO 1.                                                        
030200     SEARCH BOOK-ENTRY                                                    
030300         AT END NEXT SENTENCE                                             
030400         WHEN BT-ID(BTX) = LD-BOOK-ID                                     
030500             SET WS-ENTRY-FOUND TO TRUE                                   
030600     END-SEARCH.                                                          
030700     IF WS-ENTRY-FOUND                                                    
030800         MOVE BT-TITLE(BTX) TO WS-FOUND-TITLE                             
030900     END-IF.                                                              
031000******************************************************************        
031100 340-FIND-USER.                                                           
031200     MOVE SPACES TO WS-FOUND-USERNAME, WS-FOUND-EMAIL.                    
031300     SET WS-FOUND-SW TO 'N'.                                              
031400     SET UTX TO 1.                                                        
031500     SEARCH USER-ENTRY                                                    
031600         AT END NEXT SENTENCE                                             
031700         WHEN UT-ID(UTX) = LD-USER-ID                                     
031800             SET WS-ENTRY-FOUND TO TRUE                                   
031900     END-SEARCH.                                                          
032000     IF WS-ENTRY-FOUND                                                    
032100         MOVE UT-USERNAME(UTX) TO WS-FOUND-USERNAME                       
032200         MOVE UT-EMAIL(UTX)    TO WS-FOUND-EMAIL                          
032300     END-IF.                                                              
032400******************************************************************        
032500*  800-WRITE-NOTICE EMITS ONE NOTICE-OUT LINE PER FLAGGED                 
032600*  LENDING.  THERE IS NO SMTP CALL HERE - THE NOTICE FILE IS              
032700*  PICKED UP DOWNSTREAM BY WHATEVER SENDS MAIL.                           
032800 800-WRITE-NOTICE.                                                        
032900     MOVE WS-NOTICE-TYPE    TO ND-TYPE.                                   
033000     MOVE WS-FOUND-TITLE    TO ND-TITLE.                                  
033100     MOVE WS-FOUND-USERNAME TO ND-USERNAME.                               
033200     MOVE WS-FOUND-EMAIL    TO ND-EMAIL.                                  
033300     MOVE LD-DUE-DATE       TO ND-DUE-DATE.                               
033400     WRITE NOTICE-OUT-REC FROM NOTICE-DETAIL-LINE AFTER 1.                
