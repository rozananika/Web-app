000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM:  LIBFCST                                                      
000400*  DEMAND FORECAST / POPULARITY TREND - PREDICTIVE ANALYTICS RUN          
000500*  LIBSYS LENDING LEDGER SUITE                                            
000600******************************************************************        
000700*  CHANGE LOG                                                             
000800*  ----------                                                             
000900*  DATE      BY   REQUEST    DESCRIPTION                                  
001000*  --------  ---  ---------  -----------------------------                
001100*  02/14/90  TLW  INIT0004   ORIGINAL CODING - 30 DAY DEMAND FOREC        
001200*  06/08/91  TLW  MNT0151    ADD BOOK POPULARITY TREND RECORDS            
001300*  03/30/94  RCH  MNT0241    ADD PER-LENDING RETURN PROBABILITY           
001400*  12/12/96  RCH  MNT0278    ADD GENRE-LEVEL TREND ROLLUP                 
001500*  01/11/99  DJP  Y2K0034    Y2K - DAY-OF-WEEK MATH REVIEWED, NO C        
001600*  08/19/02  MKB  MNT0360    CLAMP RETURN PROBABILITY TO 0..1             
001700*  04/09/08  RJH  MNT0462    DROPPED UNUSED BX/GX/DX/WX SUBSCRIPT         
001800*                            PULLED FX AND THE FOUND SWITCH OUT           
001900*                            TO STANDALONE 77-LEVEL ITEMS                 
002000******************************************************************        
002100 PROGRAM-ID. LIBFCST.                                                     
002200 AUTHOR. T L WALKER.                                                      
002300 INSTALLATION. LIBSYS DATA PROCESSING CENTER.                             
002400 DATE-WRITTEN. 02/14/90.                                                  
002500 DATE-COMPILED.                                                           
002600 SECURITY. NON-CONFIDENTIAL.                                              
002700******************************************************************        
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER. IBM-390.                                                
003100 OBJECT-COMPUTER. IBM-390.                                                
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-PAGE.                                                  
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600                                                                          
003700 SELECT BOOK-FILE ASSIGN TO BOOKIN                                        
003800     ACCESS IS SEQUENTIAL                                                 
003900     FILE STATUS IS WS-BOOKIN-STATUS.                                     
004000                                                                          
004100 SELECT USER-FILE ASSIGN TO USERIN                                        
004200     ACCESS IS SEQUENTIAL                                                 
004300     FILE STATUS IS WS-USERIN-STATUS.                                     
004400                                                                          
004500 SELECT LENDING-FILE ASSIGN TO LENDIN                                     
004600     ACCESS IS SEQUENTIAL                                                 
004700     FILE STATUS IS WS-LENDIN-STATUS.                                     
004800                                                                          
004900 SELECT REVIEW-FILE ASSIGN TO REVWIN                                      
005000     ACCESS IS SEQUENTIAL                                                 
005100     FILE STATUS IS WS-REVWIN-STATUS.                                     
005200                                                                          
005300 SELECT FORECAST-OUT ASSIGN TO FCSTRPT                                    
005400     ACCESS IS SEQUENTIAL                                                 
005500     FILE STATUS IS WS-FCSTRPT-STATUS.                                    
005600******************************************************************        
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900******************************************************************        
006000 FD  BOOK-FILE                                                            
006100     RECORDING MODE IS F                                                  
006200     BLOCK CONTAINS 0 RECORDS.                                            
006300 COPY BOOKMSTR REPLACING ==:TAG:== BY ==BK==.                             
006400                                                                          
006500 FD  USER-FILE                                                            
006600     RECORDING MODE IS F                                                  
006700     BLOCK CONTAINS 0 RECORDS.                                            
006800 COPY USERMSTR REPLACING ==:TAG:== BY ==US==.                             
006900                                                                          
007000 FD  LENDING-FILE                                                         
007100     RECORDING MODE IS F                                                  
007200     BLOCK CONTAINS 0 RECORDS.                                            
007300 COPY LENDREC REPLACING ==:TAG:== BY ==LD==.                              
007400                                                                          
007500 FD  REVIEW-FILE                                                          
007600     RECORDING MODE IS F                                                  
007700     BLOCK CONTAINS 0 RECORDS.                                            
007800 COPY REVWREC REPLACING ==:TAG:== BY ==RV==.                              
007900                                                                          
008000 FD  FORECAST-OUT                                                         
008100     RECORDING MODE IS F.                                                 
008200 01  FORECAST-OUT-REC           PIC X(132).                               
008300******************************************************************        
008400 WORKING-STORAGE SECTION.                                                 
008500******************************************************************        
008600 COPY LIBWORK.                                                            
008700                                                                          
008800*  FX AND WS-FOUND-SW ARE KEPT AS STANDALONE 77-LEVEL SCRATCH             
008900*  ITEMS IN THE SHOP'S OLD HABIT (SEE WRKSFINL SUB1/SUB2/TEST-            
009000*  STATUS) RATHER THAN BURIED IN A GROUP - FX DRIVES THE 30 DAY           
009100*  FORECAST LOOP, WS-FOUND-SW IS THE GENERAL REUSABLE TABLE-              
009200*  SEARCH FOUND SWITCH FOR 500/600 BELOW (MNT0462).                       
009300 77  FX                          PIC S9(4) COMP SYNC.                     
009400 77  WS-FOUND-SW                 PIC X(1)  VALUE 'N'.                     
009500     88  WS-ENTRY-FOUND                 VALUE 'Y'.                        
009600                                                                          
009700 01  WS-FIELDS.                                                           
009800     05  WS-BOOKIN-STATUS    PIC X(2)  VALUE SPACES.                      
009900     05  WS-USERIN-STATUS    PIC X(2)  VALUE SPACES.                      
010000     05  WS-LENDIN-STATUS    PIC X(2)  VALUE SPACES.                      
010100     05  WS-REVWIN-STATUS    PIC X(2)  VALUE SPACES.                      
010200     05  WS-FCSTRPT-STATUS   PIC X(2)  VALUE SPACES.                      
010300     05  WS-BOOK-EOF         PIC X     VALUE 'N'.                         
010400         88  BOOK-EOF              VALUE 'Y'.                             
010500     05  WS-USER-EOF         PIC X     VALUE 'N'.                         
010600         88  USER-EOF              VALUE 'Y'.                             
010700     05  WS-LEND-EOF         PIC X     VALUE 'N'.                         
010800         88  LEND-EOF              VALUE 'Y'.                             
010900     05  WS-REVW-EOF         PIC X     VALUE 'N'.                         
011000         88  REVW-EOF              VALUE 'Y'.                             
011100                                                                          
011200******************************************************************        
011300*  JULIAN-DAY-NUMBER WORK FIELDS - GIVES US TRUE CALENDAR                 
011400*  ARITHMETIC (30 DAYS AGO, DAY-OF-WEEK BUCKET) WITHOUT ANY               
011500*  INTRINSIC FUNCTION, JUST DIVIDE/COMPUTE ON THE PARTS OF                
011600*  A YYYYMMDD DATE.  SEE 170-COMPUTE-JULIAN-DAY.                          
011700 01  JDN-WORK-FIELDS.                                                     
011800     05  WS-JDN-CCYY         PIC S9(4) COMP SYNC.                         
011900     05  WS-JDN-MM           PIC S9(4) COMP SYNC.                         
012000     05  WS-JDN-DD           PIC S9(4) COMP SYNC.                         
012100     05  WS-JDN-MT           PIC S9(4) COMP SYNC.                         
012200     05  WS-JDN-A            PIC S9(9) COMP SYNC.                         
012300     05  WS-JDN-TERM1        PIC S9(9) COMP SYNC.                         
012400     05  WS-JDN-CTERM        PIC S9(9) COMP SYNC.                         
012500     05  WS-JDN-TERM2        PIC S9(9) COMP SYNC.                         
012600     05  WS-JDN-E            PIC S9(9) COMP SYNC.                         
012700     05  WS-JDN-FTERM        PIC S9(9) COMP SYNC.                         
012800     05  WS-JDN-TERM3        PIC S9(9) COMP SYNC.                         
012900     05  WS-JDN-RESULT       PIC S9(9) COMP SYNC.                         
013000     05  WS-JDN-DOW          PIC S9(4) COMP SYNC.                         
013100     05  WS-RUN-JDN          PIC S9(9) COMP SYNC.                         
013200     05  WS-FCST-JDN         PIC S9(9) COMP SYNC.                         
013300     05  WS-G2G-L            PIC S9(9) COMP SYNC.                         
013400     05  WS-G2G-N            PIC S9(9) COMP SYNC.                         
013500     05  WS-G2G-I            PIC S9(9) COMP SYNC.                         
013600     05  WS-G2G-J            PIC S9(9) COMP SYNC.                         
013700     05  WS-G2G-T            PIC S9(9) COMP SYNC.                         
013800     05  WS-TOTAL-LENDINGS   PIC S9(9) COMP-3  VALUE +0.                  
013900     05  WS-HISTORY-DAYS     PIC S9(7) COMP-3  VALUE +0.                  
014000     05  WS-OVERALL-AVG-DAY  PIC S9(5)V9(4) COMP-3 VALUE +0.              
014100     05  WS-FORECAST-DATE    PIC 9(8)  VALUE ZEROS.                       
014200     05  WS-PCT-CHANGE       PIC S9(5)V9(2) COMP-3 VALUE +0.              
014300     05  WS-WORK-MIN         PIC S9(1)V9(4) COMP-3 VALUE +0.              
014400     05  FILLER              PIC X(4).                                    
014500******************************************************************        
014600*  DAY-OF-WEEK TABLE - ONE SLOT PER WEEKDAY (1=SUNDAY) HOLDING            
014700*  A LENDING COUNT AND A DAY COUNT SO WE CAN AVERAGE (BATCH               
014800*  FLOW STEP 1, SEASONAL FACTOR TABLE).                                   
014900 01  DOW-TABLE.                                                           
015000     05  DOW-ENTRY OCCURS 7 TIMES INDEXED BY DWX.                         
015100         10  DOW-LEND-COUNT  PIC S9(9) COMP-3 VALUE +0.                   
015200         10  DOW-DAY-COUNT   PIC S9(7) COMP-3 VALUE +0.                   
015300         10  DOW-FACTOR      PIC S9(3)V9(4) COMP-3 VALUE +0.              
015400                                                                          
015500*  DAY-TABLE ACCUMULATES ONE ENTRY PER CALENDAR DAY SEEN ON               
015600*  LENDIN SO WE CAN DERIVE THE DAY-OF-WEEK COUNTS ABOVE.                  
015700 01  DAY-TABLE.                                                           
015800     05  DAY-TBL-SIZE        PIC S9(8) COMP SYNC VALUE +0.                
015900     05  DAY-ENTRY OCCURS 1 TO 3660 TIMES                                 
016000                 DEPENDING ON DAY-TBL-SIZE                                
016100                 INDEXED BY DYX.                                          
016200         10  DY-DATE         PIC 9(8).                                    
016300         10  DY-DATE-X REDEFINES DY-DATE PIC X(8).                        
016400         10  DY-COUNT        PIC S9(7) COMP-3 VALUE +0.                   
016500******************************************************************        
016600*  BOOK-TABLE CARRIES EACH BOOK'S RECENT/PRIOR 30 DAY COUNTS              
016700*  AND RATING SUMS NEEDED FOR THE POPULARITY/TREND COMPUTE                
016800*  (BATCH FLOW STEP 3).                                                   
016900 01  BOOK-TABLE.                                                          
017000     05  BOOK-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
017100     05  BOOK-ENTRY OCCURS 1 TO 2000 TIMES                                
017200                  DEPENDING ON BOOK-TBL-SIZE                              
017300                  INDEXED BY BTX.                                         
017400         10  BT-ID           PIC 9(9).                                    
017500         10  BT-ID-X REDEFINES BT-ID PIC X(9).                            
017600         10  BT-GENRE        PIC X(30).                                   
017700         10  BT-RECENT-CNT   PIC S9(7) COMP-3 VALUE +0.                   
017800         10  BT-PRIOR-CNT    PIC S9(7) COMP-3 VALUE +0.                   
017900         10  BT-RATING-SUM   PIC S9(9) COMP-3 VALUE +0.                   
018000         10  BT-RATING-CNT   PIC S9(7) COMP-3 VALUE +0.                   
018100         10  BT-POPULARITY   PIC S9(1)V9(4) COMP-3 VALUE +0.              
018200         10  BT-PCT-CHANGE   PIC S9(5)V9(2) COMP-3 VALUE +0.              
018300         10  BT-TREND        PIC X(7).                                    
018400                                                                          
018500 01  GENRE-TABLE.                                                         
018600     05  GENRE-TBL-SIZE      PIC S9(4) COMP SYNC VALUE +0.                
018700     05  GENRE-ENTRY OCCURS 0 TO 50 TIMES                                 
018800                   DEPENDING ON GENRE-TBL-SIZE                            
018900                   INDEXED BY GTX.                                        
019000         10  GT-NAME         PIC X(30).                                   
019100         10  GT-BOOK-CNT     PIC S9(5) COMP-3 VALUE +0.                   
019200         10  GT-POP-SUM      PIC S9(5)V9(4) COMP-3 VALUE +0.              
019300         10  GT-PCT-SUM      PIC S9(7)V9(2) COMP-3 VALUE +0.              
019400******************************************************************        
019500*  MEMBER-TABLE HOLDS EACH BORROWER'S ON-TIME RETURN HISTORY              
019600*  USED BY THE RETURN-PROBABILITY COMPUTE (BATCH FLOW STEP 4).            
019700 01  MEMBER-TABLE.                                                        
019800     05  MEMBER-TBL-SIZE     PIC S9(8) COMP SYNC VALUE +0.                
019900     05  MEMBER-ENTRY OCCURS 1 TO 2000 TIMES                              
020000                    DEPENDING ON MEMBER-TBL-SIZE                          
020100                    INDEXED BY MBX.                                       
020200         10  MB-ID           PIC 9(9).                                    
020300         10  MB-ID-X REDEFINES MB-ID PIC X(9).                            
020400         10  MB-TOTAL-LEND   PIC S9(7) COMP-3 VALUE +0.                   
020500         10  MB-ONTIME-LEND  PIC S9(7) COMP-3 VALUE +0.                   
020600******************************************************************        
020700*  LEND-TABLE HOLDS EVERY LENDING READ FROM LENDIN SO STEP 4              
020800*  (RETURN PROBABILITY) CAN RE-SCAN ACTIVE LENDINGS WITHOUT A             
020900*  SECOND PASS OF THE INPUT FILE.                                         
021000 01  LEND-TABLE.                                                          
021100     05  LEND-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
021200     05  LEND-ENTRY OCCURS 1 TO 5000 TIMES                                
021300                  DEPENDING ON LEND-TBL-SIZE                              
021400                  INDEXED BY LNX.                                         
021500         10  LN-ID           PIC 9(9).                                    
021600         10  LN-BOOK-ID      PIC 9(9).                                    
021700         10  LN-USER-ID      PIC 9(9).                                    
021800         10  LN-BORROW-DATE  PIC 9(8).                                    
021900         10  LN-DUE-DATE     PIC 9(8).                                    
022000         10  LN-RETURN-DATE  PIC 9(8).                                    
022100******************************************************************        
022200*  RANKING CANDIDATE TABLE MIRRORS LIBSORT'S SORT-TABLE SHAPE             
022300*  EXACTLY SO IT CAN BE PASSED STRAIGHT THROUGH ON THE CALL.              
022400 01  SORT-PASS-CONTROL.                                                   
022500     05  SORT-PASS-SIZE      PIC S9(8) COMP SYNC.                         
022600     05  SORT-PASS-DIR       PIC X(1)  VALUE 'D'.                         
022700     05  FILLER              PIC X(3).                                    
022800                                                                          
022900 01  SORT-PASS-TABLE.                                                     
023000     05  SORT-PASS-ENTRY OCCURS 1 TO 2000 TIMES                           
023100                       DEPENDING ON SORT-PASS-SIZE                        
023200                       INDEXED BY SPX.                                    
023300         10  SP-KEY          PIC S9(9) COMP SYNC.                         
023400         10  SP-KEY-X REDEFINES SP-KEY PIC X(4).                          
023500         10  SP-ID           PIC 9(9).                                    
023600         10  SP-NAME         PIC X(80).                                   
023700         10  FILLER          PIC X(2).                                    
023800******************************************************************        
023900 01  RPT-HEADER1.                                                         
024000     05  FILLER              PIC X(40)                                    
024100               VALUE 'LIBSYS DEMAND FORECAST / TREND  DATE: '.            
024200     05  RPT-MM              PIC 99.                                      
024300     05  FILLER              PIC X VALUE '/'.                             
024400     05  RPT-DD              PIC 99.                                      
024500     05  FILLER              PIC X VALUE '/'.                             
024600     05  RPT-YY              PIC 99.                                      
024700     05  FILLER              PIC X(58) VALUE SPACES.                      
024800                                                                          
024900 01  RPT-SECTION-HDR.                                                     
025000     05  RPT-SECTION-TEXT    PIC X(40).                                   
025100     05  FILLER              PIC X(92) VALUE SPACES.                      
025200                                                                          
025300 01  RPT-FORECAST-DETAIL.                                                 
025400     05  FILLER              PIC X(4)  VALUE SPACES.                      
025500     05  RPT-FCST-DATE       PIC 9(8).                                    
025600     05  FILLER              PIC X(3)  VALUE SPACES.                      
025700     05  RPT-FCST-DEMAND     PIC ZZZ9.99.                                 
025800     05  FILLER              PIC X(100) VALUE SPACES.                     
025900                                                                          
026000 01  RPT-TREND-DETAIL.                                                    
026100     05  FILLER              PIC X(4)  VALUE SPACES.                      
026200     05  RPT-TRND-ID         PIC Z(8)9.                                   
026300     05  FILLER              PIC X(2)  VALUE SPACES.                      
026400     05  RPT-TRND-POP        PIC Z.9999.                                  
026500     05  FILLER              PIC X(2)  VALUE SPACES.                      
026600     05  RPT-TRND-DIR        PIC X(7).                                    
026700     05  FILLER              PIC X(78) VALUE SPACES.                      
026800                                                                          
026900 01  RPT-RETURN-DETAIL.                                                   
027000     05  FILLER              PIC X(4)  VALUE SPACES.                      
027100     05  RPT-RET-LEND-ID     PIC Z(8)9.                                   
027200     05  FILLER              PIC X(2)  VALUE SPACES.                      
027300     05  RPT-RET-PROB        PIC Z.999.                                   
027400     05  FILLER              PIC X(2)  VALUE SPACES.                      
027500     05  RPT-RET-STATUS      PIC X(16).                                   
027600     05  FILLER              PIC X(71) VALUE SPACES.                      
027700                                                                          
027800 01  RPT-GENRE-DETAIL.                                                    
027900     05  FILLER              PIC X(4)  VALUE SPACES.                      
028000     05  RPT-GEN-NAME        PIC X(30).                                   
028100     05  FILLER              PIC X(2)  VALUE SPACES.                      
028200     05  RPT-GEN-POP         PIC Z.9999.                                  
028300     05  FILLER              PIC X(2)  VALUE SPACES.                      
028400     05  RPT-GEN-DIR         PIC X(7).                                    
028500     05  FILLER              PIC X(2)  VALUE SPACES.                      
028600     05  RPT-GEN-STRENGTH    PIC X(8).                                    
028700     05  FILLER              PIC X(65) VALUE SPACES.                      
028800******************************************************************        
028900 PROCEDURE DIVISION.                                                      
029000******************************************************************        
029100*  000-MAIN DRIVES THE FIVE BATCH FLOW STEPS IN SEQUENCE -                
029200*  SEASONAL TABLE, 30 DAY FORECAST, BOOK TREND, RETURN                    
029300*  PROBABILITY, GENRE TREND.  EACH INPUT FILE IS READ EXACTLY             
029400*  ONCE.  BOOK-TABLE AND MEMBER-TABLE MUST LOAD BEFORE LENDIN             
029500*  IS READ SO THE SINGLE LENDIN PASS CAN SEARCH INTO BOTH.                
029600 000-MAIN-RTN.                                                            
029700     PERFORM 700-OPEN-FILES.                                              
029800     ACCEPT LW-RUN-DATE-N FROM DATE.                                      
029900     MOVE LW-RUN-YEAR  TO WS-JDN-CCYY.                                    
030000     MOVE LW-RUN-MONTH TO WS-JDN-MM.                                      
030100     MOVE LW-RUN-DAY   TO WS-JDN-DD.                                      
030200     PERFORM 170-COMPUTE-JULIAN-DAY THRU 170-EXIT.                        
030300     MOVE WS-JDN-RESULT TO WS-RUN-JDN.                                    
030400     PERFORM 200-LOAD-BOOK-TABLE THRU 200-EXIT                            
030500             UNTIL BOOK-EOF.                                              
030600     PERFORM 250-LOAD-MEMBER-TABLE THRU 250-EXIT                          
030700             UNTIL USER-EOF.                                              
030800     PERFORM 100-LOAD-LENDING-TABLE THRU 100-EXIT                         
030900             UNTIL LEND-EOF.                                              
031000     PERFORM 150-BUILD-SEASONAL-TABLE.                                    
031100     PERFORM 260-READ-REVIEW-FILE THRU 260-EXIT                           
031200             UNTIL REVW-EOF.                                              
031300     PERFORM 300-PROCESS-LENDING-ENTRY                                    
031400             VARYING LNX FROM 1 BY 1                                      
031500             UNTIL LNX > LEND-TBL-SIZE.                                   
031600     PERFORM 450-COMPUTE-BOOK-TREND                                       
031700             VARYING BTX FROM 1 BY 1                                      
031800             UNTIL BTX > BOOK-TBL-SIZE.                                   
031900     MOVE LW-RUN-MM TO RPT-MM.                                            
032000     MOVE LW-RUN-DD TO RPT-DD.                                            
032100     MOVE LW-RUN-YY TO RPT-YY.                                            
032200     WRITE FORECAST-OUT-REC FROM RPT-HEADER1 AFTER PAGE.                  
032300     MOVE 'FORECAST - NEXT 30 DAYS' TO RPT-SECTION-TEXT.                  
032400     WRITE FORECAST-OUT-REC FROM RPT-SECTION-HDR AFTER 2.                 
032500     PERFORM 500-FORECAST-DAY                                             
032600             VARYING FX FROM 1 BY 1 UNTIL FX > 30.                        
032700     MOVE 'BOOK POPULARITY / TREND' TO RPT-SECTION-TEXT.                  
032800     WRITE FORECAST-OUT-REC FROM RPT-SECTION-HDR AFTER 2.                 
032900     PERFORM 600-RANK-AND-WRITE-TRENDS.                                   
033000     MOVE 'RETURN PROBABILITY - ACTIVE LENDINGS' TO                       
033100             RPT-SECTION-TEXT.                                            
033200     WRITE FORECAST-OUT-REC FROM RPT-SECTION-HDR AFTER 2.                 
033300     PERFORM 650-RETURN-PROBABILITY THRU 650-EXIT                         
033400             VARYING LNX FROM 1 BY 1                                      
033500             UNTIL LNX > LEND-TBL-SIZE.                                   
033600     MOVE 'GENRE TREND ROLLUP' TO RPT-SECTION-TEXT.                       
033700     WRITE FORECAST-OUT-REC FROM RPT-SECTION-HDR AFTER 2.                 
033800     PERFORM 700-BUILD-GENRE-TABLE                                        
033900             VARYING BTX FROM 1 BY 1                                      
034000             UNTIL BTX > BOOK-TBL-SIZE.                                   
034100     PERFORM 750-RANK-AND-WRITE-GENRES.                                   
034200     PERFORM 790-CLOSE-FILES.                                             
034300     STOP RUN.                                                            
034400******************************************************************        
034500 700-OPEN-FILES.                                                          
034600     OPEN INPUT  BOOK-FILE USER-FILE LENDING-FILE REVIEW-FILE.            
034700     OPEN OUTPUT FORECAST-OUT.                                            
034800******************************************************************        
034900 790-CLOSE-FILES.                                                         
035000     CLOSE BOOK-FILE USER-FILE LENDING-FILE REVIEW-FILE                   
035100           FORECAST-OUT.                                                  
035200******************************************************************        
035300*  200-LOAD-BOOK-TABLE LOADS BOOK-TABLE (BATCH FLOW STEP 3                
035400*  PREP).  BOOK-FILE MUST BE SORTED ASCENDING BY BOOK-ID SO               
035500*  THE LENDIN PASS CAN SEARCH AGAINST IT.                                 
035600 200-LOAD-BOOK-TABLE.                                                     
035700     READ BOOK-FILE                                                       
035800         AT END                                                           
035900             SET BOOK-EOF TO TRUE                                         
036000             GO TO 200-EXIT                                               
036100     END-READ.                                                            
036200     ADD 1 TO BOOK-TBL-SIZE.                                              
036300     SET BTX TO BOOK-TBL-SIZE.                                            
036400     MOVE BK-ID    TO BT-ID(BTX).                                         
036500     MOVE BK-GENRE TO BT-GENRE(BTX).                                      
036600 200-EXIT.                                                                
036700     EXIT.                                                                
036800******************************************************************        
036900*  250-LOAD-MEMBER-TABLE PRE-LOADS MEMBER-TABLE, ONE ZERO                 
037000*  ENTRY PER USER RECORD, SO THE LENDIN PASS CAN SEARCH                   
037100*  RATHER THAN FIND-OR-INSERT.  USER-FILE IS KEYED BY                     
037200*  USER-ID ASCENDING.                                                     
037300 250-LOAD-MEMBER-TABLE.                                                   
037400     READ USER-FILE                                                       
037500         AT END                                                           
037600             SET USER-EOF TO TRUE                                         
037700             GO TO 250-EXIT                                               
037800     END-READ.                                                            
037900     ADD 1 TO MEMBER-TBL-SIZE.                                            
038000     SET MBX TO MEMBER-TBL-SIZE.                                          
038100     MOVE US-ID TO MB-ID(MBX).                                            
038200 250-EXIT.                                                                
038300     EXIT.                                                                
038400******************************************************************        
038500*  100-LOAD-LENDING-TABLE LOADS LEND-TABLE AND, IN THE SAME               
038600*  PASS, TALLIES DAY-TABLE (ONE ENTRY PER DISTINCT CALENDAR               
038700*  DATE SEEN) FOR THE SEASONAL FACTOR BUILD (STEP 1).                     
038800 100-LOAD-LENDING-TABLE.                                                  
038900     READ LENDING-FILE                                                    
039000         AT END                                                           
039100             SET LEND-EOF TO TRUE                                         
039200             GO TO 100-EXIT                                               
039300     END-READ.                                                            
039400     ADD 1 TO LEND-TBL-SIZE.                                              
039500     SET LNX TO LEND-TBL-SIZE.                                            
039600     MOVE LD-ID          TO LN-ID(LNX).                                   
039700     MOVE LD-BOOK-ID     TO LN-BOOK-ID(LNX).                              
039800     MOVE LD-USER-ID     TO LN-USER-ID(LNX).                              
039900     MOVE LD-BORROW-DATE TO LN-BORROW-DATE(LNX).                          
040000     MOVE LD-DUE-DATE    TO LN-DUE-DATE(LNX).                             
040100     MOVE LD-RETURN-DATE TO LN-RETURN-DATE(LNX).                          
040200     ADD 1 TO WS-TOTAL-LENDINGS.                                          
040300     SET WS-ENTRY-FOUND TO FALSE.                                         
040400     SET DYX TO 1.                                                        
040500     SEARCH DAY-ENTRY                                                     
040600         AT END NEXT SENTENCE                                             
040700         WHEN DY-DATE(DYX) = LD-BORROW-DATE                               
040800             SET WS-ENTRY-FOUND TO TRUE                                   
040900             ADD 1 TO DY-COUNT(DYX)                                       
041000     END-SEARCH.                                                          
041100     IF NOT WS-ENTRY-FOUND                                                
041200         ADD 1 TO DAY-TBL-SIZE                                            
041300         SET DYX TO DAY-TBL-SIZE                                          
041400         MOVE LD-BORROW-DATE TO DY-DATE(DYX)                              
041500         MOVE 1 TO DY-COUNT(DYX).                                         
041600 100-EXIT.                                                                
041700     EXIT.                                                                
041800******************************************************************        
041900*  150-BUILD-SEASONAL-TABLE TURNS THE PER-DAY COUNTS IN                   
042000*  DAY-TABLE INTO A PER-WEEKDAY SEASONAL FACTOR (STEP 1).                 
042100 150-BUILD-SEASONAL-TABLE.                                                
042200     IF DAY-TBL-SIZE > 0                                                  
042300         COMPUTE WS-OVERALL-AVG-DAY =                                     
042400                 WS-TOTAL-LENDINGS / DAY-TBL-SIZE                         
042500             ON SIZE ERROR MOVE 0 TO WS-OVERALL-AVG-DAY                   
042600         END-COMPUTE                                                      
042700     END-IF.                                                              
042800     PERFORM 160-TALLY-DOW                                                
042900             VARYING DYX FROM 1 BY 1                                      
043000             UNTIL DYX > DAY-TBL-SIZE.                                    
043100     PERFORM 165-COMPUTE-DOW-FACTOR                                       
043200             VARYING DWX FROM 1 BY 1 UNTIL DWX > 7.                       
043300******************************************************************        
043400 160-TALLY-DOW.                                                           
043500     DIVIDE DY-DATE(DYX) BY 10000                                         
043600             GIVING WS-JDN-CCYY REMAINDER WS-JDN-A.                       
043700     DIVIDE WS-JDN-A BY 100                                               
043800             GIVING WS-JDN-MM REMAINDER WS-JDN-DD.                        
043900     PERFORM 170-COMPUTE-JULIAN-DAY THRU 170-EXIT.                        
044000     DIVIDE WS-JDN-RESULT BY 7                                            
044100             GIVING WS-JDN-A REMAINDER WS-JDN-DOW.                        
044200     ADD 1 TO WS-JDN-DOW.                                                 
044300     SET DWX TO WS-JDN-DOW.                                               
044400     ADD DY-COUNT(DYX) TO DOW-LEND-COUNT(DWX).                            
044500     ADD 1            TO DOW-DAY-COUNT(DWX).                              
044600******************************************************************        
044700 165-COMPUTE-DOW-FACTOR.                                                  
044800     IF DOW-DAY-COUNT(DWX) = 0 OR WS-OVERALL-AVG-DAY = 0                  
044900         MOVE 1.0 TO DOW-FACTOR(DWX)                                      
045000     ELSE                                                                 
045100         COMPUTE DOW-FACTOR(DWX) =                                        
045200             (DOW-LEND-COUNT(DWX) / DOW-DAY-COUNT(DWX))                   
045300              / WS-OVERALL-AVG-DAY                                        
045400             ON SIZE ERROR MOVE 1.0 TO DOW-FACTOR(DWX)                    
045500         END-COMPUTE                                                      
045600     END-IF.                                                              
045700******************************************************************        
045800*  170-COMPUTE-JULIAN-DAY - RICHARDS/FLIEGEL INTEGER JULIAN               
045900*  DAY NUMBER FORMULA.  TAKES WS-JDN-CCYY/MM/DD, RETURNS                  
046000*  WS-JDN-RESULT.  ALL DIVISIONS BELOW ARE ON POSITIVE                    
046100*  OPERANDS SO INTEGER TRUNCATION BEHAVES AS FLOOR.                       
046200 170-COMPUTE-JULIAN-DAY.                                                  
046300     IF WS-JDN-MM = 1                                                     
046400         MOVE -2 TO WS-JDN-MT                                             
046500     ELSE                                                                 
046600         MOVE -1 TO WS-JDN-MT                                             
046700     END-IF.                                                              
046800     COMPUTE WS-JDN-A     = WS-JDN-CCYY + 4800 + WS-JDN-MT.               
046900     COMPUTE WS-JDN-TERM1 = (1461 * WS-JDN-A) / 4.                        
047000     COMPUTE WS-JDN-CTERM = WS-JDN-MM - 2 - (12 * WS-JDN-MT).             
047100     COMPUTE WS-JDN-TERM2 = (367 * WS-JDN-CTERM) / 12.                    
047200     COMPUTE WS-JDN-E     = WS-JDN-CCYY + 4900 + WS-JDN-MT.               
047300     COMPUTE WS-JDN-FTERM = WS-JDN-E / 100.                               
047400     COMPUTE WS-JDN-TERM3 = (3 * WS-JDN-FTERM) / 4.                       
047500     COMPUTE WS-JDN-RESULT = WS-JDN-TERM1 + WS-JDN-TERM2                  
047600             - WS-JDN-TERM3 + WS-JDN-DD - 32075.                          
047700 170-EXIT.                                                                
047800     EXIT.                                                                
047900******************************************************************        
048000*  180-GREGORIAN-FROM-JDN - INVERSE OF 170, USED TO TURN A                
048100*  FORECAST DAYS JDN BACK INTO A YYYYMMDD DATE.  TAKES                    
048200*  WS-JDN-RESULT, RETURNS WS-JDN-CCYY/MM/DD.                              
048300 180-GREGORIAN-FROM-JDN.                                                  
048400     COMPUTE WS-G2G-L = WS-JDN-RESULT + 68569.                            
048500     COMPUTE WS-G2G-N = (4 * WS-G2G-L) / 146097.                          
048600     COMPUTE WS-G2G-L = WS-G2G-L                                          
048700             - ((146097 * WS-G2G-N + 3) / 4).                             
048800     COMPUTE WS-G2G-I = (4000 * (WS-G2G-L + 1)) / 1461001.                
048900     COMPUTE WS-G2G-L = WS-G2G-L - ((1461 * WS-G2G-I) / 4)                
049000             + 31.                                                        
049100     COMPUTE WS-G2G-J = (80 * WS-G2G-L) / 2447.                           
049200     COMPUTE WS-JDN-DD = WS-G2G-L - ((2447 * WS-G2G-J) / 80).             
049300     COMPUTE WS-G2G-T = WS-G2G-J / 11.                                    
049400     COMPUTE WS-JDN-MM = WS-G2G-J + 2 - (12 * WS-G2G-T).                  
049500     COMPUTE WS-JDN-CCYY = (100 * (WS-G2G-N - 49))                        
049600             + WS-G2G-I + WS-G2G-T.                                       
049700 180-EXIT.                                                                
049800     EXIT.                                                                
049900******************************************************************        
050000*  260-READ-REVIEW-FILE TALLIES APPROVED RATINGS INTO                     
050100*  BOOK-TABLE FOR THE POPULARITY COMPUTE (STEP 3).                        
050200 260-READ-REVIEW-FILE.                                                    
050300     READ REVIEW-FILE                                                     
050400         AT END                                                           
050500             SET REVW-EOF TO TRUE                                         
050600             GO TO 260-EXIT                                               
050700     END-READ.                                                            
050800     IF RV-APPROVED NOT = 'Y'                                             
050900         GO TO 260-EXIT                                                   
051000     END-IF.                                                              
051100     SET BTX TO 1.                                                        
051200     SEARCH BOOK-ENTRY                                                    
051300         AT END NEXT SENTENCE                                             
051400         WHEN BT-ID(BTX) = RV-BOOK-ID                                     
051500             ADD RV-RATING TO BT-RATING-SUM(BTX)                          
051600             ADD 1         TO BT-RATING-CNT(BTX)                          
051700     END-SEARCH.                                                          
051800 260-EXIT.                                                                
051900     EXIT.                                                                
052000******************************************************************        
052100*  300-PROCESS-LENDING-ENTRY MAKES ONE PASS OF LEND-TABLE                 
052200*  (ALREADY IN MEMORY) TO TALLY BOTH THE BOOK RECENT/PRIOR                
052300*  30 DAY COUNTS (STEP 3) AND THE MEMBER ON-TIME HISTORY                  
052400*  (STEP 4).  BOTH TABLES ARE SEARCHED SINCE BOTH ARE                     
052500*  LOADED IN ASCENDING KEY ORDER FROM THEIR MASTER FILES.                 
052600 300-PROCESS-LENDING-ENTRY.                                               
052700     MOVE LN-BORROW-DATE(LNX) TO WS-JDN-A.                                
052800     DIVIDE WS-JDN-A BY 10000                                             
052900             GIVING WS-JDN-CCYY REMAINDER WS-JDN-A.                       
053000     DIVIDE WS-JDN-A BY 100                                               
053100             GIVING WS-JDN-MM REMAINDER WS-JDN-DD.                        
053200     PERFORM 170-COMPUTE-JULIAN-DAY THRU 170-EXIT.                        
053300     SET BTX TO 1.                                                        
053400     SEARCH BOOK-ENTRY                                                    
053500         AT END NEXT SENTENCE                                             
053600         WHEN BT-ID(BTX) = LN-BOOK-ID(LNX)                                
053700             IF WS-JDN-RESULT > (WS-RUN-JDN - 30)                         
053800                 ADD 1 TO BT-RECENT-CNT(BTX)                              
053900             ELSE                                                         
054000                 IF WS-JDN-RESULT > (WS-RUN-JDN - 60)                     
054100                     ADD 1 TO BT-PRIOR-CNT(BTX)                           
054200                 END-IF                                                   
054300             END-IF                                                       
054400     END-SEARCH.                                                          
054500     SET MBX TO 1.                                                        
054600     SEARCH MEMBER-ENTRY                                                  
054700         AT END NEXT SENTENCE                                             
054800         WHEN MB-ID(MBX) = LN-USER-ID(LNX)                                
054900             ADD 1 TO MB-TOTAL-LEND(MBX)                                  
055000             IF LN-RETURN-DATE(LNX) NOT = ZEROS                           
055100                 AND LN-RETURN-DATE(LNX) <= LN-DUE-DATE(LNX)              
055200                 ADD 1 TO MB-ONTIME-LEND(MBX)                             
055300             END-IF                                                       
055400     END-SEARCH.                                                          
055500******************************************************************        
055600*  450-COMPUTE-BOOK-TREND DERIVES THE POPULARITY SCORE AND                
055700*  TREND DIRECTION FOR ONE BOOK FROM ITS RECENT/PRIOR 30                  
055800*  DAY COUNTS AND ITS RATING SUM/COUNT (STEP 3).                          
055900 450-COMPUTE-BOOK-TREND.                                                  
056000     IF BT-RATING-CNT(BTX) = 0                                            
056100         MOVE 0 TO WS-PCT-CHANGE                                          
056200     ELSE                                                                 
056300         COMPUTE WS-PCT-CHANGE =                                          
056400                 BT-RATING-SUM(BTX) / BT-RATING-CNT(BTX)                  
056500     END-IF.                                                              
056600     IF BT-RECENT-CNT(BTX) >= 10                                          
056700         MOVE 1.0 TO WS-WORK-MIN                                          
056800     ELSE                                                                 
056900         COMPUTE WS-WORK-MIN = BT-RECENT-CNT(BTX) / 10                    
057000     END-IF.                                                              
057100     COMPUTE BT-POPULARITY(BTX) =                                         
057200             (WS-WORK-MIN * 0.6) + ((WS-PCT-CHANGE / 5.0) * 0.4).         
057300     IF BT-PRIOR-CNT(BTX) = 0                                             
057400         COMPUTE BT-PCT-CHANGE(BTX) =                                     
057500                 (BT-RECENT-CNT(BTX) - BT-PRIOR-CNT(BTX)) * 100           
057600     ELSE                                                                 
057700         COMPUTE BT-PCT-CHANGE(BTX) =                                     
057800                 ((BT-RECENT-CNT(BTX) - BT-PRIOR-CNT(BTX))                
057900                   / BT-PRIOR-CNT(BTX)) * 100                             
058000     END-IF.                                                              
058100     IF BT-PCT-CHANGE(BTX) > 20                                           
058200         MOVE 'RISING ' TO BT-TREND(BTX)                                  
058300     ELSE                                                                 
058400         IF BT-PCT-CHANGE(BTX) < -20                                      
058500             MOVE 'FALLING' TO BT-TREND(BTX)                              
058600         ELSE                                                             
058700             MOVE 'STABLE ' TO BT-TREND(BTX)                              
058800         END-IF                                                           
058900     END-IF.                                                              
059000******************************************************************        
059100*  500-FORECAST-DAY WRITES ONE 30-DAY-FORECAST RECORD USING               
059200*  THE OVERALL AVERAGE, THAT DAYS WEEKDAY SEASONAL FACTOR,                
059300*  AND THE 1.2 SMOOTHING MULTIPLIER (STEP 2).                             
059400 500-FORECAST-DAY.                                                        
059500     COMPUTE WS-FCST-JDN = WS-RUN-JDN + FX.                               
059600     MOVE WS-FCST-JDN TO WS-JDN-RESULT.                                   
059700     PERFORM 180-GREGORIAN-FROM-JDN THRU 180-EXIT.                        
059800     COMPUTE WS-FORECAST-DATE =                                           
059900             (WS-JDN-CCYY * 10000) + (WS-JDN-MM * 100)                    
060000              + WS-JDN-DD.                                                
060100     DIVIDE WS-FCST-JDN BY 7                                              
060200             GIVING WS-G2G-T REMAINDER WS-JDN-DOW.                        
060300     ADD 1 TO WS-JDN-DOW.                                                 
060400     SET DWX TO WS-JDN-DOW.                                               
060500     COMPUTE RPT-FCST-DEMAND =                                            
060600             WS-OVERALL-AVG-DAY * DOW-FACTOR(DWX) * 1.2.                  
060700     MOVE WS-FORECAST-DATE TO RPT-FCST-DATE.                              
060800     WRITE FORECAST-OUT-REC FROM RPT-FORECAST-DETAIL                      
060900             AFTER 1.                                                     
061000******************************************************************        
061100*  600-RANK-AND-WRITE-TRENDS CALLS LIBSORT ASCENDING BY                   
061200*  POPULARITY SCORE (SCALED BY 10000 SO THE KEY IS AN                     
061300*  INTEGER) AND WRITES ONE TREND RECORD PER BOOK, LOWEST                  
061400*  SCORE FIRST, EXACTLY AS SPECIFIED (STEP 3).                            
061500 600-RANK-AND-WRITE-TRENDS.                                               
061600     MOVE BOOK-TBL-SIZE TO SORT-PASS-SIZE.                                
061700     MOVE 'A'        TO SORT-PASS-DIR.                                    
061800     PERFORM 610-BUILD-TREND-CANDIDATE                                    
061900             VARYING BTX FROM 1 BY 1                                      
062000             UNTIL BTX > BOOK-TBL-SIZE.                                   
062100     CALL 'LIBSORT' USING SORT-PASS-CONTROL, SORT-PASS-TABLE.             
062200     PERFORM 620-WRITE-TREND-DETAIL                                       
062300             VARYING SPX FROM 1 BY 1                                      
062400             UNTIL SPX > SORT-PASS-SIZE.                                  
062500******************************************************************        
062600 610-BUILD-TREND-CANDIDATE.                                               
062700     SET SPX TO BTX.                                                      
062800     COMPUTE SP-KEY(SPX) = BT-POPULARITY(BTX) * 10000.                    
062900     MOVE BT-ID(BTX) TO SP-ID(SPX).                                       
063000******************************************************************        
063100 620-WRITE-TREND-DETAIL.                                                  
063200     SET BTX TO 1.                                                        
063300     SEARCH BOOK-ENTRY                                                    
063400         AT END NEXT SENTENCE                                             
063500         WHEN BT-ID(BTX) = SP-ID(SPX)                                     
063600             MOVE BT-ID(BTX)         TO RPT-TRND-ID                       
063700             MOVE BT-POPULARITY(BTX) TO RPT-TRND-POP                      
063800             MOVE BT-TREND(BTX)      TO RPT-TRND-DIR                      
063900             WRITE FORECAST-OUT-REC FROM RPT-TREND-DETAIL                 
064000                     AFTER 1                                              
064100     END-SEARCH.                                                          
064200******************************************************************        
064300*  650-RETURN-PROBABILITY WRITES ONE RECORD PER CURRENTLY                 
064400*  ACTIVE LENDING (RETURN DATE ZERO), PER THE RETURN                      
064500*  PROBABILITY FORMULA (STEP 4).                                          
064600 650-RETURN-PROBABILITY.                                                  
064700     IF LN-RETURN-DATE(LNX) NOT = ZEROS                                   
064800         GO TO 650-EXIT                                                   
064900     END-IF.                                                              
065000     SET MBX TO 1.                                                        
065100     SET WS-FOUND-SW TO 'N'.                                              
065200     SEARCH MEMBER-ENTRY                                                  
065300         AT END NEXT SENTENCE                                             
065400         WHEN MB-ID(MBX) = LN-USER-ID(LNX)                                
065500             SET WS-ENTRY-FOUND TO TRUE                                   
065600     END-SEARCH.                                                          
065700     IF WS-ENTRY-FOUND AND MB-TOTAL-LEND(MBX) > 0                         
065800         COMPUTE WS-PCT-CHANGE =                                          
065900                 MB-ONTIME-LEND(MBX) / MB-TOTAL-LEND(MBX)                 
066000     ELSE                                                                 
066100         MOVE 1.0 TO WS-PCT-CHANGE                                        
066200     END-IF.                                                              
066300     COMPUTE WS-WORK-MIN = 0.8 * WS-PCT-CHANGE.                           
066400     MOVE LN-DUE-DATE(LNX) TO WS-JDN-A.                                   
066500     DIVIDE WS-JDN-A BY 10000                                             
066600             GIVING WS-JDN-CCYY REMAINDER WS-JDN-A.                       
066700     DIVIDE WS-JDN-A BY 100                                               
066800             GIVING WS-JDN-MM REMAINDER WS-JDN-DD.                        
066900     PERFORM 170-COMPUTE-JULIAN-DAY THRU 170-EXIT.                        
067000     COMPUTE WS-JDN-A = WS-JDN-RESULT - WS-RUN-JDN.                       
067100     IF WS-JDN-A < 0                                                      
067200         COMPUTE WS-WORK-MIN = WS-WORK-MIN * 0.5                          
067300     ELSE                                                                 
067400         IF WS-JDN-A < 3                                                  
067500             COMPUTE WS-WORK-MIN = WS-WORK-MIN * 0.9                      
067600         END-IF                                                           
067700     END-IF.                                                              
067800     IF WS-WORK-MIN < 0                                                   
067900         MOVE 0 TO WS-WORK-MIN                                            
068000     END-IF.                                                              
068100     IF WS-WORK-MIN > 1                                                   
068200         MOVE 1.0 TO WS-WORK-MIN                                          
068300     END-IF.                                                              
068400     MOVE LN-ID(LNX)    TO RPT-RET-LEND-ID.                               
068500     MOVE WS-WORK-MIN   TO RPT-RET-PROB.                                  
068600     IF WS-WORK-MIN > 0.8                                                 
068700         MOVE 'LIKELY_ON_TIME' TO RPT-RET-STATUS                          
068800     ELSE                                                                 
068900         IF WS-WORK-MIN > 0.5                                             
069000             MOVE 'POSSIBLY_DELAYED' TO RPT-RET-STATUS                    
069100         ELSE                                                             
069200             MOVE 'LIKELY_OVERDUE' TO RPT-RET-STATUS                      
069300         END-IF                                                           
069400     END-IF.                                                              
069500     WRITE FORECAST-OUT-REC FROM RPT-RETURN-DETAIL AFTER 1.               
069600 650-EXIT.                                                                
069700     EXIT.                                                                
069800******************************************************************        
069900*  700-BUILD-GENRE-TABLE ROLLS EACH BOOK UP INTO ITS GENRE                
070000*  BUCKET (FIND-OR-INSERT, GENRE-TABLE IS NOT KEY-ORDERED)                
070100*  FOR THE GENRE-LEVEL TREND AVERAGE (STEP 5).                            
070200 700-BUILD-GENRE-TABLE.                                                   
070300     SET WS-FOUND-SW TO 'N'.                                              
070400     SET GTX TO 1.                                                        
070500     SEARCH GENRE-ENTRY                                                   
070600         AT END NEXT SENTENCE                                             
070700         WHEN GT-NAME(GTX) = BT-GENRE(BTX)                                
070800             SET WS-ENTRY-FOUND TO TRUE                                   
070900     END-SEARCH.                                                          
071000     IF NOT WS-ENTRY-FOUND                                                
071100         ADD 1 TO GENRE-TBL-SIZE                                          
071200         SET GTX TO GENRE-TBL-SIZE                                        
071300         MOVE BT-GENRE(BTX) TO GT-NAME(GTX)                               
071400     END-IF.                                                              
071500     ADD 1                     TO GT-BOOK-CNT(GTX).                       
071600     ADD BT-POPULARITY(BTX)    TO GT-POP-SUM(GTX).                        
071700     ADD BT-PCT-CHANGE(BTX)    TO GT-PCT-SUM(GTX).                        
071800******************************************************************        
071900*  750-RANK-AND-WRITE-GENRES AVERAGES EACH GENRE BUCKET,                  
072000*  CLASSIFIES TREND (+/-15 THRESHOLD) AND RECOMMENDATION                  
072100*  STRENGTH, THEN CALLS LIBSORT DESCENDING BY POPULARITY.                 
072200 750-RANK-AND-WRITE-GENRES.                                               
072300     PERFORM 760-AVERAGE-GENRE THRU 760-EXIT                              
072400             VARYING GTX FROM 1 BY 1                                      
072500             UNTIL GTX > GENRE-TBL-SIZE.                                  
072600     MOVE GENRE-TBL-SIZE TO SORT-PASS-SIZE.                               
072700     MOVE 'D'            TO SORT-PASS-DIR.                                
072800     PERFORM 770-BUILD-GENRE-CANDIDATE                                    
072900             VARYING GTX FROM 1 BY 1                                      
073000             UNTIL GTX > GENRE-TBL-SIZE.                                  
073100     CALL 'LIBSORT' USING SORT-PASS-CONTROL, SORT-PASS-TABLE.             
073200     PERFORM 780-WRITE-GENRE-DETAIL                                       
073300             VARYING SPX FROM 1 BY 1                                      
073400             UNTIL SPX > SORT-PASS-SIZE.                                  
073500******************************************************************        
073600 760-AVERAGE-GENRE.                                                       
073700     IF GT-BOOK-CNT(GTX) = 0                                              
073800         GO TO 760-EXIT                                                   
073900     END-IF.                                                              
074000     COMPUTE GT-POP-SUM(GTX) = GT-POP-SUM(GTX) / GT-BOOK-CNT(GTX).        
074100     COMPUTE GT-PCT-SUM(GTX) = GT-PCT-SUM(GTX) / GT-BOOK-CNT(GTX).        
074200 760-EXIT.                                                                
074300     EXIT.                                                                
074400******************************************************************        
074500 770-BUILD-GENRE-CANDIDATE.                                               
074600     SET SPX TO GTX.                                                      
074700     COMPUTE SP-KEY(SPX) = GT-POP-SUM(GTX) * 10000.                       
074800     SET SP-ID(SPX) TO GTX.                                               
074900******************************************************************        
075000 780-WRITE-GENRE-DETAIL.                                                  
075100     SET GTX TO SP-ID(SPX).                                               
075200     MOVE GT-NAME(GTX)    TO RPT-GEN-NAME.                                
075300     MOVE GT-POP-SUM(GTX) TO RPT-GEN-POP.                                 
075400     IF GT-PCT-SUM(GTX) > 15                                              
075500         MOVE 'RISING ' TO RPT-GEN-DIR                                    
075600     ELSE                                                                 
075700         IF GT-PCT-SUM(GTX) < -15                                         
075800             MOVE 'FALLING' TO RPT-GEN-DIR                                
075900         ELSE                                                             
076000             MOVE 'STABLE ' TO RPT-GEN-DIR                                
076100         END-IF                                                           
076200     END-IF.                                                              
076300     IF GT-POP-SUM(GTX) > 0.7 AND RPT-GEN-DIR = 'RISING '                 
076400         MOVE 'STRONG  ' TO RPT-GEN-STRENGTH                              
076500     ELSE                                                                 
076600         IF GT-POP-SUM(GTX) > 0.5 OR RPT-GEN-DIR = 'RISING '              
076700             MOVE 'MODERATE' TO RPT-GEN-STRENGTH                          
076800         ELSE                                                             
076900             MOVE 'WEAK    ' TO RPT-GEN-STRENGTH                          
077000         END-IF                                                           
077100     END-IF.                                                              
077200     WRITE FORECAST-OUT-REC FROM RPT-GENRE-DETAIL AFTER 1.                
077300******************************************************************        
