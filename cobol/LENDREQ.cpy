000100******************************************************************        
000200*  LENDREQ -- BORROW/RETURN REQUEST LAYOUT                       *        
000300*  LIBSYS LENDING LEDGER SUITE                                   *        
000400*  COPY LENDREQ REPLACING ==:TAG:== BY ==xxxx==.                 *        
000500*  DRIVES LIBLENDB/LIBLPOST - ONE REQ PER TRANSACTION.           *        
000600******************************************************************        
000700 01  :TAG:-REC.                                                           
000800     05  :TAG:-TYPE                 PIC X(1).                             
000900         88  :TAG:-IS-BORROW        VALUE 'B'.                            
001000         88  :TAG:-IS-RETURN        VALUE 'R'.                            
001100     05  :TAG:-LEND-ID              PIC 9(9).                             
001200     05  :TAG:-BOOK-ID              PIC 9(9).                             
001300     05  :TAG:-USER-ID              PIC 9(9).                             
001400     05  FILLER                     PIC X(12).                            
