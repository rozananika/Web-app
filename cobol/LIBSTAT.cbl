000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM:  LIBSTAT                                                      
000400*  LIBRARY STATISTICS SUMMARY - ANALYTICS SERVICE BATCH RUN               
000500*  LIBSYS LENDING LEDGER SUITE                                            
000600******************************************************************        
000700*  CHANGE LOG                                                             
000800*  ----------                                                             
000900*  DATE      BY   REQUEST    DESCRIPTION                                  
001000*  --------  ---  ---------  -----------------------------                
001100*  03/11/85  DES  INIT0002   ORIGINAL CODING - NIGHTLY STATS RUN          
001200*  08/19/86  DES  MNT0061    ADD OVERDUE LENDING COUNT                    
001300*  05/02/88  RCH  MNT0103    ADD TOP-10 BOOK/MEMBER/RATING TABLES         
001400*  02/14/90  RCH  MNT0144    ADD TRAILING 12 MONTH BORROW BUCKETS         
001500*  10/30/93  TLW  MNT0226    CALL LIBSORT FOR RANKING INSTEAD OF I        
001600*  01/11/99  DJP  Y2K0032    Y2K - MONTH BUCKET KEY WIDENED TO CCY        
001700*  06/03/02  MKB  MNT0351    REVIEW AVERAGE LIMITED TO APPROVED RO        
001800*  03/11/08  RJH  MNT0455    SPLIT 500-RANK-TOP-TENS CANDIDATE-           
001900*                            BUILD/COPY STEPS INTO 510-560                
002000*  04/09/08  RJH  MNT0462    MONTH BUCKET NOW TESTS LD-BORROW-DAT         
002100*                            AGAINST A TRUE RUN-DATE-MINUS-365-DA         
002200*                            JDN CUTOFF INSTEAD OF JUST BUCKETING         
002300*                            FIRST 12 CCYYMM VALUES ENCOUNTERED           
002400******************************************************************        
002500 PROGRAM-ID. LIBSTAT.                                                     
002600 AUTHOR. D E STOUT.                                                       
002700 INSTALLATION. LIBSYS DATA PROCESSING CENTER.                             
002800 DATE-WRITTEN. 03/11/85.                                                  
002900 DATE-COMPILED.                                                           
003000 SECURITY. NON-CONFIDENTIAL.                                              
003100******************************************************************        
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-390.                                                
003500 OBJECT-COMPUTER. IBM-390.                                                
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-PAGE.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000                                                                          
004100 SELECT BOOK-FILE ASSIGN TO BOOKIN                                        
004200     ACCESS IS SEQUENTIAL                                                 
004300     FILE STATUS IS WS-BOOKIN-STATUS.                                     
004400                                                                          
004500 SELECT USER-FILE ASSIGN TO USERIN                                        
004600     ACCESS IS SEQUENTIAL                                                 
004700     FILE STATUS IS WS-USERIN-STATUS.                                     
004800                                                                          
004900 SELECT LENDING-FILE ASSIGN TO LENDIN                                     
005000     ACCESS IS SEQUENTIAL                                                 
005100     FILE STATUS IS WS-LENDIN-STATUS.                                     
005200                                                                          
005300 SELECT REVIEW-FILE ASSIGN TO REVWIN                                      
005400     ACCESS IS SEQUENTIAL                                                 
005500     FILE STATUS IS WS-REVWIN-STATUS.                                     
005600                                                                          
005700 SELECT STATS-OUT ASSIGN TO STATSRPT                                      
005800     ACCESS IS SEQUENTIAL                                                 
005900     FILE STATUS IS WS-STATSRPT-STATUS.                                   
006000******************************************************************        
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300******************************************************************        
006400 FD  BOOK-FILE                                                            
006500     RECORDING MODE IS F                                                  
006600     BLOCK CONTAINS 0 RECORDS.                                            
006700 COPY BOOKMSTR REPLACING ==:TAG:== BY ==BK==.                             
006800                                                                          
006900 FD  USER-FILE                                                            
007000     RECORDING MODE IS F                                                  
007100     BLOCK CONTAINS 0 RECORDS.                                            
007200 COPY USERMSTR REPLACING ==:TAG:== BY ==US==.                             
007300                                                                          
007400 FD  LENDING-FILE                                                         
007500     RECORDING MODE IS F                                                  
007600     BLOCK CONTAINS 0 RECORDS.                                            
007700 COPY LENDREC REPLACING ==:TAG:== BY ==LD==.                              
007800                                                                          
007900 FD  REVIEW-FILE                                                          
008000     RECORDING MODE IS F                                                  
008100     BLOCK CONTAINS 0 RECORDS.                                            
008200 COPY REVWREC REPLACING ==:TAG:== BY ==RV==.                              
008300                                                                          
008400 FD  STATS-OUT                                                            
008500     RECORDING MODE IS F.                                                 
008600 01  STATS-OUT-REC              PIC X(132).                               
008700******************************************************************        
008800 WORKING-STORAGE SECTION.                                                 
008900******************************************************************        
009000 COPY LIBWORK.                                                            
009100                                                                          
009200 01  WS-FIELDS.                                                           
009300     05  WS-BOOKIN-STATUS    PIC X(2)  VALUE SPACES.                      
009400     05  WS-USERIN-STATUS    PIC X(2)  VALUE SPACES.                      
009500     05  WS-LENDIN-STATUS    PIC X(2)  VALUE SPACES.                      
009600     05  WS-REVWIN-STATUS    PIC X(2)  VALUE SPACES.                      
009700     05  WS-STATSRPT-STATUS  PIC X(2)  VALUE SPACES.                      
009800     05  WS-BOOK-EOF         PIC X     VALUE 'N'.                         
009900         88  BOOK-EOF              VALUE 'Y'.                             
010000     05  WS-USER-EOF         PIC X     VALUE 'N'.                         
010100         88  USER-EOF              VALUE 'Y'.                             
010200     05  WS-LEND-EOF         PIC X     VALUE 'N'.                         
010300         88  LEND-EOF              VALUE 'Y'.                             
010400     05  WS-REVW-EOF         PIC X     VALUE 'N'.                         
010500         88  REVW-EOF              VALUE 'Y'.                             
010600                                                                          
010700 01  WORK-VARIABLES.                                                      
010800     05  I                   PIC S9(8) COMP SYNC.                         
010900     05  BX                  PIC S9(8) COMP SYNC.                         
011000     05  UX                  PIC S9(8) COMP SYNC.                         
011100     05  GX                  PIC S9(4) COMP SYNC.                         
011200     05  MX                  PIC S9(4) COMP SYNC.                         
011300     05  WS-FOUND-SW         PIC X(1)  VALUE 'N'.                         
011400         88  WS-ENTRY-FOUND        VALUE 'Y'.                             
011500     05  WS-RATING-SUM       PIC S9(9) COMP-3  VALUE +0.                  
011600     05  WS-RATING-CNT       PIC S9(7) COMP-3  VALUE +0.                  
011700     05  WS-CUTOFF-YYYYMM    PIC 9(6)  VALUE ZEROS.                       
011800     05  FILLER              PIC X(4).                                    
011900******************************************************************        
012000*  JDN-WORK-FIELDS SUPPORTS THE RICHARDS/FLIEGEL JULIAN DAY               
012100*  NUMBER CONVERSION USED TO TEST LD-BORROW-DATE AGAINST THE              
012200*  TRAILING 12 MONTH WINDOW (MNT0462).                                    
012300 01  JDN-WORK-FIELDS.                                                     
012400     05  WS-RUN-JDN          PIC S9(9) COMP SYNC.                         
012500     05  WS-MONTH-CUTOFF-JDN PIC S9(9) COMP SYNC.                         
012600     05  WS-BORROW-JDN       PIC S9(9) COMP SYNC.                         
012700     05  WS-JDN-CCYY         PIC S9(4) COMP SYNC.                         
012800     05  WS-JDN-MM           PIC S9(4) COMP SYNC.                         
012900     05  WS-JDN-DD           PIC S9(4) COMP SYNC.                         
013000     05  WS-JDN-MT           PIC S9(4) COMP SYNC.                         
013100     05  WS-JDN-A            PIC S9(9) COMP SYNC.                         
013200     05  WS-JDN-TERM1        PIC S9(9) COMP SYNC.                         
013300     05  WS-JDN-CTERM        PIC S9(9) COMP SYNC.                         
013400     05  WS-JDN-TERM2        PIC S9(9) COMP SYNC.                         
013500     05  WS-JDN-E            PIC S9(9) COMP SYNC.                         
013600     05  WS-JDN-FTERM        PIC S9(9) COMP SYNC.                         
013700     05  WS-JDN-TERM3        PIC S9(9) COMP SYNC.                         
013800     05  WS-JDN-RESULT       PIC S9(9) COMP SYNC.                         
013900******************************************************************        
014000*  BOOK-TABLE HOLDS ONE ENTRY PER BOOK SEEN ON BOOKIN, CARRYING           
014100*  A RUNNING BORROW COUNT WE BUILD UP WHILE SCANNING LENDIN.              
014200 01  BOOK-TABLE.                                                          
014300     05  BOOK-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
014400     05  BOOK-ENTRY OCCURS 1 TO 2000 TIMES                                
014500                  DEPENDING ON BOOK-TBL-SIZE                              
014600                  INDEXED BY BTX.                                         
014700         10  BT-ID           PIC 9(9).                                    
014800         10  BT-ID-X REDEFINES BT-ID PIC X(9).                            
014900         10  BT-TITLE        PIC X(80).                                   
015000         10  BT-GENRE        PIC X(30).                                   
015100         10  BT-BORROW-CNT   PIC S9(9) COMP-3 VALUE +0.                   
015200         10  BT-RATING-SUM   PIC S9(9) COMP-3 VALUE +0.                   
015300         10  BT-RATING-CNT   PIC S9(7) COMP-3 VALUE +0.                   
015400                                                                          
015500 01  USER-TABLE.                                                          
015600     05  USER-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
015700     05  USER-ENTRY OCCURS 1 TO 2000 TIMES                                
015800                  DEPENDING ON USER-TBL-SIZE                              
015900                  INDEXED BY UTX.                                         
016000         10  UT-ID           PIC 9(9).                                    
016100         10  UT-ID-X REDEFINES UT-ID PIC X(9).                            
016200         10  UT-USERNAME     PIC X(30).                                   
016300         10  UT-BORROW-CNT   PIC S9(9) COMP-3 VALUE +0.                   
016400******************************************************************        
016500*  GENRE-TABLE TALLIES BOOK COUNTS BY GENRE (BATCH FLOW STEP 1).          
016600 01  GENRE-TABLE.                                                         
016700     05  GENRE-TBL-SIZE      PIC S9(4) COMP SYNC VALUE +0.                
016800     05  GENRE-ENTRY OCCURS 0 TO 50 TIMES                                 
016900                   DEPENDING ON GENRE-TBL-SIZE                            
017000                   INDEXED BY GTX.                                        
017100         10  GT-NAME         PIC X(30).                                   
017200         10  GT-COUNT        PIC S9(7) COMP-3 VALUE +0.                   
017300                                                                          
017400*  MONTH-TABLE TALLIES BORROW COUNTS FOR THE TRAILING 12 MONTHS           
017500*  (BATCH FLOW STEP 3, TRAILING-12-MONTHS RULE).  KEY IS CCYYMM           
017600*  SO THE WINDOW NEVER FOLDS BACK ON ITSELF ACROSS A CENTURY              
017700*  BOUNDARY (Y2K0032).                                                    
017800 01  MONTH-TABLE.                                                         
017900     05  MONTH-ENTRY OCCURS 12 TIMES INDEXED BY MTX.                      
018000         10  MT-YYYYMM       PIC 9(6)  VALUE ZEROS.                       
018100         10  MT-COUNT        PIC S9(7) COMP-3 VALUE +0.                   
018200******************************************************************        
018300*  RANKING CANDIDATE TABLES MIRROR LIBSORT'S SORT-TABLE SHAPE             
018400*  EXACTLY SO THEY CAN BE PASSED STRAIGHT THROUGH ON THE CALL.            
018500 01  SORT-PASS-CONTROL.                                                   
018600     05  SORT-PASS-SIZE      PIC S9(8) COMP SYNC.                         
018700     05  SORT-PASS-DIR       PIC X(1)  VALUE 'D'.                         
018800     05  FILLER              PIC X(3).                                    
018900                                                                          
019000 01  SORT-PASS-TABLE.                                                     
019100     05  SORT-PASS-ENTRY OCCURS 1 TO 2000 TIMES                           
019200                       DEPENDING ON SORT-PASS-SIZE                        
019300                       INDEXED BY SPX.                                    
019400         10  SP-KEY          PIC S9(9) COMP SYNC.                         
019500         10  SP-KEY-X REDEFINES SP-KEY PIC X(4).                          
019600         10  SP-ID           PIC 9(9).                                    
019700         10  SP-NAME         PIC X(80).                                   
019800         10  FILLER          PIC X(2).                                    
019900******************************************************************        
020000 COPY STATSREC.                                                           
020100******************************************************************        
020200 01  RPT-HEADER1.                                                         
020300     05  FILLER              PIC X(40)                                    
020400               VALUE 'LIBSYS LIBRARY STATISTICS SUMMARY DATE:'.           
020500     05  RPT-MM              PIC 99.                                      
020600     05  FILLER              PIC X VALUE '/'.                             
020700     05  RPT-DD              PIC 99.                                      
020800     05  FILLER              PIC X VALUE '/'.                             
020900     05  RPT-YY              PIC 99.                                      
021000     05  FILLER              PIC X(58) VALUE SPACES.                      
021100                                                                          
021200 01  RPT-TOTALS-LINE1.                                                    
021300     05  FILLER              PIC X(19)                                    
021400               VALUE 'TOTAL BOOKS.......'.                                
021500     05  RPT-TOT-BOOKS       PIC ZZZ,ZZZ,ZZ9.                             
021600     05  FILLER              PIC X(100) VALUE SPACES.                     
021700                                                                          
021800 01  RPT-TOTALS-LINE2.                                                    
021900     05  FILLER              PIC X(19)                                    
022000               VALUE 'TOTAL MEMBERS......'.                               
022100     05  RPT-TOT-MEMBERS     PIC ZZZ,ZZZ,ZZ9.                             
022200     05  FILLER              PIC X(100) VALUE SPACES.                     
022300                                                                          
022400 01  RPT-TOTALS-LINE3.                                                    
022500     05  FILLER              PIC X(19)                                    
022600               VALUE 'ACTIVE LENDINGS....'.                               
022700     05  RPT-ACTIVE          PIC ZZZ,ZZZ,ZZ9.                             
022800     05  FILLER              PIC X(100) VALUE SPACES.                     
022900                                                                          
023000 01  RPT-TOTALS-LINE4.                                                    
023100     05  FILLER              PIC X(19)                                    
023200               VALUE 'OVERDUE BOOKS......'.                               
023300     05  RPT-OVERDUE         PIC ZZZ,ZZZ,ZZ9.                             
023400     05  FILLER              PIC X(100) VALUE SPACES.                     
023500                                                                          
023600 01  RPT-TOTALS-LINE5.                                                    
023700     05  FILLER              PIC X(19)                                    
023800               VALUE 'AVERAGE RATING.....'.                               
023900     05  RPT-AVG-RATING      PIC Z9.99.                                   
024000     05  FILLER              PIC X(105) VALUE SPACES.                     
024100                                                                          
024200 01  RPT-TOP-HDR.                                                         
024300     05  RPT-TOP-HDR-TEXT    PIC X(30).                                   
024400     05  FILLER              PIC X(102) VALUE SPACES.                     
024500                                                                          
024600 01  RPT-TOP-DETAIL.                                                      
024700     05  RPT-TOP-RANK        PIC Z9.                                      
024800     05  FILLER              PIC X(2)  VALUE SPACES.                      
024900     05  RPT-TOP-ID          PIC Z(8)9.                                   
025000     05  FILLER              PIC X(2)  VALUE SPACES.                      
025100     05  RPT-TOP-NAME        PIC X(60).                                   
025200     05  RPT-TOP-CNT         PIC ZZZ,ZZ9.                                 
025300     05  FILLER              PIC X(46) VALUE SPACES.                      
025400                                                                          
025500 01  RPT-GENRE-DETAIL.                                                    
025600     05  FILLER              PIC X(4)  VALUE SPACES.                      
025700     05  RPT-GENRE-NAME      PIC X(30).                                   
025800     05  RPT-GENRE-CNT       PIC ZZZ,ZZ9.                                 
025900     05  FILLER              PIC X(91) VALUE SPACES.                      
026000                                                                          
026100 01  RPT-MONTH-DETAIL.                                                    
026200     05  FILLER              PIC X(4)  VALUE SPACES.                      
026300     05  RPT-MONTH-KEY       PIC 9(6).                                    
026400     05  FILLER              PIC X(2)  VALUE SPACES.                      
026500     05  RPT-MONTH-CNT       PIC ZZZ,ZZ9.                                 
026600     05  FILLER              PIC X(87) VALUE SPACES.                      
026700******************************************************************        
026800 PROCEDURE DIVISION.                                                      
026900******************************************************************        
027000*  000-MAIN DRIVES THE NIGHTLY STATISTICS RUN END TO END.                 
027100 000-MAIN.                                                                
027200     ACCEPT LW-RUN-DATE-N FROM DATE.                                      
027300     PERFORM 180-COMPUTE-RUN-JDN.                                         
027400     PERFORM 700-OPEN-FILES.                                              
027500     PERFORM 100-READ-BOOK-FILE THRU 100-EXIT                             
027600             UNTIL BOOK-EOF.                                              
027700     PERFORM 200-READ-USER-FILE THRU 200-EXIT                             
027800             UNTIL USER-EOF.                                              
027900     PERFORM 300-READ-LENDING-FILE THRU 300-EXIT                          
028000             UNTIL LEND-EOF.                                              
028100     PERFORM 400-READ-REVIEW-FILE THRU 400-EXIT                           
028200             UNTIL REVW-EOF.                                              
028300     PERFORM 500-RANK-TOP-TENS.                                           
028400     PERFORM 800-WRITE-STATS-REPORT THRU 800-EXIT.                        
028500     PERFORM 790-CLOSE-FILES.                                             
028600     GOBACK.                                                              
028700******************************************************************        
028800 700-OPEN-FILES.                                                          
028900     OPEN INPUT  BOOK-FILE USER-FILE LENDING-FILE REVIEW-FILE             
029000          OUTPUT STATS-OUT.                                               
029100                                                                          
029200 790-CLOSE-FILES.                                                         
029300     CLOSE BOOK-FILE USER-FILE LENDING-FILE REVIEW-FILE                   
029400           STATS-OUT.                                                     
029500******************************************************************        
029600*  180-COMPUTE-RUN-JDN CONVERTS THE RUN DATE TO A JULIAN DAY              
029700*  NUMBER ONCE PER RUN AND DERIVES THE TRAILING 12 MONTH                  
029800*  (365 DAY) CUTOFF JDN USED BY 330-TALLY-MONTH-BUCKET (MNT0462).         
029900 180-COMPUTE-RUN-JDN.                                                     
030000     MOVE LW-RUN-DATE-N TO WS-JDN-A.                                      
030100     DIVIDE WS-JDN-A BY 10000                                             
030200             GIVING WS-JDN-CCYY REMAINDER WS-JDN-A.                       
030300     DIVIDE WS-JDN-A BY 100                                               
030400             GIVING WS-JDN-MM REMAINDER WS-JDN-DD.                        
030500     PERFORM 181-COMPUTE-JULIAN-DAY THRU 181-EXIT.                        
030600     MOVE WS-JDN-RESULT TO WS-RUN-JDN.                                    
030700     COMPUTE WS-MONTH-CUTOFF-JDN = WS-RUN-JDN - 365.                      
030800******************************************************************        
030900*  181-COMPUTE-JULIAN-DAY - RICHARDS/FLIEGEL INTEGER JULIAN DAY           
031000*  NUMBER FORMULA.  TAKES WS-JDN-CCYY/MM/DD, RETURNS                      
031100*  WS-JDN-RESULT.  ALL DIVISIONS BELOW ARE ON POSITIVE INTEGERS           
031200*  AND TRUNCATE, AS THE FORMULA REQUIRES (MNT0462).                       
031300 181-COMPUTE-JULIAN-DAY.                                                  
031400     IF WS-JDN-MM = 1                                                     
031500         MOVE -2 TO WS-JDN-MT                                             
031600     ELSE                                                                 
031700         MOVE -1 TO WS-JDN-MT                                             
031800     END-IF.                                                              
031900     COMPUTE WS-JDN-A     = WS-JDN-CCYY + 4800 + WS-JDN-MT.               
032000     COMPUTE WS-JDN-TERM1 = (1461 * WS-JDN-A) / 4.                        
032100     COMPUTE WS-JDN-CTERM = WS-JDN-MM - 2 - (12 * WS-JDN-MT).             
032200     COMPUTE WS-JDN-TERM2 = (367 * WS-JDN-CTERM) / 12.                    
032300     COMPUTE WS-JDN-E     = WS-JDN-CCYY + 4900 + WS-JDN-MT.               
032400     COMPUTE WS-JDN-FTERM = WS-JDN-E / 100.                               
032500     COMPUTE WS-JDN-TERM3 = (3 * WS-JDN-FTERM) / 4.                       
032600     COMPUTE WS-JDN-RESULT = WS-JDN-TERM1 + WS-JDN-TERM2                  
032700             - WS-JDN-TERM3 + WS-JDN-DD - 32075.                          
032800 181-EXIT.                                                                
032900     EXIT.                                                                
033000******************************************************************        
033100*  100-READ-BOOK-FILE LOADS BOOK-TABLE AND TALLIES GENRE-TABLE            
033200*  (BATCH FLOW STEP 1).                                                   
033300 100-READ-BOOK-FILE.                                                      
033400     READ BOOK-FILE                                                       
033500         AT END                                                           
033600             SET BOOK-EOF TO TRUE                                         
033700             GO TO 100-EXIT                                               
033800     END-READ.                                                            
033900     ADD 1 TO BOOK-TBL-SIZE.                                              
034000     SET BTX TO BOOK-TBL-SIZE.                                            
034100     MOVE BK-ID     TO BT-ID(BTX).                                        
034200     MOVE BK-TITLE  TO BT-TITLE(BTX).                                     
034300     MOVE BK-GENRE  TO BT-GENRE(BTX).                                     
034400     PERFORM 110-TALLY-GENRE.                                             
034500 100-EXIT.                                                                
034600     EXIT.                                                                
034700******************************************************************        
034800 110-TALLY-GENRE.                                                         
034900     SET WS-FOUND-SW TO 'N'.                                              
035000     SET GTX TO 1.                                                        
035100     SEARCH GENRE-ENTRY                                                   
035200         AT END NEXT SENTENCE                                             
035300         WHEN GT-NAME(GTX) = BK-GENRE                                     
035400             SET WS-ENTRY-FOUND TO TRUE                                   
035500     END-SEARCH.                                                          
035600     IF WS-ENTRY-FOUND                                                    
035700         ADD 1 TO GT-COUNT(GTX)                                           
035800     ELSE                                                                 
035900         ADD 1 TO GENRE-TBL-SIZE                                          
036000         MOVE BK-GENRE TO GT-NAME(GENRE-TBL-SIZE)                         
036100         MOVE 1        TO GT-COUNT(GENRE-TBL-SIZE)                        
036200     END-IF.                                                              
036300******************************************************************        
036400*  200-READ-USER-FILE LOADS USER-TABLE (BATCH FLOW STEP 2).               
036500 200-READ-USER-FILE.                                                      
036600     READ USER-FILE                                                       
036700         AT END                                                           
036800             SET USER-EOF TO TRUE                                         
036900             GO TO 200-EXIT                                               
037000     END-READ.                                                            
037100     ADD 1 TO USER-TBL-SIZE.                                              
037200     SET UTX TO USER-TBL-SIZE.                                            
037300     MOVE US-ID       TO UT-ID(UTX).                                      
037400     MOVE US-USERNAME TO UT-USERNAME(UTX).                                
037500 200-EXIT.                                                                
037600     EXIT.                                                                
037700******************************************************************        
037800*  300-READ-LENDING-FILE TALLIES ACTIVE/OVERDUE LENDINGS, PER-            
037900*  BOOK AND PER-MEMBER BORROW COUNTS, AND THE TRAILING 12 MONTH           
038000*  BUCKET (BATCH FLOW STEP 3).                                            
038100 300-READ-LENDING-FILE.                                                   
038200     READ LENDING-FILE                                                    
038300         AT END                                                           
038400             SET LEND-EOF TO TRUE                                         
038500             GO TO 300-EXIT                                               
038600     END-READ.                                                            
038700     PERFORM 310-TALLY-ACTIVE-OVERDUE.                                    
038800     PERFORM 320-TALLY-BORROW-COUNTS.                                     
038900     PERFORM 330-TALLY-MONTH-BUCKET THRU 330-EXIT.                        
039000 300-EXIT.                                                                
039100     EXIT.                                                                
039200******************************************************************        
039300 310-TALLY-ACTIVE-OVERDUE.                                                
039400     IF LD-RETURN-DATE = ZEROS                                            
039500         ADD 1 TO STAT-ACTIVE-LENDINGS                                    
039600         IF LD-DUE-DATE < LW-RUN-DATE-N                                   
039700             ADD 1 TO STAT-OVERDUE-BOOKS                                  
039800         END-IF                                                           
039900     END-IF.                                                              
040000******************************************************************        
040100 320-TALLY-BORROW-COUNTS.                                                 
040200     SET WS-FOUND-SW TO 'N'.                                              
040300     SET BTX TO 1.                                                        
040400     SEARCH BOOK-ENTRY                                                    
040500         AT END NEXT SENTENCE                                             
040600         WHEN BT-ID(BTX) = LD-BOOK-ID                                     
040700             SET WS-ENTRY-FOUND TO TRUE                                   
040800     END-SEARCH.                                                          
040900     IF WS-ENTRY-FOUND                                                    
041000         ADD 1 TO BT-BORROW-CNT(BTX)                                      
041100     END-IF.                                                              
041200     SET WS-FOUND-SW TO 'N'.                                              
041300     SET UTX TO 1.                                                        
041400     SEARCH USER-ENTRY                                                    
041500         AT END NEXT SENTENCE                                             
041600         WHEN UT-ID(UTX) = LD-USER-ID                                     
041700             SET WS-ENTRY-FOUND TO TRUE                                   
041800     END-SEARCH.                                                          
041900     IF WS-ENTRY-FOUND                                                    
042000         ADD 1 TO UT-BORROW-CNT(UTX)                                      
042100     END-IF.                                                              
042200******************************************************************        
042300*  330-TALLY-MONTH-BUCKET TESTS LD-BORROW-DATE AGAINST THE                
042400*  TRAILING 12 MONTH (365 DAY) JDN CUTOFF COMPUTED BY 180                 
042500*  BEFORE BUCKETING IT, SO A LEDGER SPANNING MORE THAN 12                 
042600*  CALENDAR MONTHS ONLY TALLIES THE TRAILING WINDOW RATHER                
042700*  THAN WHATEVER 12 DISTINCT MONTHS HAPPEN TO COME FIRST IN               
042800*  FILE ORDER (MNT0462).                                                  
042900 330-TALLY-MONTH-BUCKET.                                                  
043000     MOVE LD-BORROW-DATE TO WS-JDN-A.                                     
043100     DIVIDE WS-JDN-A BY 10000                                             
043200             GIVING WS-JDN-CCYY REMAINDER WS-JDN-A.                       
043300     DIVIDE WS-JDN-A BY 100                                               
043400             GIVING WS-JDN-MM REMAINDER WS-JDN-DD.                        
043500     PERFORM 181-COMPUTE-JULIAN-DAY THRU 181-EXIT.                        
043600     MOVE WS-JDN-RESULT TO WS-BORROW-JDN.                                 
043700     IF WS-BORROW-JDN < WS-MONTH-CUTOFF-JDN                               
043800         GO TO 330-EXIT                                                   
043900     END-IF.                                                              
044000     COMPUTE WS-CUTOFF-YYYYMM =                                           
044100             LD-BORROW-DATE(1:6).                                         
044200     SET WS-FOUND-SW TO 'N'.                                              
044300     SET MTX TO 1.                                                        
044400     SEARCH MONTH-ENTRY                                                   
044500         AT END NEXT SENTENCE                                             
044600         WHEN MT-YYYYMM(MTX) = WS-CUTOFF-YYYYMM                           
044700             SET WS-ENTRY-FOUND TO TRUE                                   
044800     END-SEARCH.                                                          
044900     IF WS-ENTRY-FOUND                                                    
045000         ADD 1 TO MT-COUNT(MTX)                                           
045100     ELSE                                                                 
045200         SET MTX TO 1                                                     
045300         SEARCH MONTH-ENTRY                                               
045400             AT END NEXT SENTENCE                                         
045500             WHEN MT-YYYYMM(MTX) = ZEROS                                  
045600                 MOVE WS-CUTOFF-YYYYMM TO MT-YYYYMM(MTX)                  
045700                 MOVE 1 TO MT-COUNT(MTX)                                  
045800         END-SEARCH                                                       
045900     END-IF.                                                              
046000 330-EXIT.                                                                
046100     EXIT.                                                                
046200******************************************************************        
046300*  400-READ-REVIEW-FILE ACCUMULATES THE APPROVED-ONLY RATING              
046400*  AVERAGE (BATCH FLOW STEP 4, ROUNDED AVERAGE RULE).                     
046500 400-READ-REVIEW-FILE.                                                    
046600     READ REVIEW-FILE                                                     
046700         AT END                                                           
046800             SET REVW-EOF TO TRUE                                         
046900             GO TO 400-EXIT                                               
047000     END-READ.                                                            
047100     IF RV-APPROVED = 'Y'                                                 
047200         PERFORM 410-TALLY-RATING                                         
047300     END-IF.                                                              
047400 400-EXIT.                                                                
047500     EXIT.                                                                
047600******************************************************************        
047700 410-TALLY-RATING.                                                        
047800     ADD RV-RATING TO WS-RATING-SUM.                                      
047900     ADD 1         TO WS-RATING-CNT.                                      
048000     SET WS-FOUND-SW TO 'N'.                                              
048100     SET BTX TO 1.                                                        
048200     SEARCH BOOK-ENTRY                                                    
048300         AT END NEXT SENTENCE                                             
048400         WHEN BT-ID(BTX) = RV-BOOK-ID                                     
048500             SET WS-ENTRY-FOUND TO TRUE                                   
048600     END-SEARCH.                                                          
048700     IF WS-ENTRY-FOUND                                                    
048800         ADD RV-RATING TO BT-RATING-SUM(BTX)                              
048900         ADD 1         TO BT-RATING-CNT(BTX)                              
049000     END-IF.                                                              
049100******************************************************************        
049200*  500-RANK-TOP-TENS BUILDS THREE CANDIDATE LISTS AND CALLS               
049300*  LIBSORT TO PRODUCE THE TOP 10 BOOKS BY BORROW COUNT, TOP 10            
049400*  MEMBERS BY BORROW COUNT, AND TOP 10 BOOKS BY AVERAGE RATING            
049500*  (BATCH FLOW STEP 5, TOP-10 RULE).                                      
049600 500-RANK-TOP-TENS.                                                       
049700     MOVE BOOK-TBL-SIZE TO SORT-PASS-SIZE.                                
049800     MOVE 'D' TO SORT-PASS-DIR.                                           
049900     PERFORM 510-BUILD-BOOK-CAND THRU 510-EXIT                            
050000             VARYING BTX FROM 1 BY 1                                      
050100             UNTIL BTX > BOOK-TBL-SIZE.                                   
050200     CALL 'LIBSORT' USING SORT-PASS-CONTROL, SORT-PASS-TABLE.             
050300     PERFORM 520-COPY-TOP-BOOKS THRU 520-EXIT                             
050400             VARYING SPX FROM 1 BY 1 UNTIL SPX > 10.                      
050500                                                                          
050600     MOVE USER-TBL-SIZE TO SORT-PASS-SIZE.                                
050700     PERFORM 530-BUILD-MEMBER-CAND THRU 530-EXIT                          
050800             VARYING UTX FROM 1 BY 1                                      
050900             UNTIL UTX > USER-TBL-SIZE.                                   
051000     CALL 'LIBSORT' USING SORT-PASS-CONTROL, SORT-PASS-TABLE.             
051100     PERFORM 540-COPY-TOP-MEMBERS THRU 540-EXIT                           
051200             VARYING SPX FROM 1 BY 1 UNTIL SPX > 10.                      
051300                                                                          
051400     MOVE BOOK-TBL-SIZE TO SORT-PASS-SIZE.                                
051500     PERFORM 550-BUILD-RATING-CAND THRU 550-EXIT                          
051600             VARYING BTX FROM 1 BY 1                                      
051700             UNTIL BTX > BOOK-TBL-SIZE.                                   
051800     CALL 'LIBSORT' USING SORT-PASS-CONTROL, SORT-PASS-TABLE.             
051900     PERFORM 560-COPY-TOP-RATED THRU 560-EXIT                             
052000             VARYING SPX FROM 1 BY 1 UNTIL SPX > 10.                      
052100                                                                          
052200     MOVE BOOK-TBL-SIZE   TO STAT-TOTAL-BOOKS.                            
052300     MOVE USER-TBL-SIZE   TO STAT-TOTAL-MEMBERS.                          
052400     IF WS-RATING-CNT > 0                                                 
052500         COMPUTE STAT-AVG-RATING ROUNDED =                                
052600                 WS-RATING-SUM / WS-RATING-CNT                            
052700     END-IF.                                                              
052800******************************************************************        
052900*  510 LOADS ONE BOOK-TABLE ENTRY'S BORROW COUNT INTO THE                 
053000*  SORT-PASS-TABLE CANDIDATE SLOT FOR THE TOP-10-BOOKS PASS.              
053100 510-BUILD-BOOK-CAND.                                                     
053200     MOVE BT-BORROW-CNT(BTX) TO SP-KEY(BTX).                              
053300     MOVE BT-ID(BTX)         TO SP-ID(BTX).                               
053400     MOVE BT-TITLE(BTX)      TO SP-NAME(BTX).                             
053500 510-EXIT.                                                                
053600     EXIT.                                                                
053700******************************************************************        
053800*  520 COPIES ONE SORTED ENTRY BACK INTO THE TOP-10-BOOKS TABLE.          
053900 520-COPY-TOP-BOOKS.                                                      
054000     MOVE SP-ID(SPX)   TO STAT-TB-ID(SPX).                                
054100     MOVE SP-NAME(SPX) TO STAT-TB-NAME(SPX).                              
054200     MOVE SP-KEY(SPX)  TO STAT-TB-CNT(SPX).                               
054300 520-EXIT.                                                                
054400     EXIT.                                                                
054500******************************************************************        
054600*  530 LOADS ONE USER-TABLE ENTRY'S BORROW COUNT INTO THE                 
054700*  SORT-PASS-TABLE CANDIDATE SLOT FOR THE TOP-10-MEMBERS PASS.            
054800 530-BUILD-MEMBER-CAND.                                                   
054900     MOVE UT-BORROW-CNT(UTX) TO SP-KEY(UTX).                              
055000     MOVE UT-ID(UTX)         TO SP-ID(UTX).                               
055100     MOVE UT-USERNAME(UTX)   TO SP-NAME(UTX).                             
055200 530-EXIT.                                                                
055300     EXIT.                                                                
055400******************************************************************        
055500*  540 COPIES ONE SORTED ENTRY BACK INTO THE TOP-10-MEMBERS TABLE.        
055600 540-COPY-TOP-MEMBERS.                                                    
055700     MOVE SP-ID(SPX)   TO STAT-TM-ID(SPX).                                
055800     MOVE SP-NAME(SPX) TO STAT-TM-NAME(SPX).                              
055900     MOVE SP-KEY(SPX)  TO STAT-TM-CNT(SPX).                               
056000 540-EXIT.                                                                
056100     EXIT.                                                                
056200******************************************************************        
056300*  550 LOADS ONE BOOK-TABLE ENTRY'S AVERAGE RATING (SCALED BY             
056400*  100) INTO THE SORT-PASS-TABLE CANDIDATE SLOT FOR THE                   
056500*  TOP-10-RATED PASS.                                                     
056600 550-BUILD-RATING-CAND.                                                   
056700     IF BT-RATING-CNT(BTX) > 0                                            
056800         COMPUTE SP-KEY(BTX) ROUNDED =                                    
056900              (BT-RATING-SUM(BTX) * 100) / BT-RATING-CNT(BTX)             
057000     ELSE                                                                 
057100         MOVE 0 TO SP-KEY(BTX)                                            
057200     END-IF.                                                              
057300     MOVE BT-ID(BTX)    TO SP-ID(BTX).                                    
057400     MOVE BT-TITLE(BTX) TO SP-NAME(BTX).                                  
057500 550-EXIT.                                                                
057600     EXIT.                                                                
057700******************************************************************        
057800*  560 COPIES ONE SORTED ENTRY BACK INTO THE TOP-10-RATED TABLE.          
057900 560-COPY-TOP-RATED.                                                      
058000     MOVE SP-ID(SPX)   TO STAT-TR-ID(SPX).                                
058100     MOVE SP-NAME(SPX) TO STAT-TR-NAME(SPX).                              
058200     MOVE SP-KEY(SPX)  TO STAT-TR-CNT(SPX).                               
058300 560-EXIT.                                                                
058400     EXIT.                                                                
058500******************************************************************        
058600*  800-WRITE-STATS-REPORT THRU 860 FORMAT THE LIBRARY STATISTICS          
058700*  SUMMARY REPORT - TOTALS, TOP-10 TABLES, GENRE AND MONTH                
058800*  BREAKDOWNS (REPORT: LIBRARY STATISTICS SUMMARY).                       
058900 800-WRITE-STATS-REPORT.                                                  
059000     MOVE LW-RUN-YY TO RPT-YY.                                            
059100     MOVE LW-RUN-MM TO RPT-MM.                                            
059200     MOVE LW-RUN-DD TO RPT-DD.                                            
059300     WRITE STATS-OUT-REC FROM RPT-HEADER1 AFTER PAGE.                     
059400     MOVE STAT-TOTAL-BOOKS     TO RPT-TOT-BOOKS.                          
059500     WRITE STATS-OUT-REC FROM RPT-TOTALS-LINE1 AFTER 2.                   
059600     MOVE STAT-TOTAL-MEMBERS   TO RPT-TOT-MEMBERS.                        
059700     WRITE STATS-OUT-REC FROM RPT-TOTALS-LINE2 AFTER 1.                   
059800     MOVE STAT-ACTIVE-LENDINGS TO RPT-ACTIVE.                             
059900     WRITE STATS-OUT-REC FROM RPT-TOTALS-LINE3 AFTER 1.                   
060000     MOVE STAT-OVERDUE-BOOKS   TO RPT-OVERDUE.                            
060100     WRITE STATS-OUT-REC FROM RPT-TOTALS-LINE4 AFTER 1.                   
060200     MOVE STAT-AVG-RATING      TO RPT-AVG-RATING.                         
060300     WRITE STATS-OUT-REC FROM RPT-TOTALS-LINE5 AFTER 1.                   
060400     MOVE 'TOP 10 BOOKS BY BORROWS' TO RPT-TOP-HDR-TEXT.                  
060500     WRITE STATS-OUT-REC FROM RPT-TOP-HDR AFTER 2.                        
060600     PERFORM 810-WRITE-TOP-BOOKS VARYING SB-IDX FROM 1 BY 1               
060700             UNTIL SB-IDX > 10.                                           
060800     MOVE 'TOP 10 MEMBERS BY BORROWS' TO RPT-TOP-HDR-TEXT.                
060900     WRITE STATS-OUT-REC FROM RPT-TOP-HDR AFTER 2.                        
061000     PERFORM 820-WRITE-TOP-MEMBERS VARYING SM-IDX FROM 1 BY 1             
061100             UNTIL SM-IDX > 10.                                           
061200     MOVE 'TOP 10 BOOKS BY RATING' TO RPT-TOP-HDR-TEXT.                   
061300     WRITE STATS-OUT-REC FROM RPT-TOP-HDR AFTER 2.                        
061400     PERFORM 830-WRITE-TOP-RATED VARYING SR-IDX FROM 1 BY 1               
061500             UNTIL SR-IDX > 10.                                           
061600     MOVE 'BOOK COUNT BY GENRE' TO RPT-TOP-HDR-TEXT.                      
061700     WRITE STATS-OUT-REC FROM RPT-TOP-HDR AFTER 2.                        
061800     PERFORM 840-WRITE-GENRE-LINE VARYING GTX FROM 1 BY 1                 
061900             UNTIL GTX > GENRE-TBL-SIZE.                                  
062000     MOVE 'BORROWS BY MONTH (CCYYMM)' TO RPT-TOP-HDR-TEXT.                
062100     WRITE STATS-OUT-REC FROM RPT-TOP-HDR AFTER 2.                        
062200     PERFORM 850-WRITE-MONTH-LINE VARYING MTX FROM 1 BY 1                 
062300             UNTIL MTX > 12.                                              
062400 800-EXIT.                                                                
062500     EXIT.                                                                
062600******************************************************************        
062700 810-WRITE-TOP-BOOKS.                                                     
062800     MOVE SB-IDX           TO RPT-TOP-RANK.                               
062900     MOVE STAT-TB-ID(SB-IDX)   TO RPT-TOP-ID.                             
063000     MOVE STAT-TB-NAME(SB-IDX) TO RPT-TOP-NAME.                           
063100     MOVE STAT-TB-CNT(SB-IDX)  TO RPT-TOP-CNT.                            
063200     WRITE STATS-OUT-REC FROM RPT-TOP-DETAIL AFTER 1.                     
063300                                                                          
063400 820-WRITE-TOP-MEMBERS.                                                   
063500     MOVE SM-IDX           TO RPT-TOP-RANK.                               
063600     MOVE STAT-TM-ID(SM-IDX)   TO RPT-TOP-ID.                             
063700     MOVE STAT-TM-NAME(SM-IDX) TO RPT-TOP-NAME.                           
063800     MOVE STAT-TM-CNT(SM-IDX)  TO RPT-TOP-CNT.                            
063900     WRITE STATS-OUT-REC FROM RPT-TOP-DETAIL AFTER 1.                     
064000                                                                          
064100 830-WRITE-TOP-RATED.                                                     
064200     MOVE SR-IDX           TO RPT-TOP-RANK.                               
064300     MOVE STAT-TR-ID(SR-IDX)   TO RPT-TOP-ID.                             
064400     MOVE STAT-TR-NAME(SR-IDX) TO RPT-TOP-NAME.                           
064500     MOVE STAT-TR-CNT(SR-IDX)  TO RPT-TOP-CNT.                            
064600     WRITE STATS-OUT-REC FROM RPT-TOP-DETAIL AFTER 1.                     
064700                                                                          
064800 840-WRITE-GENRE-LINE.                                                    
064900     MOVE GT-NAME(GTX)  TO RPT-GENRE-NAME.                                
065000     MOVE GT-COUNT(GTX) TO RPT-GENRE-CNT.                                 
065100     WRITE STATS-OUT-REC FROM RPT-GENRE-DETAIL AFTER 1.                   
065200                                                                          
065300 850-WRITE-MONTH-LINE.                                                    
065400     IF MT-YYYYMM(MTX) NOT = ZEROS                                        
065500         MOVE MT-YYYYMM(MTX) TO RPT-MONTH-KEY                             
065600         MOVE MT-COUNT(MTX)  TO RPT-MONTH-CNT                             
065700         WRITE STATS-OUT-REC FROM RPT-MONTH-DETAIL AFTER 1                
065800     END-IF.                                                              
