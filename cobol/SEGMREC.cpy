000100******************************************************************        
000200*  SEGMREC -- PER-MEMBER SEGMENTATION RECORD                     *        
000300*  LIBSYS LENDING LEDGER SUITE                                   *        
000400*  COPY SEGMREC REPLACING ==:TAG:== BY ==xxxx==.                 *        
000500******************************************************************        
000600 01  :TAG:-REC.                                                           
000700     05  :TAG:-USER-ID              PIC 9(9).                             
000800     05  :TAG:-TOTAL-READ           PIC 9(5).                             
000900     05  :TAG:-ACTIVE-COUNT         PIC 9(5).                             
001000     05  :TAG:-OVERDUE-COUNT        PIC 9(5).                             
001100     05  :TAG:-AVG-RATING           PIC 9(1)V9(2).                        
001200     05  :TAG:-SEGMENT              PIC X(11).                            
001300     05  :TAG:-RETENTION-SCORE      PIC 9(1)V9(4).                        
001400     05  :TAG:-RISK-LEVEL           PIC X(6).                             
001500     05  :TAG:-RISK-FACTORS.                                              
001600         10  :TAG:-RF-NO-ACTIVITY   PIC X(1).                             
001700             88  :TAG:-RF-IS-NO-ACTIVITY     VALUE 'Y'.                   
001800         10  :TAG:-RF-INACTIVE      PIC X(1).                             
001900             88  :TAG:-RF-IS-INACTIVE        VALUE 'Y'.                   
002000         10  :TAG:-RF-HIGH-OVERDUE  PIC X(1).                             
002100             88  :TAG:-RF-IS-HIGH-OVERDUE    VALUE 'Y'.                   
002200         10  :TAG:-RF-LOW-RECENT    PIC X(1).                             
002300             88  :TAG:-RF-IS-LOW-RECENT      VALUE 'Y'.                   
002400     05  FILLER                     PIC X(7).                             
