000100******************************************************************        
000200*  PATRNREC -- READING-PATTERN AGGREGATE TRAILER RECORD                   
000300*  LIBSYS LENDING LEDGER SUITE                                            
000400*  COPY PATRNREC REPLACING ==:TAG:== BY ==xxxx==.                         
000500*  ONE TRAILER RECORD WRITTEN TO SEGMENT-OUT AFTER THE LAST               
000600*  PER-MEMBER SEGMENT RECORD (LIBSEGM 600-WRITE-PATTERN-REC).             
000700******************************************************************        
000800 01  :TAG:-REC.                                                           
000900     05  :TAG:-PEAK-HOUR-CNT        PIC 9(2).                             
001000     05  :TAG:-PEAK-HOUR OCCURS 5 TIMES PIC 9(2).                         
001100     05  :TAG:-TOP-GENRE-1          PIC X(30).                            
001200     05  :TAG:-TOP-GENRE-2          PIC X(30).                            
001300     05  :TAG:-TOP-GENRE-3          PIC X(30).                            
001400     05  FILLER                     PIC X(9).                             
