000100******************************************************************        
000200*  REVWREC -- MEMBER REVIEW RECORD LAYOUT                        *        
000300*  LIBSYS LENDING LEDGER SUITE                                   *        
000400*  COPY REVWREC REPLACING ==:TAG:== BY ==xxxx==.                 *        
000500******************************************************************        
000600 01  :TAG:-REC.                                                           
000700     05  :TAG:-ID                   PIC 9(9).                             
000800     05  :TAG:-BOOK-ID              PIC 9(9).                             
000900     05  :TAG:-USER-ID              PIC 9(9).                             
001000     05  :TAG:-RATING               PIC 9(1).                             
001100     05  :TAG:-APPROVED             PIC X(1).                             
001200     05  :TAG:-CREATED-DATE         PIC 9(8).                             
001300     05  FILLER                     PIC X(2).                             
