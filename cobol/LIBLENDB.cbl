000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM:  LIBLENDB                                                     
000400*  BORROW/RETURN BATCH DRIVER - BOOK LENDING CONTROLLER                   
000500*  LIBSYS LENDING LEDGER SUITE                                            
000600******************************************************************        
000700*  CHANGE LOG                                                             
000800*  ----------                                                             
000900*  DATE      BY   REQUEST    DESCRIPTION                                  
001000*  --------  ---  ---------  -----------------------------                
001100*  02/14/86  RCH  INIT0009   ORIGINAL CODING - BORROW REQUESTS ONL        
001200*  08/30/87  RCH  MNT0028    ADD RETURN REQUEST TYPE, CALL LIBLPOS        
001300*  09/19/90  TLW  MNT0098    REWRITE BOTH MASTER FILES AT END-OF-R        
001400*  04/06/94  RCH  MNT0177    TABLE LIMIT RAISED TO 2000 TO MATCH L        
001500*  01/19/99  DJP  Y2K0044    Y2K - CCYYMMDD THROUGHOUT, NO 2-DIGIT        
001600*  09/12/02  MKB  MNT0367    DISPLAY REJECT COUNT AT END-OF-RUN           
001700******************************************************************        
001800 PROGRAM-ID. LIBLENDB.                                                    
001900 AUTHOR. R C HENNING.                                                     
002000 INSTALLATION. LIBSYS DATA PROCESSING CENTER.                             
002100 DATE-WRITTEN. 02/14/86.                                                  
002200 DATE-COMPILED.                                                           
002300 SECURITY. NON-CONFIDENTIAL.                                              
002400 ENVIRONMENT DIVISION.                                                    
002500 CONFIGURATION SECTION.                                                   
002600 SOURCE-COMPUTER. IBM-390.                                                
002700 OBJECT-COMPUTER. IBM-390.                                                
002800 SPECIAL-NAMES.                                                           
002900     C01 IS TOP-OF-PAGE.                                                  
003000 INPUT-OUTPUT SECTION.                                                    
003100 FILE-CONTROL.                                                            
003200                                                                          
003300 SELECT REQUEST-FILE ASSIGN TO LNDREQIN                                   
003400     ACCESS IS SEQUENTIAL                                                 
003500     FILE STATUS IS WS-LNDREQIN-STATUS.                                   
003600                                                                          
003700 SELECT BOOK-FILE ASSIGN TO BOOKIN                                        
003800     ACCESS IS SEQUENTIAL                                                 
003900     FILE STATUS IS WS-BOOKIN-STATUS.                                     
004000                                                                          
004100 SELECT BOOK-FILE-OUT ASSIGN TO BOOKOUT                                   
004200     ACCESS IS SEQUENTIAL                                                 
004300     FILE STATUS IS WS-BOOKOUT-STATUS.                                    
004400                                                                          
004500 SELECT LENDING-FILE ASSIGN TO LENDIN                                     
004600     ACCESS IS SEQUENTIAL                                                 
004700     FILE STATUS IS WS-LENDIN-STATUS.                                     
004800                                                                          
004900 SELECT LENDING-FILE-OUT ASSIGN TO LENDOUT                                
005000     ACCESS IS SEQUENTIAL                                                 
005100     FILE STATUS IS WS-LENDOUT-STATUS.                                    
005200******************************************************************        
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500******************************************************************        
005600 FD  REQUEST-FILE                                                         
005700     RECORDING MODE IS F                                                  
005800     BLOCK CONTAINS 0 RECORDS.                                            
005900 COPY LENDREQ REPLACING ==:TAG:== BY ==RQ==.                              
006000******************************************************************        
006100 FD  BOOK-FILE                                                            
006200     RECORDING MODE IS F                                                  
006300     BLOCK CONTAINS 0 RECORDS.                                            
006400 COPY BOOKMSTR REPLACING ==:TAG:== BY ==BK==.                             
006500******************************************************************        
006600 FD  BOOK-FILE-OUT                                                        
006700     RECORDING MODE IS F                                                  
006800     BLOCK CONTAINS 0 RECORDS.                                            
006900 COPY BOOKMSTR REPLACING ==:TAG:== BY ==BO==.                             
007000******************************************************************        
007100 FD  LENDING-FILE                                                         
007200     RECORDING MODE IS F                                                  
007300     BLOCK CONTAINS 0 RECORDS.                                            
007400 COPY LENDREC REPLACING ==:TAG:== BY ==LD==.                              
007500******************************************************************        
007600 FD  LENDING-FILE-OUT                                                     
007700     RECORDING MODE IS F                                                  
007800     BLOCK CONTAINS 0 RECORDS.                                            
007900 COPY LENDREC REPLACING ==:TAG:== BY ==LO==.                              
008000******************************************************************        
008100 WORKING-STORAGE SECTION.                                                 
008200******************************************************************        
008300 COPY LIBWORK.                                                            
008400******************************************************************        
008500 01  WS-FIELDS.                                                           
008600     05  WS-LNDREQIN-STATUS  PIC X(2)  VALUE SPACES.                      
008700     05  WS-BOOKIN-STATUS    PIC X(2)  VALUE SPACES.                      
008800     05  WS-BOOKOUT-STATUS   PIC X(2)  VALUE SPACES.                      
008900     05  WS-LENDIN-STATUS    PIC X(2)  VALUE SPACES.                      
009000     05  WS-LENDOUT-STATUS   PIC X(2)  VALUE SPACES.                      
009100     05  WS-REQ-EOF          PIC X     VALUE 'N'.                         
009200         88  REQ-EOF               VALUE 'Y'.                             
009300     05  WS-BOOK-EOF         PIC X     VALUE 'N'.                         
009400         88  BOOK-EOF              VALUE 'Y'.                             
009500     05  WS-LEND-EOF         PIC X     VALUE 'N'.                         
009600         88  LEND-EOF              VALUE 'Y'.                             
009700******************************************************************        
009800*  WS-RETURN-CD IS THE LINKAGE RETURN AREA FOR LIBLPOST -                 
009900*  0 POSTED, 4 KEY NOT FOUND, 8 BUSINESS RULE REJECT.                     
010000 01  WORK-VARIABLES.                                                      
010100     05  WS-RETURN-CD        PIC S9(4) COMP VALUE +0.                     
010200     05  WS-RETURN-CD-X REDEFINES WS-RETURN-CD                            
010300                             PIC X(4).                                    
010400     05  WS-REJECT-COUNT     PIC S9(7) COMP-3 VALUE +0.                   
010500     05  WS-POST-COUNT       PIC S9(7) COMP-3 VALUE +0.                   
010600     05  FILLER              PIC X(4).                                    
010700******************************************************************        
010800*  BOOK-TABLE / LENDING-TABLE ARE LOADED FROM THE SEQUENTIAL              
010900*  MASTER FILES, POSTED IN PLACE BY LIBLPOST ON EACH CALL,                
011000*  THEN REWRITTEN WHOLE AT END-OF-RUN (FILES - KEYED ACCESS               
011100*  EMULATED VIA SORTED SEQUENTIAL + TABLE SEARCH; MNT0098).               
011200 01  BOOK-TABLE.                                                          
011300     05  BOOK-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
011400     05  BOOK-ENTRY OCCURS 1 TO 2000 TIMES                                
011500                  DEPENDING ON BOOK-TBL-SIZE                              
011600                  INDEXED BY BPX.                                         
011700         10  BT-ID           PIC 9(9).                                    
011800         10  BT-ID-X REDEFINES BT-ID PIC X(9).                            
011900         10  BT-TITLE        PIC X(80).                                   
012000         10  BT-ISBN         PIC X(20).                                   
012100         10  BT-GENRE        PIC X(30).                                   
012200         10  BT-TOTAL-COPIES PIC 9(4).                                    
012300         10  BT-AVAIL-COPIES PIC 9(4).                                    
012400******************************************************************        
012500 01  LENDING-TABLE.                                                       
012600     05  LEND-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
012700     05  LEND-ENTRY OCCURS 1 TO 2000 TIMES                                
012800                  DEPENDING ON LEND-TBL-SIZE                              
012900                  INDEXED BY LPX.                                         
013000         10  LT-ID           PIC 9(9).                                    
013100         10  LT-ID-X REDEFINES LT-ID PIC X(9).                            
013200         10  LT-BOOK-ID      PIC 9(9).                                    
013300         10  LT-USER-ID      PIC 9(9).                                    
013400         10  LT-BORROW-DATE  PIC 9(8).                                    
013500         10  LT-DUE-DATE     PIC 9(8).                                    
013600         10  LT-RETURN-DATE  PIC 9(8).                                    
013700         10  LT-STATUS       PIC X(10).                                   
013800******************************************************************        
013900 PROCEDURE DIVISION.                                                      
014000******************************************************************        
014100*  000-MAIN-RTN LOADS BOTH MASTER FILES INTO MEMORY, POSTS                
014200*  EACH BORROW/RETURN REQUEST BY CALLING LIBLPOST, THEN                   
014300*  REWRITES BOTH MASTER FILES FROM THE UPDATED TABLES.                    
014400 000-MAIN-RTN.                                                            
014500     PERFORM 700-OPEN-FILES.                                              
014600     PERFORM 100-LOAD-BOOK-TABLE THRU 100-EXIT                            
014700             UNTIL BOOK-EOF.                                              
014800     PERFORM 150-LOAD-LENDING-TABLE THRU 150-EXIT                         
014900             UNTIL LEND-EOF.                                              
015000     PERFORM 200-PROCESS-REQUEST THRU 200-EXIT                            
015100             UNTIL REQ-EOF.                                               
015200     PERFORM 600-WRITE-BOOK-REC                                           
015300             VARYING BPX FROM 1 BY 1                                      
015400             UNTIL BPX > BOOK-TBL-SIZE.                                   
015500     PERFORM 650-WRITE-LENDING-REC                                        
015600             VARYING LPX FROM 1 BY 1                                      
015700             UNTIL LPX > LEND-TBL-SIZE.                                   
015800     DISPLAY 'LIBLENDB POSTED    ' WS-POST-COUNT.                         
015900     DISPLAY 'LIBLENDB REJECTED  ' WS-REJECT-COUNT.                       
016000     PERFORM 790-CLOSE-FILES.                                             
016100     STOP RUN.                                                            
016200******************************************************************        
016300 700-OPEN-FILES.                                                          
016400     OPEN INPUT  REQUEST-FILE BOOK-FILE LENDING-FILE.                     
016500     OPEN OUTPUT BOOK-FILE-OUT LENDING-FILE-OUT.                          
016600******************************************************************        
016700 790-CLOSE-FILES.                                                         
016800     CLOSE REQUEST-FILE BOOK-FILE LENDING-FILE                            
016900           BOOK-FILE-OUT LENDING-FILE-OUT.                                
017000******************************************************************        
017100 100-LOAD-BOOK-TABLE.                                                     
017200     READ BOOK-FILE                                                       
017300         AT END                                                           
017400             SET BOOK-EOF TO TRUE                                         
017500             GO TO 100-EXIT                                               
017600     END-READ.                                                            
017700     ADD 1 TO BOOK-TBL-SIZE.                                              
017800     SET BPX TO BOOK-TBL-SIZE.                                            
017900     MOVE BK-ID            TO BT-ID(BPX).                                 
018000     MOVE BK-TITLE         TO BT-TITLE(BPX).                              
018100     MOVE BK-ISBN          TO BT-ISBN(BPX).                               
018200     MOVE BK-GENRE         TO BT-GENRE(BPX).                              
018300     MOVE BK-TOTAL-COPIES  TO BT-TOTAL-COPIES(BPX).                       
018400     MOVE BK-AVAIL-COPIES  TO BT-AVAIL-COPIES(BPX).                       
018500 100-EXIT.                                                                
018600     EXIT.                                                                
018700******************************************************************        
018800 150-LOAD-LENDING-TABLE.                                                  
018900     READ LENDING-FILE                                                    
019000         AT END                                                           
019100             SET LEND-EOF TO TRUE                                         
019200             GO TO 150-EXIT                                               
019300     END-READ.                                                            
019400     ADD 1 TO LEND-TBL-SIZE.                                              
019500     SET LPX TO LEND-TBL-SIZE.                                            
019600     MOVE LD-ID            TO LT-ID(LPX).                                 
019700     MOVE LD-BOOK-ID       TO LT-BOOK-ID(LPX).                            
019800     MOVE LD-USER-ID       TO LT-USER-ID(LPX).                            
019900     MOVE LD-BORROW-DATE   TO LT-BORROW-DATE(LPX).                        
020000     MOVE LD-DUE-DATE      TO LT-DUE-DATE(LPX).                           
020100     MOVE LD-RETURN-DATE   TO LT-RETURN-DATE(LPX).                        
020200     MOVE LD-STATUS        TO LT-STATUS(LPX).                             
020300 150-EXIT.                                                                
020400     EXIT.                                                                
020500******************************************************************        
020600*  200-PROCESS-REQUEST READS ONE BORROW/RETURN REQUEST AND                
020700*  CALLS LIBLPOST TO POST IT AGAINST THE IN-MEMORY TABLES.                
020800*  A NON-ZERO RETURN-CD IS COUNTED AS A REJECT - THIS BATCH               
020900*  DRIVER CARRIES NO REJECT FILE, JUST A RUN-END COUNT                    
021000*  (MNT0367).                                                             
021100 200-PROCESS-REQUEST.                                                     
021200     READ REQUEST-FILE                                                    
021300         AT END                                                           
021400             SET REQ-EOF TO TRUE                                          
021500             GO TO 200-EXIT                                               
021600     END-READ.                                                            
021700     CALL 'LIBLPOST' USING RQ-REC, BOOK-TABLE, LENDING-TABLE,             
021800             WS-RETURN-CD.                                                
021900     IF WS-RETURN-CD = 0                                                  
022000         ADD 1 TO WS-POST-COUNT                                           
022100     ELSE                                                                 
022200         ADD 1 TO WS-REJECT-COUNT                                         
022300     END-IF.                                                              
022400 200-EXIT.                                                                
022500     EXIT.                                                                
022600******************************************************************        
022700 600-WRITE-BOOK-REC.                                                      
022800     MOVE BT-ID(BPX)           TO BO-ID.                                  
022900     MOVE BT-TITLE(BPX)        TO BO-TITLE.                               
023000     MOVE BT-ISBN(BPX)         TO BO-ISBN.                                
023100     MOVE BT-GENRE(BPX)        TO BO-GENRE.                               
023200     MOVE BT-TOTAL-COPIES(BPX) TO BO-TOTAL-COPIES.                        
023300     MOVE BT-AVAIL-COPIES(BPX) TO BO-AVAIL-COPIES.                        
023400     WRITE BO-REC.                                                        
023500******************************************************************        
023600 650-WRITE-LENDING-REC.                                                   
023700     MOVE LT-ID(LPX)          TO LO-ID.                                   
023800     MOVE LT-BOOK-ID(LPX)     TO LO-BOOK-ID.                              
023900     MOVE LT-USER-ID(LPX)     TO LO-USER-ID.                              
024000     MOVE LT-BORROW-DATE(LPX) TO LO-BORROW-DATE.                          
024100     MOVE LT-DUE-DATE(LPX)    TO LO-DUE-DATE.                             
024200     MOVE LT-RETURN-DATE(LPX) TO LO-RETURN-DATE.                          
024300     MOVE LT-STATUS(LPX)      TO LO-STATUS.                               
024400     WRITE LO-REC.                                                        
024500******************************************************************        
