000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM:  LIBRECO                                                      
000400*  MEMBER GENRE-PREFERENCE RECOMMENDATIONS AND SIMILAR-BOOK LOOKUP        
000500*  LIBSYS LENDING LEDGER SUITE                                            
000600******************************************************************        
000700*  CHANGE LOG                                                             
000800*  ----------                                                             
000900*  DATE      BY   REQUEST    DESCRIPTION                                  
001000*  --------  ---  ---------  -----------------------------                
001100*  02/14/90  TLW  INIT0078   ORIGINAL CODING - GENRE-PREFERENCE RE        
001200*  07/09/93  RCH  MNT0151    ADD SIMILAR-BOOKS REQUEST TYPE               
001300*  01/26/99  DJP  Y2K0052    Y2K REVIEW - NO DATE FIELDS IN THIS P        
001400*  10/02/04  MKB  MNT0402    CALL LIBSORT FOR ASCENDING SCORE RANK        
001500******************************************************************        
001600 PROGRAM-ID. LIBRECO.                                                     
001700 AUTHOR. T L WOZNIAK.                                                     
001800 INSTALLATION. LIBSYS DATA PROCESSING CENTER.                             
001900 DATE-WRITTEN. 02/14/90.                                                  
002000 DATE-COMPILED.                                                           
002100 SECURITY. NON-CONFIDENTIAL.                                              
002200 ENVIRONMENT DIVISION.                                                    
002300 CONFIGURATION SECTION.                                                   
002400 SOURCE-COMPUTER. IBM-390.                                                
002500 OBJECT-COMPUTER. IBM-390.                                                
002600 SPECIAL-NAMES.                                                           
002700     C01 IS TOP-OF-PAGE.                                                  
002800 INPUT-OUTPUT SECTION.                                                    
002900 FILE-CONTROL.                                                            
003000                                                                          
003100 SELECT BOOK-FILE ASSIGN TO BOOKIN                                        
003200     ACCESS IS SEQUENTIAL                                                 
003300     FILE STATUS IS WS-BOOKIN-STATUS.                                     
003400                                                                          
003500 SELECT LENDING-FILE ASSIGN TO LENDIN                                     
003600     ACCESS IS SEQUENTIAL                                                 
003700     FILE STATUS IS WS-LENDIN-STATUS.                                     
003800                                                                          
003900 SELECT REVIEW-FILE ASSIGN TO REVWIN                                      
004000     ACCESS IS SEQUENTIAL                                                 
004100     FILE STATUS IS WS-REVWIN-STATUS.                                     
004200                                                                          
004300 SELECT CONTROL-CARD ASSIGN TO CTLCARD                                    
004400     ACCESS IS SEQUENTIAL                                                 
004500     FILE STATUS IS WS-CTLCARD-STATUS.                                    
004600                                                                          
004700 SELECT RECOMMENDATION-FILE ASSIGN TO RECOOUT                             
004800     ACCESS IS SEQUENTIAL                                                 
004900     FILE STATUS IS WS-RECOOUT-STATUS.                                    
005000******************************************************************        
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300******************************************************************        
005400 FD  BOOK-FILE                                                            
005500     RECORDING MODE IS F                                                  
005600     BLOCK CONTAINS 0 RECORDS.                                            
005700 COPY BOOKMSTR REPLACING ==:TAG:== BY ==BK==.                             
005800******************************************************************        
005900 FD  LENDING-FILE                                                         
006000     RECORDING MODE IS F                                                  
006100     BLOCK CONTAINS 0 RECORDS.                                            
006200 COPY LENDREC REPLACING ==:TAG:== BY ==LD==.                              
006300******************************************************************        
006400 FD  REVIEW-FILE                                                          
006500     RECORDING MODE IS F                                                  
006600     BLOCK CONTAINS 0 RECORDS.                                            
006700 COPY REVWREC REPLACING ==:TAG:== BY ==RV==.                              
006800******************************************************************        
006900*  CONTROL-CARD IS A ONE-RECORD PARAMETER FILE - REQUEST TYPE             
007000*  'P' = PERSONALIZED RECOMMENDATIONS FOR CC-MEMBER-ID, 'S' =             
007100*  SIMILAR-BOOKS LOOKUP FOR CC-BOOK-ID (MNT0151).                         
007200 FD  CONTROL-CARD                                                         
007300     RECORDING MODE IS F                                                  
007400     BLOCK CONTAINS 0 RECORDS.                                            
007500 01  CONTROL-CARD-REC.                                                    
007600     05  CC-REQUEST-TYPE     PIC X(1).                                    
007700     05  CC-MEMBER-ID        PIC 9(9).                                    
007800     05  CC-BOOK-ID          PIC 9(9).                                    
007900     05  FILLER              PIC X(61).                                   
008000******************************************************************        
008100*  RECOMMENDATION-FILE CARRIES EITHER RESULT LIST - THE SAME              
008200*  RANK/ID/TITLE/SCORE SHAPE SERVES BOTH REQUEST TYPES.                   
008300 FD  RECOMMENDATION-FILE                                                  
008400     RECORDING MODE IS F                                                  
008500     BLOCK CONTAINS 0 RECORDS.                                            
008600 01  RC-OUT-REC.                                                          
008700     05  RC-OUT-RANK         PIC 9(2).                                    
008800     05  RC-OUT-BOOK-ID      PIC 9(9).                                    
008900     05  RC-OUT-TITLE        PIC X(80).                                   
009000     05  RC-OUT-SCORE        PIC 9(1)V9(4).                               
009100     05  FILLER              PIC X(5).                                    
009200******************************************************************        
009300 WORKING-STORAGE SECTION.                                                 
009400******************************************************************        
009500 COPY LIBWORK.                                                            
009600******************************************************************        
009700 01  WS-FIELDS.                                                           
009800     05  WS-BOOKIN-STATUS    PIC X(2)  VALUE SPACES.                      
009900     05  WS-LENDIN-STATUS    PIC X(2)  VALUE SPACES.                      
010000     05  WS-REVWIN-STATUS    PIC X(2)  VALUE SPACES.                      
010100     05  WS-CTLCARD-STATUS   PIC X(2)  VALUE SPACES.                      
010200     05  WS-RECOOUT-STATUS   PIC X(2)  VALUE SPACES.                      
010300     05  WS-BOOK-EOF         PIC X     VALUE 'N'.                         
010400         88  BOOK-EOF              VALUE 'Y'.                             
010500     05  WS-LEND-EOF         PIC X     VALUE 'N'.                         
010600         88  LEND-EOF              VALUE 'Y'.                             
010700     05  WS-REV-EOF          PIC X     VALUE 'N'.                         
010800         88  REV-EOF               VALUE 'Y'.                             
010900     05  WS-FOUND-SW         PIC X(1)  VALUE 'N'.                         
011000         88  WS-ENTRY-FOUND      VALUE 'Y'.                               
011100     05  FILLER              PIC X(4).                                    
011200******************************************************************        
011300*  WS-REQUEST-TYPE / WS-RUN-MEMBER-ID / WS-RUN-BOOK-ID HOLD THE           
011400*  CONTROL CARD'S CONTENTS FOR THE LIFE OF THE RUN.  THE -X               
011500*  REDEFINES GIVE 900-READ-CONTROL-CARD AN ALPHANUMERIC VIEW              
011600*  FOR THE MOVE OFF CC-MEMBER-ID (MNT0151).                               
011700 01  WORK-VARIABLES.                                                      
011800     05  WS-REQUEST-TYPE     PIC X(1)  VALUE SPACE.                       
011900         88  WS-REQ-PERSONALIZED   VALUE 'P'.                             
012000         88  WS-REQ-SIMILAR        VALUE 'S'.                             
012100     05  WS-RUN-MEMBER-ID    PIC 9(9)  VALUE ZEROS.                       
012200     05  WS-MEMBER-ID-X REDEFINES WS-RUN-MEMBER-ID                        
012300                          PIC X(9).                                       
012400     05  WS-RUN-BOOK-ID      PIC 9(9)  VALUE ZEROS.                       
012500     05  WS-MAX-OUTPUT       PIC S9(4) COMP SYNC VALUE +0.                
012600     05  RCX                 PIC S9(8) COMP SYNC VALUE +0.                
012700     05  WS-GENRE-RANK       PIC S9(4) COMP SYNC VALUE ZERO.              
012800     05  WS-AVG-RATING       PIC S9(1)V9(4) COMP-3 VALUE ZERO.            
012900     05  WS-POPULARITY       PIC S9(4)V9(4) COMP-3 VALUE ZERO.            
013000     05  WS-SCORE            PIC S9(3)V9(4) COMP-3 VALUE ZERO.            
013100     05  WS-RATING-DIFF      PIC S9(1)V9(4) COMP-3 VALUE ZERO.            
013200     05  WS-LOOKUP-GENRE     PIC X(30) VALUE SPACES.                      
013300     05  WS-LOOKUP-RATING    PIC S9(1)V9(4) COMP-3 VALUE ZERO.            
013400     05  WS-LOOKUP-RATING-SW PIC X(1)  VALUE 'N'.                         
013500         88  WS-LOOKUP-HAS-RATING  VALUE 'Y'.                             
013600     05  WS-TOP-GENRE-1      PIC X(30) VALUE SPACES.                      
013700     05  WS-TOP-GENRE-2      PIC X(30) VALUE SPACES.                      
013800     05  WS-TOP-GENRE-3      PIC X(30) VALUE SPACES.                      
013900     05  PW-BEST-COUNT       PIC S9(7) COMP-3 VALUE ZERO.                 
014000     05  PW-BEST-NAME        PIC X(30) VALUE SPACES.                      
014100     05  PW-BEST-INDEX       PIC S9(4) COMP SYNC VALUE ZERO.              
014200     05  FILLER              PIC X(4).                                    
014300******************************************************************        
014400*  BOOK-TABLE IS LOADED ONCE FROM BOOK-FILE (SAME TABLE-SEARCH            
014500*  EMULATION OF KEYED ACCESS AS THE REST OF THE SUITE).  THE              
014600*  RATING AND LEND-COUNT ACCUMULATORS ARE FILLED BY THE                   
014700*  LENDING-FILE AND REVIEW-FILE PASSES THAT FOLLOW THE LOAD.              
014800 01  BOOK-TABLE.                                                          
014900     05  BOOK-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
015000     05  BOOK-ENTRY OCCURS 1 TO 2000 TIMES                                
015100                  DEPENDING ON BOOK-TBL-SIZE                              
015200                  INDEXED BY BPX.                                         
015300         10  BT-ID           PIC 9(9).                                    
015400         10  BT-ID-X REDEFINES BT-ID PIC X(9).                            
015500         10  BT-TITLE        PIC X(80).                                   
015600         10  BT-GENRE        PIC X(30).                                   
015700         10  BT-LEND-COUNT   PIC S9(7) COMP-3.                            
015800         10  BT-RATING-SUM   PIC S9(7) COMP-3.                            
015900         10  BT-RATING-CNT   PIC S9(5) COMP-3.                            
016000         10  BT-ALREADY-READ PIC X(1).                                    
016100******************************************************************        
016200*  GENRE-TABLE TALLIES THIS MEMBER'S GENRE-PREFERENCE SCORE -             
016300*  SAME SEARCH-OR-INSERT SHAPE AS LIBSEGM'S GENRE-TABLE.  A               
016400*  SEPARATE GT-CREDITED FLAG KEEPS THE +1-PER-DISTINCT-GENRE              
016500*  LENDING RULE FROM DOUBLE-COUNTING A GENRE BORROWED MORE                
016600*  THAN ONCE - THE +2-PER-REVIEW RULE IS NOT GATED THIS WAY               
016700*  SINCE EVERY QUALIFYING REVIEW ADDS ITS OWN TWO POINTS.                 
016800 01  GENRE-TABLE.                                                         
016900     05  GENRE-TBL-SIZE      PIC S9(4) COMP SYNC VALUE +0.                
017000     05  GENRE-ENTRY OCCURS 1 TO 30 TIMES                                 
017100                  DEPENDING ON GENRE-TBL-SIZE                             
017200                  INDEXED BY GTX.                                         
017300         10  GT-NAME         PIC X(30).                                   
017400         10  GT-COUNT        PIC S9(7) COMP-3.                            
017500         10  GT-CREDITED     PIC X(1).                                    
017600             88  GT-IS-LEND-CREDITED  VALUE 'Y'.                          
017700         10  GT-PICKED       PIC X(1).                                    
017800             88  GT-IS-PICKED         VALUE 'Y'.                          
017900******************************************************************        
018000*  SORT-PASS-CONTROL / SORT-PASS-TABLE MIRROR LIBSORT'S OWN               
018100*  SORT-TABLE SHAPE EXACTLY (SAME IDIOM AS LIBSTAT 500-RANK-              
018200*  TOP-TENS) SO THE CANDIDATE LIST CAN BE PASSED STRAIGHT                 
018300*  THROUGH ON THE CALL.  BOTH SCORES IN THIS PROGRAM ARE                  
018400*  DECIMAL (0.0-3.0 RANGE) SO THEY ARE SCALED BY 10000 INTO               
018500*  SP-KEY, SORTED ASCENDING, THEN UNSCALED ON THE WAY OUT                 
018600*  (MNT0402) - THE ASCENDING ORDER ITSELF IS A DELIBERATE,                
018700*  PRESERVED QUIRK OF THE ORIGINAL RANKING, NOT A DEFECT.                 
018800 01  SORT-PASS-CONTROL.                                                   
018900     05  SORT-PASS-SIZE      PIC S9(8) COMP SYNC.                         
019000     05  SORT-PASS-DIR       PIC X(1)  VALUE 'A'.                         
019100     05  FILLER              PIC X(3).                                    
019200******************************************************************        
019300 01  SORT-PASS-TABLE.                                                     
019400     05  SORT-PASS-ENTRY OCCURS 1 TO 2000 TIMES                           
019500                       DEPENDING ON SORT-PASS-SIZE                        
019600                       INDEXED BY SPX.                                    
019700         10  SP-KEY          PIC S9(9) COMP SYNC.                         
019800         10  SP-KEY-X REDEFINES SP-KEY PIC X(4).                          
019900         10  SP-ID           PIC 9(9).                                    
020000         10  SP-NAME         PIC X(80).                                   
020100         10  FILLER          PIC X(2).                                    
020200******************************************************************        
020300******************************************************************        
020400 PROCEDURE DIVISION.                                                      
020500******************************************************************        
020600*  000-MAIN-RTN PICKS UP THE CONTROL CARD, LOADS BOOK-TABLE               
020700*  AND TALLIES THE GENRE-PREFERENCE/RATING/LEND-COUNT                     
020800*  ACCUMULATORS FROM LENDING-FILE AND REVIEW-FILE, THEN                   
020900*  BRANCHES ON REQUEST TYPE TO SCORE EITHER THE PERSONALIZED              
021000*  RECOMMENDATION CANDIDATES OR THE SIMILAR-BOOKS CANDIDATES              
021100*  BEFORE THE SHARED SORT-AND-WRITE TAIL (BATCH FLOW 1-5).                
021200 000-MAIN-RTN.                                                            
021300     PERFORM 700-OPEN-FILES.                                              
021400     PERFORM 900-READ-CONTROL-CARD THRU 900-EXIT.                         
021500     PERFORM 100-LOAD-BOOK-TABLE THRU 100-EXIT                            
021600             UNTIL BOOK-EOF.                                              
021700     PERFORM 150-LOAD-LENDING-TABLE THRU 150-EXIT                         
021800             UNTIL LEND-EOF.                                              
021900     PERFORM 200-LOAD-REVIEW-TABLE THRU 200-EXIT                          
022000             UNTIL REV-EOF.                                               
022100     MOVE ZERO TO SORT-PASS-SIZE.                                         
022200     IF WS-REQ-PERSONALIZED                                               
022300         MOVE 10 TO WS-MAX-OUTPUT                                         
022400         PERFORM 270-FIND-TOP-GENRES THRU 270-EXIT                        
022500         PERFORM 300-SCORE-CANDIDATES THRU 300-EXIT                       
022600                 VARYING BPX FROM 1 BY 1                                  
022700                 UNTIL BPX > BOOK-TBL-SIZE                                
022800     ELSE                                                                 
022900         MOVE 5 TO WS-MAX-OUTPUT                                          
023000         PERFORM 260-FIND-LOOKUP-BOOK THRU 260-EXIT                       
023100         PERFORM 400-SCORE-SIMILAR THRU 400-EXIT                          
023200                 VARYING BPX FROM 1 BY 1                                  
023300                 UNTIL BPX > BOOK-TBL-SIZE                                
023400     END-IF.                                                              
023500     CALL 'LIBSORT' USING SORT-PASS-CONTROL, SORT-PASS-TABLE.             
023600     PERFORM 500-WRITE-RESULTS                                            
023700             VARYING RCX FROM 1 BY 1                                      
023800             UNTIL RCX > SORT-PASS-SIZE OR RCX > WS-MAX-OUTPUT.           
023900     PERFORM 790-CLOSE-FILES.                                             
024000     STOP RUN.                                                            
024100******************************************************************        
024200 700-OPEN-FILES.                                                          
024300     OPEN INPUT  BOOK-FILE LENDING-FILE REVIEW-FILE CONTROL-CARD.         
024400     OPEN OUTPUT RECOMMENDATION-FILE.                                     
024500******************************************************************        
024600 790-CLOSE-FILES.                                                         
024700     CLOSE BOOK-FILE LENDING-FILE REVIEW-FILE CONTROL-CARD                
024800           RECOMMENDATION-FILE.                                           
024900******************************************************************        
025000*  900 DEFAULTS TO A PERSONALIZED RUN FOR MEMBER ZERO IF THE              
025100*  CONTROL CARD IS MISSING - SAME MISSING-CARD DEFAULT IDIOM              
025200*  AS LIBXPRT 900-READ-CONTROL-CARD (MNT0151).                            
025300 900-READ-CONTROL-CARD.                                                   
025400     READ CONTROL-CARD                                                    
025500         AT END                                                           
025600             MOVE 'P' TO WS-REQUEST-TYPE                                  
025700             GO TO 900-EXIT                                               
025800     END-READ.                                                            
025900     MOVE CC-REQUEST-TYPE TO WS-REQUEST-TYPE.                             
026000     MOVE CC-MEMBER-ID    TO WS-RUN-MEMBER-ID.                            
026100     MOVE CC-BOOK-ID      TO WS-RUN-BOOK-ID.                              
026200 900-EXIT.                                                                
026300     EXIT.                                                                
026400******************************************************************        
026500 100-LOAD-BOOK-TABLE.                                                     
026600     READ BOOK-FILE                                                       
026700         AT END                                                           
026800             SET BOOK-EOF TO TRUE                                         
026900             GO TO 100-EXIT                                               
027000     END-READ.                                                            
027100     ADD 1 TO BOOK-TBL-SIZE.                                              
027200     SET BPX TO BOOK-TBL-SIZE.                                            
027300     MOVE BK-ID     TO BT-ID(BPX).                                        
027400     MOVE BK-TITLE  TO BT-TITLE(BPX).                                     
027500     MOVE BK-GENRE  TO BT-GENRE(BPX).                                     
027600     MOVE ZERO      TO BT-LEND-COUNT(BPX) BT-RATING-SUM(BPX)              
027700                       BT-RATING-CNT(BPX).                                
027800     MOVE 'N'       TO BT-ALREADY-READ(BPX).                              
027900 100-EXIT.                                                                
028000     EXIT.                                                                
028100******************************************************************        
028200*  150 TALLIES BT-LEND-COUNT FOR EVERY BOOK (LIBRARY-WIDE                 
028300*  POPULARITY, USED BY 320 REGARDLESS OF REQUEST TYPE) AND,               
028400*  FOR A PERSONALIZED RUN ONLY, FLAGS THE MEMBER'S OWN                    
028500*  ALREADY-READ BOOKS AND CREDITS THEIR GENRES (STEP 1/2).                
028600 150-LOAD-LENDING-TABLE.                                                  
028700     READ LENDING-FILE                                                    
028800         AT END                                                           
028900             SET LEND-EOF TO TRUE                                         
029000             GO TO 150-EXIT                                               
029100     END-READ.                                                            
029200     SET WS-FOUND-SW TO 'N'.                                              
029300     PERFORM 155-SCAN-FOR-LEND-BOOK THRU 155-EXIT                         
029400             VARYING BPX FROM 1 BY 1                                      
029500             UNTIL BPX > BOOK-TBL-SIZE OR WS-ENTRY-FOUND.                 
029600     IF NOT WS-ENTRY-FOUND                                                
029700         GO TO 150-EXIT                                                   
029800     END-IF.                                                              
029900     ADD 1 TO BT-LEND-COUNT(BPX).                                         
030000     IF WS-REQ-PERSONALIZED AND LD-USER-ID = WS-RUN-MEMBER-ID             
030100         MOVE 'Y' TO BT-ALREADY-READ(BPX)                                 
030200         PERFORM 160-CREDIT-LEND-GENRE THRU 160-EXIT                      
030300     END-IF.                                                              
030400 150-EXIT.                                                                
030500     EXIT.                                                                
030600******************************************************************        
030700 155-SCAN-FOR-LEND-BOOK.                                                  
030800     IF BT-ID(BPX) = LD-BOOK-ID                                           
030900         SET WS-ENTRY-FOUND TO TRUE                                       
031000     END-IF.                                                              
031100 155-EXIT.                                                                
031200     EXIT.                                                                
031300******************************************************************        
031400*  160/165 ARE LIBSEGM'S 255/256 SEARCH-OR-INSERT IDIOM,                  
031500*  RESTATED HERE FOR THE +1-PER-DISTINCT-GENRE LENDING RULE.              
031600 160-CREDIT-LEND-GENRE.                                                   
031700     SET GTX TO 1.                                                        
031800     SET WS-FOUND-SW TO 'N'.                                              
031900     PERFORM 165-SCAN-FOR-GENRE THRU 165-EXIT                             
032000             VARYING GTX FROM 1 BY 1                                      
032100             UNTIL GTX > GENRE-TBL-SIZE OR WS-ENTRY-FOUND.                
032200     IF WS-ENTRY-FOUND                                                    
032300         IF NOT GT-IS-LEND-CREDITED(GTX)                                  
032400             ADD 1 TO GT-COUNT(GTX)                                       
032500             MOVE 'Y' TO GT-CREDITED(GTX)                                 
032600         END-IF                                                           
032700     ELSE                                                                 
032800         IF GENRE-TBL-SIZE < 30                                           
032900             ADD 1 TO GENRE-TBL-SIZE                                      
033000             SET GTX TO GENRE-TBL-SIZE                                    
033100             MOVE BT-GENRE(BPX) TO GT-NAME(GTX)                           
033200             MOVE 1 TO GT-COUNT(GTX)                                      
033300             MOVE 'Y' TO GT-CREDITED(GTX)                                 
033400             MOVE 'N' TO GT-PICKED(GTX)                                   
033500         END-IF                                                           
033600     END-IF.                                                              
033700 160-EXIT.                                                                
033800     EXIT.                                                                
033900******************************************************************        
034000 165-SCAN-FOR-GENRE.                                                      
034100     IF GT-NAME(GTX) = BT-GENRE(BPX)                                      
034200         SET WS-ENTRY-FOUND TO TRUE                                       
034300     END-IF.                                                              
034400 165-EXIT.                                                                
034500     EXIT.                                                                
034600******************************************************************        
034700*  200 TALLIES THE APPROVED-REVIEW RATING SUM/COUNT FOR EVERY             
034800*  BOOK (SAME RV-APPROVED = 'Y' FILTER AS LIBSTAT 410-TALLY-              
034900*  RATING) AND, FOR A PERSONALIZED RUN, CREDITS +2 TO THE                 
035000*  REVIEWED BOOK'S GENRE FOR EVERY QUALIFYING RATING>=4                   
035100*  REVIEW BY THIS MEMBER - UNGATED, UNLIKE THE LENDING +1.                
035200 200-LOAD-REVIEW-TABLE.                                                   
035300     READ REVIEW-FILE                                                     
035400         AT END                                                           
035500             SET REV-EOF TO TRUE                                          
035600             GO TO 200-EXIT                                               
035700     END-READ.                                                            
035800     SET WS-FOUND-SW TO 'N'.                                              
035900     PERFORM 205-SCAN-FOR-REV-BOOK THRU 205-EXIT                          
036000             VARYING BPX FROM 1 BY 1                                      
036100             UNTIL BPX > BOOK-TBL-SIZE OR WS-ENTRY-FOUND.                 
036200     IF NOT WS-ENTRY-FOUND                                                
036300         GO TO 200-EXIT                                                   
036400     END-IF.                                                              
036500     IF RV-APPROVED = 'Y'                                                 
036600         ADD RV-RATING TO BT-RATING-SUM(BPX)                              
036700         ADD 1         TO BT-RATING-CNT(BPX)                              
036800     END-IF.                                                              
036900     IF WS-REQ-PERSONALIZED AND RV-USER-ID = WS-RUN-MEMBER-ID             
037000             AND RV-RATING >= 4                                           
037100         PERFORM 210-CREDIT-REVIEW-GENRE THRU 210-EXIT                    
037200     END-IF.                                                              
037300 200-EXIT.                                                                
037400     EXIT.                                                                
037500******************************************************************        
037600 205-SCAN-FOR-REV-BOOK.                                                   
037700     IF BT-ID(BPX) = RV-BOOK-ID                                           
037800         SET WS-ENTRY-FOUND TO TRUE                                       
037900     END-IF.                                                              
038000 205-EXIT.                                                                
038100     EXIT.                                                                
038200******************************************************************        
038300 210-CREDIT-REVIEW-GENRE.                                                 
038400     SET GTX TO 1.                                                        
038500     SET WS-FOUND-SW TO 'N'.                                              
038600     PERFORM 165-SCAN-FOR-GENRE THRU 165-EXIT                             
038700             VARYING GTX FROM 1 BY 1                                      
038800             UNTIL GTX > GENRE-TBL-SIZE OR WS-ENTRY-FOUND.                
038900     IF WS-ENTRY-FOUND                                                    
039000         ADD 2 TO GT-COUNT(GTX)                                           
039100     ELSE                                                                 
039200         IF GENRE-TBL-SIZE < 30                                           
039300             ADD 1 TO GENRE-TBL-SIZE                                      
039400             SET GTX TO GENRE-TBL-SIZE                                    
039500             MOVE BT-GENRE(BPX) TO GT-NAME(GTX)                           
039600             MOVE 2 TO GT-COUNT(GTX)                                      
039700             MOVE 'N' TO GT-CREDITED(GTX)                                 
039800             MOVE 'N' TO GT-PICKED(GTX)                                   
039900         END-IF                                                           
040000     END-IF.                                                              
040100 210-EXIT.                                                                
040200     EXIT.                                                                
040300******************************************************************        
040400*  260/265 RESOLVE THE SIMILAR-BOOKS LOOKUP BOOK'S GENRE AND              
040500*  AVERAGE RATING ONCE, BEFORE THE CANDIDATE SCAN (STEP 5).               
040600 260-FIND-LOOKUP-BOOK.                                                    
040700     SET WS-FOUND-SW TO 'N'.                                              
040800     PERFORM 265-SCAN-FOR-LOOKUP THRU 265-EXIT                            
040900             VARYING BPX FROM 1 BY 1                                      
041000             UNTIL BPX > BOOK-TBL-SIZE OR WS-ENTRY-FOUND.                 
041100     IF NOT WS-ENTRY-FOUND                                                
041200         GO TO 260-EXIT                                                   
041300     END-IF.                                                              
041400     MOVE BT-GENRE(BPX) TO WS-LOOKUP-GENRE.                               
041500     IF BT-RATING-CNT(BPX) > 0                                            
041600         COMPUTE WS-LOOKUP-RATING ROUNDED =                               
041700                 BT-RATING-SUM(BPX) / BT-RATING-CNT(BPX)                  
041800         SET WS-LOOKUP-HAS-RATING TO TRUE                                 
041900     ELSE                                                                 
042000         MOVE 'N' TO WS-LOOKUP-RATING-SW                                  
042100     END-IF.                                                              
042200 260-EXIT.                                                                
042300     EXIT.                                                                
042400******************************************************************        
042500 265-SCAN-FOR-LOOKUP.                                                     
042600     IF BT-ID(BPX) = WS-RUN-BOOK-ID                                       
042700         SET WS-ENTRY-FOUND TO TRUE                                       
042800     END-IF.                                                              
042900 265-EXIT.                                                                
043000     EXIT.                                                                
043100******************************************************************        
043200*  270/275/276 PICK THE TOP 3 GENRES BY TALLY, DESCENDING, VIA            
043300*  THREE FIND-THE-BEST-REMAINING PASSES - THE SAME SELECTION              
043400*  IDIOM AS LIBSEGM 270-FIND-TOP-GENRES (STEP 3).                         
043500 270-FIND-TOP-GENRES.                                                     
043600     MOVE SPACES TO WS-TOP-GENRE-1 WS-TOP-GENRE-2                         
043700             WS-TOP-GENRE-3.                                              
043800     MOVE ZERO TO WS-GENRE-RANK.                                          
043900     PERFORM 275-FIND-ONE-TOP-GENRE THRU 275-EXIT 3 TIMES.                
044000 270-EXIT.                                                                
044100     EXIT.                                                                
044200******************************************************************        
044300 275-FIND-ONE-TOP-GENRE.                                                  
044400     ADD 1 TO WS-GENRE-RANK.                                              
044500     MOVE ZERO TO PW-BEST-COUNT.                                          
044600     MOVE SPACES TO PW-BEST-NAME.                                         
044700     MOVE ZERO TO PW-BEST-INDEX.                                          
044800     PERFORM 276-SCAN-GENRE-ENTRY                                         
044900             VARYING GTX FROM 1 BY 1                                      
045000             UNTIL GTX > GENRE-TBL-SIZE.                                  
045100     IF PW-BEST-INDEX > 0                                                 
045200         SET GTX TO PW-BEST-INDEX                                         
045300         MOVE 'Y' TO GT-PICKED(GTX)                                       
045400         EVALUATE WS-GENRE-RANK                                           
045500             WHEN 1 MOVE PW-BEST-NAME TO WS-TOP-GENRE-1                   
045600             WHEN 2 MOVE PW-BEST-NAME TO WS-TOP-GENRE-2                   
045700             WHEN 3 MOVE PW-BEST-NAME TO WS-TOP-GENRE-3                   
045800         END-EVALUATE                                                     
045900     END-IF.                                                              
046000 275-EXIT.                                                                
046100     EXIT.                                                                
046200******************************************************************        
046300 276-SCAN-GENRE-ENTRY.                                                    
046400     IF NOT GT-IS-PICKED(GTX)                                             
046500             AND GT-COUNT(GTX) > PW-BEST-COUNT                            
046600         MOVE GT-COUNT(GTX) TO PW-BEST-COUNT                              
046700         MOVE GT-NAME(GTX)  TO PW-BEST-NAME                               
046800         SET PW-BEST-INDEX TO GTX                                         
046900     END-IF.                                                              
047000******************************************************************        
047100*  300/310/320 SCORE ONE CANDIDATE BOOK FOR THE PERSONALIZED              
047200*  RECOMMENDATION LIST - ALREADY-READ BOOKS AND BOOKS OUTSIDE             
047300*  THE TOP-3 GENRES NEVER REACH 330-ADD-CANDIDATE (STEP 4).               
047400 300-SCORE-CANDIDATES.                                                    
047500     IF BT-ALREADY-READ(BPX) = 'Y'                                        
047600         GO TO 300-EXIT                                                   
047700     END-IF.                                                              
047800     PERFORM 310-FIND-GENRE-RANK THRU 310-EXIT.                           
047900     IF NOT WS-ENTRY-FOUND                                                
048000         GO TO 300-EXIT                                                   
048100     END-IF.                                                              
048200     PERFORM 320-COMPUTE-BOOK-SCORE THRU 320-EXIT.                        
048300     PERFORM 330-ADD-CANDIDATE.                                           
048400 300-EXIT.                                                                
048500     EXIT.                                                                
048600******************************************************************        
048700 310-FIND-GENRE-RANK.                                                     
048800     SET WS-FOUND-SW TO 'N'.                                              
048900     MOVE ZERO TO WS-GENRE-RANK.                                          
049000     IF BT-GENRE(BPX) = WS-TOP-GENRE-1                                    
049100         MOVE ZERO TO WS-GENRE-RANK                                       
049200         SET WS-ENTRY-FOUND TO TRUE                                       
049300     ELSE                                                                 
049400         IF BT-GENRE(BPX) = WS-TOP-GENRE-2                                
049500             MOVE 1 TO WS-GENRE-RANK                                      
049600             SET WS-ENTRY-FOUND TO TRUE                                   
049700         ELSE                                                             
049800             IF BT-GENRE(BPX) = WS-TOP-GENRE-3                            
049900                 MOVE 2 TO WS-GENRE-RANK                                  
050000                 SET WS-ENTRY-FOUND TO TRUE                               
050100             END-IF                                                       
050200         END-IF                                                           
050300     END-IF.                                                              
050400 310-EXIT.                                                                
050500     EXIT.                                                                
050600******************************************************************        
050700*  320 - AVERAGE-RATING AND POPULARITY DEFAULT TO ZERO WHEN               
050800*  THE BOOK HAS NO APPROVED REVIEWS OR NO LENDING HISTORY;                
050900*  POPULARITY IS CAPPED AT 1.0 (TEN OR MORE TOTAL LENDINGS).              
051000 320-COMPUTE-BOOK-SCORE.                                                  
051100     IF BT-RATING-CNT(BPX) > 0                                            
051200         COMPUTE WS-AVG-RATING ROUNDED =                                  
051300                 BT-RATING-SUM(BPX) / BT-RATING-CNT(BPX)                  
051400     ELSE                                                                 
051500         MOVE ZERO TO WS-AVG-RATING                                       
051600     END-IF.                                                              
051700     COMPUTE WS-POPULARITY ROUNDED = BT-LEND-COUNT(BPX) / 10.             
051800     IF WS-POPULARITY > 1.0                                               
051900         MOVE 1.0 TO WS-POPULARITY                                        
052000     END-IF.                                                              
052100     COMPUTE WS-SCORE ROUNDED =                                           
052200             (3 - WS-GENRE-RANK) * 0.4                                    
052300             + WS-AVG-RATING * 0.3                                        
052400             + WS-POPULARITY * 0.3.                                       
052500 320-EXIT.                                                                
052600     EXIT.                                                                
052700******************************************************************        
052800 330-ADD-CANDIDATE.                                                       
052900     ADD 1 TO SORT-PASS-SIZE.                                             
053000     SET SPX TO SORT-PASS-SIZE.                                           
053100     COMPUTE SP-KEY(SPX) = WS-SCORE * 10000.                              
053200     MOVE BT-ID(BPX)    TO SP-ID(SPX).                                    
053300     MOVE BT-TITLE(BPX) TO SP-NAME(SPX).                                  
053400******************************************************************        
053500*  400 SCORES ONE CANDIDATE FOR THE SIMILAR-BOOKS LIST -                  
053600*  SAME GENRE AS THE LOOKUP BOOK, EXCLUDING THE LOOKUP BOOK               
053700*  ITSELF.  THE ORIGINAL'S SHARED-AUTHORS TERM (+0.3) HAS NO              
053800*  COUNTERPART HERE - THIS PORT'S BOOK MASTER CARRIES NO                  
053900*  AUTHOR DATA (NO AUTHOR FILE, NO BOOK-AUTHOR FIELD) - SO                
054000*  WS-SCORE TOPS OUT AT 0.7 RATHER THAN THE ORIGINAL'S 1.0                
054100*  (MNT0151).                                                             
054200 400-SCORE-SIMILAR.                                                       
054300     IF BT-ID(BPX) = WS-RUN-BOOK-ID                                       
054400         GO TO 400-EXIT                                                   
054500     END-IF.                                                              
054600     IF BT-GENRE(BPX) NOT = WS-LOOKUP-GENRE                               
054700         GO TO 400-EXIT                                                   
054800     END-IF.                                                              
054900     MOVE 0.4 TO WS-SCORE.                                                
055000     IF WS-LOOKUP-HAS-RATING AND BT-RATING-CNT(BPX) > 0                   
055100         COMPUTE WS-AVG-RATING ROUNDED =                                  
055200                 BT-RATING-SUM(BPX) / BT-RATING-CNT(BPX)                  
055300         COMPUTE WS-RATING-DIFF =                                         
055400                 WS-LOOKUP-RATING - WS-AVG-RATING                         
055500         IF WS-RATING-DIFF < 0                                            
055600             COMPUTE WS-RATING-DIFF = WS-RATING-DIFF * -1                 
055700         END-IF                                                           
055800         COMPUTE WS-SCORE ROUNDED =                                       
055900                 WS-SCORE + (1 - (WS-RATING-DIFF / 5)) * 0.3              
056000     END-IF.                                                              
056100     PERFORM 330-ADD-CANDIDATE.                                           
056200 400-EXIT.                                                                
056300     EXIT.                                                                
056400******************************************************************        
056500*  500 WRITES THE SORTED CANDIDATES, RANK 1 FIRST - SINCE                 
056600*  SORT-PASS-DIR IS 'A' (ASCENDING) THIS IS THE LOWEST-SCORE-             
056700*  FIRST ORDER REQUIRED BY THE ORIGINAL (SEE NOTE ABOVE                   
056800*  SORT-PASS-CONTROL).                                                    
056900 500-WRITE-RESULTS.                                                       
057000     SET SPX TO RCX.                                                      
057100     MOVE RCX         TO RC-OUT-RANK.                                     
057200     MOVE SP-ID(SPX)  TO RC-OUT-BOOK-ID.                                  
057300     MOVE SP-NAME(SPX) TO RC-OUT-TITLE.                                   
057400     COMPUTE RC-OUT-SCORE ROUNDED = SP-KEY(SPX) / 10000.                  
057500     WRITE RC-OUT-REC.                                                    
057600******************************************************************        
