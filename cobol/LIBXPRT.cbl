000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM:  LIBXPRT                                                      
000400*  LENDING HISTORY / ANALYTICS EXPORT - EXPORT SERVICE BATCH RUN          
000500*  LIBSYS LENDING LEDGER SUITE                                            
000600******************************************************************        
000700*  CHANGE LOG                                                             
000800*  ----------                                                             
000900*  DATE      BY   REQUEST    DESCRIPTION                                  
001000*  --------  ---  ---------  -----------------------------                
001100*  11/03/88  JQF  INIT0051   ORIGINAL CODING - LENDING HISTORY RPT        
001200*  05/19/90  JQF  MNT0077    ADD ANALYTICS REQUEST TYPE (TOTAL COU        
001300*  08/02/92  TLW  MNT0138    LOOK UP BOOK TITLE AND MEMBER USERNAM        
001400*  02/28/95  RCH  MNT0201    CONTROL CARD NOW CARRIES BOTH DATES Z        
001500*  01/07/99  DJP  Y2K0041    Y2K - DATE COMPARES REVIEWED, CCYYMMD        
001600*  06/14/01  MKB  MNT0355    SKIP HEADER BLANK LINE COUNT TOWARD P        
001700******************************************************************        
001800 PROGRAM-ID. LIBXPRT.                                                     
001900 AUTHOR. J Q FENNER.                                                      
002000 INSTALLATION. LIBSYS DATA PROCESSING CENTER.                             
002100 DATE-WRITTEN. 11/03/88.                                                  
002200 DATE-COMPILED.                                                           
002300 SECURITY. NON-CONFIDENTIAL.                                              
002400******************************************************************        
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER. IBM-390.                                                
002800 OBJECT-COMPUTER. IBM-390.                                                
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-PAGE.                                                  
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300                                                                          
003400 SELECT BOOK-FILE ASSIGN TO BOOKIN                                        
003500     ACCESS IS SEQUENTIAL                                                 
003600     FILE STATUS IS WS-BOOKIN-STATUS.                                     
003700                                                                          
003800 SELECT USER-FILE ASSIGN TO USERIN                                        
003900     ACCESS IS SEQUENTIAL                                                 
004000     FILE STATUS IS WS-USERIN-STATUS.                                     
004100                                                                          
004200 SELECT LENDING-FILE ASSIGN TO LENDIN                                     
004300     ACCESS IS SEQUENTIAL                                                 
004400     FILE STATUS IS WS-LENDIN-STATUS.                                     
004500                                                                          
004600 SELECT CONTROL-CARD ASSIGN TO CTLCARD                                    
004700     ACCESS IS SEQUENTIAL                                                 
004800     FILE STATUS IS WS-CTLCARD-STATUS.                                    
004900                                                                          
005000 SELECT EXPORT-OUT ASSIGN TO XPRTRPT                                      
005100     ACCESS IS SEQUENTIAL                                                 
005200     FILE STATUS IS WS-XPRTRPT-STATUS.                                    
005300******************************************************************        
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600******************************************************************        
005700 FD  BOOK-FILE                                                            
005800     RECORDING MODE IS F                                                  
005900     BLOCK CONTAINS 0 RECORDS.                                            
006000 COPY BOOKMSTR REPLACING ==:TAG:== BY ==BK==.                             
006100                                                                          
006200 FD  USER-FILE                                                            
006300     RECORDING MODE IS F                                                  
006400     BLOCK CONTAINS 0 RECORDS.                                            
006500 COPY USERMSTR REPLACING ==:TAG:== BY ==US==.                             
006600                                                                          
006700 FD  LENDING-FILE                                                         
006800     RECORDING MODE IS F                                                  
006900     BLOCK CONTAINS 0 RECORDS.                                            
007000 COPY LENDREC REPLACING ==:TAG:== BY ==LD==.                              
007100                                                                          
007200*  CONTROL-CARD IS A ONE-RECORD PARAMETER FILE - REQUEST TYPE             
007300*  'L' = LENDING HISTORY, 'A' = ANALYTICS - PLUS THE DATE                 
007400*  RANGE, BOTH INCLUSIVE (MNT0201).                                       
007500 FD  CONTROL-CARD                                                         
007600     RECORDING MODE IS F                                                  
007700     BLOCK CONTAINS 0 RECORDS.                                            
007800 01  CONTROL-CARD-REC.                                                    
007900     05  CC-REQUEST-TYPE        PIC X(1).                                 
008000     05  CC-START-DATE          PIC 9(8).                                 
008100     05  CC-END-DATE            PIC 9(8).                                 
008200     05  FILLER                 PIC X(63).                                
008300                                                                          
008400 FD  EXPORT-OUT                                                           
008500     RECORDING MODE IS F.                                                 
008600 01  EXPORT-OUT-REC             PIC X(132).                               
008700******************************************************************        
008800 WORKING-STORAGE SECTION.                                                 
008900******************************************************************        
009000 COPY LIBWORK.                                                            
009100                                                                          
009200 01  WS-FIELDS.                                                           
009300     05  WS-BOOKIN-STATUS    PIC X(2)  VALUE SPACES.                      
009400     05  WS-USERIN-STATUS    PIC X(2)  VALUE SPACES.                      
009500     05  WS-LENDIN-STATUS    PIC X(2)  VALUE SPACES.                      
009600     05  WS-CTLCARD-STATUS   PIC X(2)  VALUE SPACES.                      
009700     05  WS-XPRTRPT-STATUS   PIC X(2)  VALUE SPACES.                      
009800     05  WS-BOOK-EOF         PIC X     VALUE 'N'.                         
009900         88  BOOK-EOF              VALUE 'Y'.                             
010000     05  WS-USER-EOF         PIC X     VALUE 'N'.                         
010100         88  USER-EOF              VALUE 'Y'.                             
010200     05  WS-LEND-EOF         PIC X     VALUE 'N'.                         
010300         88  LEND-EOF              VALUE 'Y'.                             
010400     05  WS-FOUND-SW         PIC X(1)  VALUE 'N'.                         
010500         88  WS-ENTRY-FOUND        VALUE 'Y'.                             
010600                                                                          
010700*  WS-REQUEST-TYPE / WS-RUN-START-DATE / WS-RUN-END-DATE HOLD             
010800*  THE CONTROL CARD'S CONTENTS FOR THE LIFE OF THE RUN.                   
010900*  WS-TOTAL-LENDINGS DOUBLES AS THE RECORDS-READ COUNT (SO THE            
011000*  HEADER PRINTS EXACTLY ONCE) - THE ANALYTICS TOTAL ITSELF,              
011100*  WHICH ONLY COUNTS RECORDS IN THE REQUESTED RANGE, IS KEPT              
011200*  SEPARATELY IN WS-INRANGE-COUNT.                                        
011300 01  WORK-VARIABLES.                                                      
011400     05  WS-REQUEST-TYPE     PIC X(1)  VALUE SPACE.                       
011500         88  WS-REQ-LENDING-HIST   VALUE 'L'.                             
011600         88  WS-REQ-ANALYTICS      VALUE 'A'.                             
011700     05  WS-RUN-START-DATE   PIC 9(8)  VALUE ZEROS.                       
011800     05  WS-START-DATE-X REDEFINES WS-RUN-START-DATE                      
011900                          PIC X(8).                                       
012000     05  WS-RUN-END-DATE     PIC 9(8)  VALUE ZEROS.                       
012100     05  WS-END-DATE-X REDEFINES WS-RUN-END-DATE                          
012200                          PIC X(8).                                       
012300     05  WS-TOTAL-LENDINGS   PIC S9(7) COMP-3 VALUE +0.                   
012400     05  WS-INRANGE-COUNT    PIC S9(7) COMP-3 VALUE +0.                   
012500     05  WS-FOUND-TITLE      PIC X(80) VALUE SPACES.                      
012600     05  WS-FOUND-USERNAME   PIC X(30) VALUE SPACES.                      
012700     05  FILLER              PIC X(4).                                    
012800******************************************************************        
012900*  BOOK-TABLE / USER-TABLE ARE LOADED ONCE SO EACH LENDING LINE           
013000*  CAN BE RESOLVED TO A TITLE AND A USERNAME WITHOUT REREADING            
013100*  THE MASTER FILES (MNT0138).                                            
013200 01  BOOK-TABLE.                                                          
013300     05  BOOK-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
013400     05  BOOK-ENTRY OCCURS 1 TO 2000 TIMES                                
013500                  DEPENDING ON BOOK-TBL-SIZE                              
013600                  INDEXED BY BTX.                                         
013700         10  BT-ID           PIC 9(9).                                    
013800         10  BT-ID-X REDEFINES BT-ID PIC X(9).                            
013900         10  BT-TITLE        PIC X(80).                                   
014000                                                                          
014100 01  USER-TABLE.                                                          
014200     05  USER-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
014300     05  USER-ENTRY OCCURS 1 TO 2000 TIMES                                
014400                  DEPENDING ON USER-TBL-SIZE                              
014500                  INDEXED BY UTX.                                         
014600         10  UT-ID           PIC 9(9).                                    
014700         10  UT-ID-X REDEFINES UT-ID PIC X(9).                            
014800         10  UT-USERNAME     PIC X(30).                                   
014900******************************************************************        
015000*  RPT-HEADER1/2 ARE SHARED BY BOTH REQUEST TYPES; RPT-TITLE-TEXT         
015100*  CARRIES WHICHEVER REPORT TITLE THE REQUEST TYPE CALLS FOR.             
015200 01  RPT-HEADER1.                                                         
015300     05  FILLER              PIC X(5)  VALUE SPACES.                      
015400     05  RPT-TITLE-TEXT      PIC X(20) VALUE SPACES.                      
015500     05  FILLER              PIC X(107) VALUE SPACES.                     
015600                                                                          
015700 01  RPT-HEADER2.                                                         
015800     05  FILLER              PIC X(5)  VALUE SPACES.                      
015900     05  FILLER              PIC X(6)  VALUE 'FROM: '.                    
016000     05  RPT-H2-START        PIC 9(8).                                    
016100     05  FILLER              PIC X(5)  VALUE SPACE.                       
016200     05  FILLER              PIC X(4)  VALUE 'TO: '.                      
016300     05  RPT-H2-END          PIC 9(8).                                    
016400     05  FILLER              PIC X(96) VALUE SPACES.                      
016500                                                                          
016600 01  RPT-BLANK-LINE          PIC X(132) VALUE SPACES.                     
016700                                                                          
016800*  RPT-LEND-DETAIL IS THE LENDING HISTORY BODY LINE (REPORT -             
016900*  LENDING HISTORY EXPORT).                                               
017000 01  RPT-LEND-DETAIL.                                                     
017100     05  FILLER              PIC X(6)  VALUE 'BOOK: '.                    
017200     05  RPT-LD-TITLE        PIC X(40).                                   
017300     05  FILLER              PIC X(8)  VALUE ', USER: '.                  
017400     05  RPT-LD-USERNAME     PIC X(30).                                   
017500     05  FILLER              PIC X(14) VALUE ', BORROW DATE:'.            
017600     05  RPT-LD-BORROW-DATE  PIC 9(8).                                    
017700     05  FILLER              PIC X(11) VALUE ', DUE DATE:'.               
017800     05  RPT-LD-DUE-DATE     PIC 9(8).                                    
017900     05  FILLER              PIC X(9)  VALUE ', STATUS:'.                 
018000     05  RPT-LD-STATUS       PIC X(10).                                   
018100     05  FILLER              PIC X(2)  VALUE SPACES.                      
018200                                                                          
018300*  RPT-ANLY-DETAIL IS THE ANALYTICS BODY LINE (REPORT -                   
018400*  ANALYTICS EXPORT).                                                     
018500 01  RPT-ANLY-DETAIL.                                                     
018600     05  FILLER              PIC X(5)  VALUE SPACES.                      
018700     05  FILLER              PIC X(16) VALUE 'TOTAL LENDINGS: '.          
018800     05  RPT-ANLY-TOTAL      PIC ZZZ,ZZZ,ZZ9.                             
018900     05  FILLER              PIC X(102) VALUE SPACES.                     
019000******************************************************************        
019100******************************************************************        
019200 PROCEDURE DIVISION.                                                      
019300******************************************************************        
019400*  000-MAIN-RTN READS THE CONTROL CARD TO PICK THE REQUEST                
019500*  TYPE AND DATE RANGE, THEN DRIVES THE ONE REPORT THAT WAS               
019600*  ASKED FOR (MNT0077).                                                   
019700 000-MAIN-RTN.                                                            
019800     PERFORM 700-OPEN-FILES.                                              
019900     PERFORM 900-READ-CONTROL-CARD THRU 900-EXIT.                         
020000     PERFORM 100-LOAD-BOOK-TABLE THRU 100-EXIT                            
020100             UNTIL BOOK-EOF.                                              
020200     PERFORM 150-LOAD-USER-TABLE THRU 150-EXIT                            
020300             UNTIL USER-EOF.                                              
020400     IF WS-REQ-LENDING-HIST                                               
020500         PERFORM 200-LENDING-HISTORY-RPT THRU 200-EXIT                    
020600                 UNTIL LEND-EOF                                           
020700     ELSE                                                                 
020800         IF WS-REQ-ANALYTICS                                              
020900             PERFORM 300-ANALYTICS-RPT THRU 300-EXIT                      
021000                     UNTIL LEND-EOF                                       
021100             PERFORM 350-WRITE-ANALYTICS-TOTAL                            
021200         END-IF                                                           
021300     END-IF.                                                              
021400     PERFORM 790-CLOSE-FILES.                                             
021500     STOP RUN.                                                            
021600******************************************************************        
021700 700-OPEN-FILES.                                                          
021800     OPEN INPUT  BOOK-FILE USER-FILE LENDING-FILE CONTROL-CARD.           
021900     OPEN OUTPUT EXPORT-OUT.                                              
022000                                                                          
022100 790-CLOSE-FILES.                                                         
022200     CLOSE BOOK-FILE USER-FILE LENDING-FILE CONTROL-CARD                  
022300           EXPORT-OUT.                                                    
022400******************************************************************        
022500*  900-READ-CONTROL-CARD PICKS UP THE ONE PARAMETER RECORD FOR            
022600*  THE RUN - REQUEST TYPE AND DATE RANGE, BOTH INCLUSIVE                  
022700*  (MNT0201).  A MISSING OR BLANK CARD DEFAULTS TO A ZERO-                
022800*  LENGTH LENDING HISTORY RUN RATHER THAN ABENDING.                       
022900 900-READ-CONTROL-CARD.                                                   
023000     READ CONTROL-CARD                                                    
023100         AT END                                                           
023200             MOVE 'L' TO WS-REQUEST-TYPE                                  
023300             GO TO 900-EXIT                                               
023400     END-READ.                                                            
023500     MOVE CC-REQUEST-TYPE TO WS-REQUEST-TYPE.                             
023600     MOVE CC-START-DATE   TO WS-RUN-START-DATE.                           
023700     MOVE CC-END-DATE     TO WS-RUN-END-DATE.                             
023800 900-EXIT.                                                                
023900     EXIT.                                                                
024000******************************************************************        
024100 100-LOAD-BOOK-TABLE.                                                     
024200     READ BOOK-FILE                                                       
024300         AT END                                                           
024400             SET BOOK-EOF TO TRUE                                         
024500             GO TO 100-EXIT                                               
024600     END-READ.                                                            
024700     ADD 1 TO BOOK-TBL-SIZE.                                              
024800     SET BTX TO BOOK-TBL-SIZE.                                            
024900     MOVE BK-ID    TO BT-ID(BTX).                                         
025000     MOVE BK-TITLE TO BT-TITLE(BTX).                                      
025100 100-EXIT.                                                                
025200     EXIT.                                                                
025300******************************************************************        
025400 150-LOAD-USER-TABLE.                                                     
025500     READ USER-FILE                                                       
025600         AT END                                                           
025700             SET USER-EOF TO TRUE                                         
025800             GO TO 150-EXIT                                               
025900     END-READ.                                                            
026000     ADD 1 TO USER-TBL-SIZE.                                              
026100     SET UTX TO USER-TBL-SIZE.                                            
026200     MOVE US-ID       TO UT-ID(UTX).                                      
026300     MOVE US-USERNAME TO UT-USERNAME(UTX).                                
026400 150-EXIT.                                                                
026500     EXIT.                                                                
026600******************************************************************        
026700*  200-LENDING-HISTORY-RPT WRITES THE HEADER ONCE THEN ONE                
026800*  DETAIL LINE PER LENDING RECORD IN FILE ORDER WHOSE BORROW              
026900*  DATE FALLS IN THE REQUESTED RANGE - NO CONTROL BREAKS OR               
027000*  TOTALS (REPORT - LENDING HISTORY EXPORT).                              
027100 200-LENDING-HISTORY-RPT.                                                 
027200     IF WS-TOTAL-LENDINGS = 0                                             
027300         MOVE 'LENDING HISTORY RPT' TO RPT-TITLE-TEXT                     
027400         WRITE EXPORT-OUT-REC FROM RPT-HEADER1 AFTER PAGE                 
027500         MOVE WS-RUN-START-DATE TO RPT-H2-START                           
027600         MOVE WS-RUN-END-DATE   TO RPT-H2-END                             
027700         WRITE EXPORT-OUT-REC FROM RPT-HEADER2 AFTER 1                    
027800         WRITE EXPORT-OUT-REC FROM RPT-BLANK-LINE AFTER 1                 
027900     END-IF.                                                              
028000     READ LENDING-FILE                                                    
028100         AT END                                                           
028200             SET LEND-EOF TO TRUE                                         
028300             GO TO 200-EXIT                                               
028400     END-READ.                                                            
028500     ADD 1 TO WS-TOTAL-LENDINGS.                                          
028600     IF LD-BORROW-DATE < WS-RUN-START-DATE                                
028700         OR LD-BORROW-DATE > WS-RUN-END-DATE                              
028800         GO TO 200-EXIT                                                   
028900     END-IF.                                                              
029000     PERFORM 250-FIND-BOOK.                                               
029100     PERFORM 260-FIND-USER.                                               
029200     MOVE WS-FOUND-TITLE    TO RPT-LD-TITLE.                              
029300     MOVE WS-FOUND-USERNAME TO RPT-LD-USERNAME.                           
029400     MOVE LD-BORROW-DATE    TO RPT-LD-BORROW-DATE.                        
029500     MOVE LD-DUE-DATE       TO RPT-LD-DUE-DATE.                           
029600     MOVE LD-STATUS         TO RPT-LD-STATUS.                             
029700     WRITE EXPORT-OUT-REC FROM RPT-LEND-DETAIL AFTER 1.                   
029800 200-EXIT.                                                                
029900     EXIT.                                                                
030000******************************************************************        
030100 250-FIND-BOOK.                                                           
030200     MOVE SPACES TO WS-FOUND-TITLE.                                       
030300     SET WS-FOUND-SW TO 'N'.                                              
030400     SET BTX TO 1.                                                        
030500     SEARCH BOOK-ENTRY                                                    
030600         AT END NEXT SENTENCE                                             
030700         WHEN BT-ID(BTX) = LD-BOOK-ID                                     
030800             SET WS-ENTRY-FOUND TO TRUE                                   
030900     END-SEARCH.                                                          
031000     IF WS-ENTRY-FOUND                                                    
031100         MOVE BT-TITLE(BTX) TO WS-FOUND-TITLE                             
031200     END-IF.                                                              
031300******************************************************************        
031400 260-FIND-USER.                                                           
031500     MOVE SPACES TO WS-FOUND-USERNAME.                                    
031600     SET WS-FOUND-SW TO 'N'.                                              
031700     SET UTX TO 1.                                                        
031800     SEARCH USER-ENTRY                                                    
031900         AT END NEXT SENTENCE                                             
032000         WHEN UT-ID(UTX) = LD-USER-ID                                     
032100             SET WS-ENTRY-FOUND TO TRUE                                   
032200     END-SEARCH.                                                          
032300     IF WS-ENTRY-FOUND                                                    
032400         MOVE UT-USERNAME(UTX) TO WS-FOUND-USERNAME                       
032500     END-IF.                                                              
032600******************************************************************        
032700*  300-ANALYTICS-RPT COUNTS LENDING RECORDS IN THE REQUESTED              
032800*  RANGE; 350-WRITE-ANALYTICS-TOTAL EMITS THE SINGLE TOTAL                
032900*  LINE AFTER THE FILE IS EXHAUSTED (REPORT - ANALYTICS                   
033000*  EXPORT).                                                               
033100 300-ANALYTICS-RPT.                                                       
033200     IF WS-TOTAL-LENDINGS = 0                                             
033300         MOVE 'ANALYTICS RPT' TO RPT-TITLE-TEXT                           
033400         WRITE EXPORT-OUT-REC FROM RPT-HEADER1 AFTER PAGE                 
033500         MOVE WS-RUN-START-DATE TO RPT-H2-START                           
033600         MOVE WS-RUN-END-DATE   TO RPT-H2-END                             
033700         WRITE EXPORT-OUT-REC FROM RPT-HEADER2 AFTER 1                    
033800         WRITE EXPORT-OUT-REC FROM RPT-BLANK-LINE AFTER 1                 
033900     END-IF.                                                              
034000     READ LENDING-FILE                                                    
034100         AT END                                                           
034200             SET LEND-EOF TO TRUE                                         
034300             GO TO 300-EXIT                                               
034400     END-READ.                                                            
034500     ADD 1 TO WS-TOTAL-LENDINGS.                                          
034600     IF LD-BORROW-DATE < WS-RUN-START-DATE                                
034700         OR LD-BORROW-DATE > WS-RUN-END-DATE                              
034800         GO TO 300-EXIT                                                   
034900     END-IF.                                                              
035000     ADD 1 TO WS-INRANGE-COUNT.                                           
035100 300-EXIT.                                                                
035200     EXIT.                                                                
035300******************************************************************        
035400 350-WRITE-ANALYTICS-TOTAL.                                               
035500     MOVE WS-INRANGE-COUNT TO RPT-ANLY-TOTAL.                             
035600     WRITE EXPORT-OUT-REC FROM RPT-ANLY-DETAIL AFTER 1.                   
035700******************************************************************        
