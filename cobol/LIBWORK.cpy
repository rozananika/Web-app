000100******************************************************************        
000200*  LIBWORK -- SHARED RUN-DATE / WORK-AREA FIELDS                 *        
000300*  LIBSYS LENDING LEDGER SUITE - GENERIC SHOP COPYBOOK           *        
000400******************************************************************        
000500 01  LIB-WORK-AREA.                                                       
000600     05  LW-RUN-DATE.                                                     
000700         10  LW-RUN-YEAR            PIC 9(4).                             
000800         10  LW-RUN-MONTH           PIC 9(2).                             
000900         10  LW-RUN-DAY             PIC 9(2).                             
001000     05  LW-RUN-DATE-N REDEFINES LW-RUN-DATE                              
001100                                    PIC 9(8).                             
001200     05  LW-RUN-YYMMDD.                                                   
001300         10  LW-RUN-CC              PIC 9(2).                             
001400         10  LW-RUN-YY              PIC 9(2).                             
001500         10  LW-RUN-MM              PIC 9(2).                             
001600         10  LW-RUN-DD              PIC 9(2).                             
001700     05  LW-CURRENT-TIME.                                                 
001800         10  LW-CURR-HOUR           PIC 9(2).                             
001900         10  LW-CURR-MINUTE         PIC 9(2).                             
002000         10  LW-CURR-SECOND         PIC 9(2).                             
002100         10  LW-CURR-HNDSEC         PIC 9(2).                             
002200     05  FILLER                    PIC X(4).                              
