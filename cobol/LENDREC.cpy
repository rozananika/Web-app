000100******************************************************************        
000200*  LENDREC -- LENDING LEDGER TRANSACTION RECORD                  *        
000300*  LIBSYS LENDING LEDGER SUITE                                   *        
000400*  COPY LENDREC REPLACING ==:TAG:== BY ==xxxx==.                 *        
000500******************************************************************        
000600 01  :TAG:-REC.                                                           
000700     05  :TAG:-ID                   PIC 9(9).                             
000800     05  :TAG:-BOOK-ID              PIC 9(9).                             
000900     05  :TAG:-USER-ID              PIC 9(9).                             
001000     05  :TAG:-BORROW-DATE          PIC 9(8).                             
001100     05  :TAG:-DUE-DATE             PIC 9(8).                             
001200     05  :TAG:-RETURN-DATE          PIC 9(8).                             
001300     05  :TAG:-STATUS               PIC X(10).                            
001400     05  FILLER                     PIC X(9).                             
