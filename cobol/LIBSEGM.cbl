000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM:  LIBSEGM                                                      
000400*  MEMBER SEGMENTATION, RETENTION AND READING-PATTERN ANALYSIS            
000500*  LIBSYS LENDING LEDGER SUITE                                            
000600******************************************************************        
000700*  CHANGE LOG                                                             
000800*  ----------                                                             
000900*  DATE      BY   REQUEST    DESCRIPTION                                  
001000*  --------  ---  ---------  -----------------------------                
001100*  03/02/86  RCH  INIT0011   ORIGINAL CODING - SEGMENT + RETENTION        
001200*  11/14/88  TLW  MNT0041    ADD READING-PATTERN TRAILER RECORD           
001300*  06/19/91  RCH  MNT0102    RETENTION SCORE VIA JULIAN-DAY RECENC        
001400*  04/06/94  RCH  MNT0177    TABLE LIMIT RAISED TO 2000 TO MATCH L        
001500*  01/19/99  DJP  Y2K0044    Y2K - CCYYMMDD THROUGHOUT, JDN MATH U        
001600*  10/03/02  MKB  MNT0372    TOP-3 GENRE TALLY - PREVIOUSLY TOP-1         
001700*  04/02/08  RJH  MNT0230    ADD RISK-FACTOR FLAGS (NO ACTIVITY/          
001800*                            INACTIVE/HIGH OVERDUE/LOW RECENT)            
001900*                            TO SG-REC PER MEMBER                         
002000******************************************************************        
002100 PROGRAM-ID. LIBSEGM.                                                     
002200 AUTHOR. R C HENNING.                                                     
002300 INSTALLATION. LIBSYS DATA PROCESSING CENTER.                             
002400 DATE-WRITTEN. 03/02/86.                                                  
002500 DATE-COMPILED.                                                           
002600 SECURITY. NON-CONFIDENTIAL.                                              
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-390.                                                
003000 OBJECT-COMPUTER. IBM-390.                                                
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-PAGE.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500                                                                          
003600 SELECT USER-FILE ASSIGN TO USERIN                                        
003700     ACCESS IS SEQUENTIAL                                                 
003800     FILE STATUS IS WS-USERIN-STATUS.                                     
003900                                                                          
004000 SELECT BOOK-FILE ASSIGN TO BOOKIN                                        
004100     ACCESS IS SEQUENTIAL                                                 
004200     FILE STATUS IS WS-BOOKIN-STATUS.                                     
004300                                                                          
004400 SELECT LENDING-FILE ASSIGN TO LENDIN                                     
004500     ACCESS IS SEQUENTIAL                                                 
004600     FILE STATUS IS WS-LENDIN-STATUS.                                     
004700                                                                          
004800 SELECT REVIEW-FILE ASSIGN TO REVWIN                                      
004900     ACCESS IS SEQUENTIAL                                                 
005000     FILE STATUS IS WS-REVWIN-STATUS.                                     
005100                                                                          
005200 SELECT SEGMENT-FILE ASSIGN TO SEGMOUT                                    
005300     ACCESS IS SEQUENTIAL                                                 
005400     FILE STATUS IS WS-SEGMOUT-STATUS.                                    
005500******************************************************************        
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800******************************************************************        
005900 FD  USER-FILE                                                            
006000     RECORDING MODE IS F                                                  
006100     BLOCK CONTAINS 0 RECORDS.                                            
006200 COPY USERMSTR REPLACING ==:TAG:== BY ==US==.                             
006300******************************************************************        
006400 FD  BOOK-FILE                                                            
006500     RECORDING MODE IS F                                                  
006600     BLOCK CONTAINS 0 RECORDS.                                            
006700 COPY BOOKMSTR REPLACING ==:TAG:== BY ==BK==.                             
006800******************************************************************        
006900 FD  LENDING-FILE                                                         
007000     RECORDING MODE IS F                                                  
007100     BLOCK CONTAINS 0 RECORDS.                                            
007200 COPY LENDREC REPLACING ==:TAG:== BY ==LD==.                              
007300******************************************************************        
007400 FD  REVIEW-FILE                                                          
007500     RECORDING MODE IS F                                                  
007600     BLOCK CONTAINS 0 RECORDS.                                            
007700 COPY REVWREC REPLACING ==:TAG:== BY ==RV==.                              
007800******************************************************************        
007900*  SEGMENT-FILE CARRIES ONE SG-REC PER MEMBER FOLLOWED BY A               
008000*  SINGLE PT-REC TRAILER HOLDING THE ACROSS-ALL-MEMBERS                   
008100*  READING-PATTERN TOTALS (MNT0041) - TWO 01-LEVELS SHARING               
008200*  ONE FD IS THE HOUSE WAY OF CARRYING A TRAILER RECORD.                  
008300 FD  SEGMENT-FILE                                                         
008400     RECORDING MODE IS F                                                  
008500     BLOCK CONTAINS 0 RECORDS.                                            
008600 COPY SEGMREC REPLACING ==:TAG:== BY ==SG==.                              
008700 COPY PATRNREC REPLACING ==:TAG:== BY ==PT==.                             
008800******************************************************************        
008900 WORKING-STORAGE SECTION.                                                 
009000******************************************************************        
009100 COPY LIBWORK.                                                            
009200******************************************************************        
009300 01  WS-FIELDS.                                                           
009400     05  WS-USERIN-STATUS    PIC X(2)  VALUE SPACES.                      
009500     05  WS-BOOKIN-STATUS    PIC X(2)  VALUE SPACES.                      
009600     05  WS-LENDIN-STATUS    PIC X(2)  VALUE SPACES.                      
009700     05  WS-REVWIN-STATUS    PIC X(2)  VALUE SPACES.                      
009800     05  WS-SEGMOUT-STATUS   PIC X(2)  VALUE SPACES.                      
009900     05  WS-USER-EOF         PIC X     VALUE 'N'.                         
010000         88  USER-EOF              VALUE 'Y'.                             
010100     05  WS-BOOK-EOF         PIC X     VALUE 'N'.                         
010200         88  BOOK-EOF              VALUE 'Y'.                             
010300     05  WS-LEND-EOF         PIC X     VALUE 'N'.                         
010400         88  LEND-EOF              VALUE 'Y'.                             
010500     05  WS-REVW-EOF         PIC X     VALUE 'N'.                         
010600         88  REVW-EOF              VALUE 'Y'.                             
010700     05  FILLER              PIC X(4).                                    
010800******************************************************************        
010900*  RUN-DATE JULIAN DAY NUMBER IS COMPUTED ONCE AT SETUP AND               
011000*  HELD HERE SO 230-COMPUTE-RETENTION-SCORE CAN SUBTRACT A                
011100*  MEMBER'S LAST-BORROW JDN FROM IT WITHOUT RECOMPUTING IT.               
011200 01  JDN-WORK-FIELDS.                                                     
011300     05  WS-RUN-JDN          PIC S9(9) COMP SYNC.                         
011400     05  WS-RECENT-CUTOFF-JDN PIC S9(9) COMP SYNC.                        
011500     05  WS-DATE-TO-CONVERT  PIC 9(8)  VALUE ZERO.                        
011600     05  WS-DATE-JDN         PIC S9(9) COMP SYNC.                         
011700     05  WS-JDN-CCYY         PIC S9(4) COMP SYNC.                         
011800     05  WS-JDN-MM           PIC S9(4) COMP SYNC.                         
011900     05  WS-JDN-DD           PIC S9(4) COMP SYNC.                         
012000     05  WS-JDN-MT           PIC S9(4) COMP SYNC.                         
012100     05  WS-JDN-A            PIC S9(9) COMP SYNC.                         
012200     05  WS-JDN-TERM1        PIC S9(9) COMP SYNC.                         
012300     05  WS-JDN-CTERM        PIC S9(4) COMP SYNC.                         
012400     05  WS-JDN-TERM2        PIC S9(9) COMP SYNC.                         
012500     05  WS-JDN-E            PIC S9(9) COMP SYNC.                         
012600     05  WS-JDN-FTERM        PIC S9(9) COMP SYNC.                         
012700     05  WS-JDN-TERM3        PIC S9(9) COMP SYNC.                         
012800     05  WS-JDN-RESULT       PIC S9(9) COMP SYNC.                         
012900     05  FILLER              PIC X(4).                                    
013000******************************************************************        
013100*  PER-MEMBER ACCUMULATORS, RESET IN 205 AT THE TOP OF EACH               
013200*  210-COMPUTE-USER-METRICS PASS.                                         
013300 01  USER-METRIC-FIELDS.                                                  
013400     05  WS-TOTAL-READ       PIC 9(5) VALUE ZERO.                         
013500     05  WS-ACTIVE-COUNT     PIC 9(5) VALUE ZERO.                         
013600     05  WS-OVERDUE-COUNT    PIC 9(5) VALUE ZERO.                         
013700     05  WS-RATING-SUM       PIC S9(7) COMP-3 VALUE ZERO.                 
013800     05  WS-RATING-CNT       PIC S9(5) COMP-3 VALUE ZERO.                 
013900     05  WS-AVG-RATING       PIC 9(1)V9(2) VALUE ZERO.                    
014000     05  WS-LAST-BORROW-DATE PIC 9(8) VALUE ZERO.                         
014100     05  WS-OVERDUE-RATIO    PIC 9(1)V9(4) VALUE ZERO.                    
014200     05  WS-ACTIVITY-SCORE   PIC 9(1)V9(4) VALUE ZERO.                    
014300     05  WS-OVERDUE-SCORE    PIC 9(1)V9(4) VALUE ZERO.                    
014400     05  WS-RETENTION-SCORE  PIC 9(1)V9(4) VALUE ZERO.                    
014500     05  WS-RISK-LEVEL       PIC X(6)  VALUE SPACES.                      
014600     05  WS-SEGMENT          PIC X(11) VALUE SPACES.                      
014700     05  WS-DAYS-SINCE-LAST-BORROW                                        
014800                         PIC S9(5) COMP-3 VALUE ZERO.                     
014900     05  WS-RECENT-3MO-COUNT PIC 9(3) VALUE ZERO.                         
015000     05  WS-RF-NO-ACTIVITY   PIC X(1)  VALUE 'N'.                         
015100     05  WS-RF-INACTIVE      PIC X(1)  VALUE 'N'.                         
015200     05  WS-RF-HIGH-OVERDUE  PIC X(1)  VALUE 'N'.                         
015300     05  WS-RF-LOW-RECENT    PIC X(1)  VALUE 'N'.                         
015400     05  FILLER              PIC X(4).                                    
015500******************************************************************        
015600*  GENRE/HOUR TALLY WORK AREAS FOR THE ACROSS-ALL-LENDINGS                
015700*  READING-PATTERN PASS (250 THRU 270).                                   
015800 01  PATTERN-WORK-FIELDS.                                                 
015900     05  PW-HOUR-TALLY OCCURS 24 TIMES                                    
016000                  PIC S9(7) COMP-3.                                       
016100     05  PW-MAX-HOUR-COUNT   PIC S9(7) COMP-3 VALUE ZERO.                 
016200     05  PW-HOUR-OF-LEND     PIC S9(4) COMP SYNC.                         
016300     05  PW-HOUR-REMAINDER   PIC S9(4) COMP SYNC.                         
016400     05  PW-BEST-COUNT       PIC S9(7) COMP-3 VALUE ZERO.                 
016500     05  PW-BEST-NAME        PIC X(30) VALUE SPACES.                      
016600     05  PW-BEST-INDEX       PIC S9(4) COMP SYNC VALUE ZERO.              
016700     05  WS-GENRE-RANK       PIC S9(4) COMP SYNC VALUE ZERO.              
016800     05  WS-FOUND-SW         PIC X(1)  VALUE 'N'.                         
016900         88  WS-ENTRY-FOUND      VALUE 'Y'.                               
017000     05  FILLER              PIC X(6).                                    
017100******************************************************************        
017200 01  GENRE-TABLE.                                                         
017300     05  GENRE-TBL-SIZE      PIC S9(4) COMP SYNC VALUE +0.                
017400     05  GENRE-ENTRY OCCURS 1 TO 30 TIMES                                 
017500                  DEPENDING ON GENRE-TBL-SIZE                             
017600                  INDEXED BY GTX.                                         
017700         10  GT-NAME         PIC X(30).                                   
017800         10  GT-COUNT        PIC S9(7) COMP-3.                            
017900         10  GT-PICKED       PIC X(1).                                    
018000             88  GT-IS-PICKED    VALUE 'Y'.                               
018100******************************************************************        
018200*  BOOK-TABLE / LENDING-TABLE / REVIEW-TABLE ARE LOADED ONCE              
018300*  FROM THE SEQUENTIAL REFERENCE FILES - SAME SHAPE AS THE                
018400*  TABLES IN LIBLENDB/LIBLPOST SO THE FIELD NAMES LINE UP                 
018500*  ACROSS THE SUITE (FILES - KEYED ACCESS EMULATED VIA TABLE              
018600*  SEARCH).                                                               
018700 01  BOOK-TABLE.                                                          
018800     05  BOOK-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
018900     05  BOOK-ENTRY OCCURS 1 TO 2000 TIMES                                
019000                  DEPENDING ON BOOK-TBL-SIZE                              
019100                  INDEXED BY BPX.                                         
019200         10  BT-ID           PIC 9(9).                                    
019300         10  BT-ID-X REDEFINES BT-ID PIC X(9).                            
019400         10  BT-GENRE        PIC X(30).                                   
019500******************************************************************        
019600 01  LENDING-TABLE.                                                       
019700     05  LEND-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
019800     05  LEND-ENTRY OCCURS 1 TO 2000 TIMES                                
019900                  DEPENDING ON LEND-TBL-SIZE                              
020000                  INDEXED BY LPX.                                         
020100         10  LT-ID           PIC 9(9).                                    
020200         10  LT-ID-X REDEFINES LT-ID PIC X(9).                            
020300         10  LT-BOOK-ID      PIC 9(9).                                    
020400         10  LT-USER-ID      PIC 9(9).                                    
020500         10  LT-BORROW-DATE  PIC 9(8).                                    
020600         10  LT-DUE-DATE     PIC 9(8).                                    
020700         10  LT-RETURN-DATE  PIC 9(8).                                    
020800         10  LT-STATUS       PIC X(10).                                   
020900******************************************************************        
021000 01  REVIEW-TABLE.                                                        
021100     05  REVW-TBL-SIZE       PIC S9(8) COMP SYNC VALUE +0.                
021200     05  REVW-ENTRY OCCURS 1 TO 2000 TIMES                                
021300                  DEPENDING ON REVW-TBL-SIZE                              
021400                  INDEXED BY RVX.                                         
021500         10  RV-ID           PIC 9(9).                                    
021600         10  RV-ID-X REDEFINES RV-ID PIC X(9).                            
021700         10  RV-USER-ID      PIC 9(9).                                    
021800         10  RV-RATING       PIC 9(1).                                    
021900         10  RV-APPROVED     PIC X(1).                                    
022000             88  RV-IS-APPROVED  VALUE 'Y'.                               
022100******************************************************************        
022200******************************************************************        
022300 PROCEDURE DIVISION.                                                      
022400******************************************************************        
022500*  000-MAIN-RTN LOADS THE REFERENCE TABLES ONCE, BUILDS THE               
022600*  ACROSS-ALL-LENDINGS READING-PATTERN TOTALS, THEN SCANS                 
022700*  USER-FILE WRITING ONE SEGMENT RECORD PER MEMBER FOLLOWED               
022800*  BY THE READING-PATTERN TRAILER RECORD.                                 
022900 000-MAIN-RTN.                                                            
023000     PERFORM 700-OPEN-FILES.                                              
023100     PERFORM 100-LOAD-BOOK-TABLE THRU 100-EXIT                            
023200             UNTIL BOOK-EOF.                                              
023300     PERFORM 150-LOAD-LENDING-TABLE THRU 150-EXIT                         
023400             UNTIL LEND-EOF.                                              
023500     PERFORM 170-LOAD-REVIEW-TABLE THRU 170-EXIT                          
023600             UNTIL REVW-EOF.                                              
023700     PERFORM 180-COMPUTE-RUN-JDN THRU 180-EXIT.                           
023800     PERFORM 250-BUILD-PATTERN-STATS                                      
023900             VARYING LPX FROM 1 BY 1                                      
024000             UNTIL LPX > LEND-TBL-SIZE.                                   
024100     PERFORM 260-FIND-PEAK-HOURS THRU 260-EXIT.                           
024200     PERFORM 270-FIND-TOP-GENRES THRU 270-EXIT.                           
024300     PERFORM 200-PROCESS-USER THRU 200-EXIT                               
024400             UNTIL USER-EOF.                                              
024500     PERFORM 650-WRITE-PATTERN-REC.                                       
024600     PERFORM 790-CLOSE-FILES.                                             
024700     STOP RUN.                                                            
024800******************************************************************        
024900 700-OPEN-FILES.                                                          
025000     OPEN INPUT  USER-FILE BOOK-FILE LENDING-FILE REVIEW-FILE.            
025100     OPEN OUTPUT SEGMENT-FILE.                                            
025200******************************************************************        
025300 790-CLOSE-FILES.                                                         
025400     CLOSE USER-FILE BOOK-FILE LENDING-FILE REVIEW-FILE                   
025500           SEGMENT-FILE.                                                  
025600******************************************************************        
025700 100-LOAD-BOOK-TABLE.                                                     
025800     READ BOOK-FILE                                                       
025900         AT END                                                           
026000             SET BOOK-EOF TO TRUE                                         
026100             GO TO 100-EXIT                                               
026200     END-READ.                                                            
026300     ADD 1 TO BOOK-TBL-SIZE.                                              
026400     SET BPX TO BOOK-TBL-SIZE.                                            
026500     MOVE BK-ID            TO BT-ID(BPX).                                 
026600     MOVE BK-GENRE         TO BT-GENRE(BPX).                              
026700 100-EXIT.                                                                
026800     EXIT.                                                                
026900******************************************************************        
027000 150-LOAD-LENDING-TABLE.                                                  
027100     READ LENDING-FILE                                                    
027200         AT END                                                           
027300             SET LEND-EOF TO TRUE                                         
027400             GO TO 150-EXIT                                               
027500     END-READ.                                                            
027600     ADD 1 TO LEND-TBL-SIZE.                                              
027700     SET LPX TO LEND-TBL-SIZE.                                            
027800     MOVE LD-ID            TO LT-ID(LPX).                                 
027900     MOVE LD-BOOK-ID       TO LT-BOOK-ID(LPX).                            
028000     MOVE LD-USER-ID       TO LT-USER-ID(LPX).                            
028100     MOVE LD-BORROW-DATE   TO LT-BORROW-DATE(LPX).                        
028200     MOVE LD-DUE-DATE      TO LT-DUE-DATE(LPX).                           
028300     MOVE LD-RETURN-DATE   TO LT-RETURN-DATE(LPX).                        
028400     MOVE LD-STATUS        TO LT-STATUS(LPX).                             
028500 150-EXIT.                                                                
028600     EXIT.                                                                
028700******************************************************************        
028800 170-LOAD-REVIEW-TABLE.                                                   
028900     READ REVIEW-FILE                                                     
029000         AT END                                                           
029100             SET REVW-EOF TO TRUE                                         
029200             GO TO 170-EXIT                                               
029300     END-READ.                                                            
029400     ADD 1 TO REVW-TBL-SIZE.                                              
029500     SET RVX TO REVW-TBL-SIZE.                                            
029600     MOVE RV-ID            TO RV-ID(RVX).                                 
029700     MOVE RV-USER-ID       TO RV-USER-ID(RVX).                            
029800     MOVE RV-RATING        TO RV-RATING(RVX).                             
029900     MOVE RV-APPROVED      TO RV-APPROVED(RVX).                           
030000 170-EXIT.                                                                
030100     EXIT.                                                                
030200******************************************************************        
030300*  180/181/182 COMPUTE THE JULIAN DAY NUMBER OF THE RUN DATE              
030400*  ONCE, AND THE TRAILING-3-MONTH (90-DAY) RECENT-LENDING                 
030500*  CUTOFF JDN DERIVED FROM IT (MNT0230) - 181 IS THE SAME                 
030600*  FORMULA CALLED AGAIN BY 182 FOR ANY OTHER 9(8) DATE (A                 
030700*  MEMBER'S LAST-BORROW DATE IN 230, A LENDING'S BORROW DATE              
030800*  IN 210) SAME AS LIBFCST/LIBLPOST (RICHARDS/FLIEGEL FORWARD             
030900*  JDN).                                                                  
031000 180-COMPUTE-RUN-JDN.                                                     
031100     MOVE LW-RUN-YEAR TO WS-JDN-CCYY.                                     
031200     MOVE LW-RUN-MONTH TO WS-JDN-MM.                                      
031300     MOVE LW-RUN-DAY TO WS-JDN-DD.                                        
031400     PERFORM 181-COMPUTE-JULIAN-DAY THRU 181-EXIT.                        
031500     MOVE WS-JDN-RESULT TO WS-RUN-JDN.                                    
031600     COMPUTE WS-RECENT-CUTOFF-JDN = WS-RUN-JDN - 90.                      
031700 180-EXIT.                                                                
031800     EXIT.                                                                
031900******************************************************************        
032000 181-COMPUTE-JULIAN-DAY.                                                  
032100     IF WS-JDN-MM = 1                                                     
032200         MOVE -2 TO WS-JDN-MT                                             
032300     ELSE                                                                 
032400         MOVE -1 TO WS-JDN-MT                                             
032500     END-IF.                                                              
032600     COMPUTE WS-JDN-A     = WS-JDN-CCYY + 4800 + WS-JDN-MT.               
032700     COMPUTE WS-JDN-TERM1 = (1461 * WS-JDN-A) / 4.                        
032800     COMPUTE WS-JDN-CTERM = WS-JDN-MM - 2 - (12 * WS-JDN-MT).             
032900     COMPUTE WS-JDN-TERM2 = (367 * WS-JDN-CTERM) / 12.                    
033000     COMPUTE WS-JDN-E     = WS-JDN-CCYY + 4900 + WS-JDN-MT.               
033100     COMPUTE WS-JDN-FTERM = WS-JDN-E / 100.                               
033200     COMPUTE WS-JDN-TERM3 = (3 * WS-JDN-FTERM) / 4.                       
033300     COMPUTE WS-JDN-RESULT = WS-JDN-TERM1 + WS-JDN-TERM2                  
033400             - WS-JDN-TERM3 + WS-JDN-DD - 32075.                          
033500 181-EXIT.                                                                
033600     EXIT.                                                                
033700******************************************************************        
033800*  182 SPLITS A 9(8) CCYYMMDD DATE IN WS-DATE-TO-CONVERT INTO             
033900*  ITS CCYY/MM/DD PARTS AND CALLS 181 FOR THE JDN - SHARED BY             
034000*  210 (ONE LENDING'S BORROW DATE) AND 230 (A MEMBER'S                    
034100*  LAST-BORROW DATE) SO THE SPLIT-AND-CONVERT CODE IS NOT                 
034200*  REPEATED (MNT0230).                                                    
034300 182-DATE-TO-JDN.                                                         
034400     MOVE WS-DATE-TO-CONVERT TO WS-JDN-A.                                 
034500     DIVIDE WS-JDN-A BY 10000                                             
034600             GIVING WS-JDN-CCYY REMAINDER WS-JDN-A.                       
034700     DIVIDE WS-JDN-A BY 100                                               
034800             GIVING WS-JDN-MM REMAINDER WS-JDN-DD.                        
034900     PERFORM 181-COMPUTE-JULIAN-DAY THRU 181-EXIT.                        
035000 182-EXIT.                                                                
035100     EXIT.                                                                
035200******************************************************************        
035300*  200-PROCESS-USER CARRIES ONE MEMBER THROUGH THE FULL                   
035400*  METRICS/SEGMENT/RETENTION PASS AND WRITES ITS SG-REC.                  
035500 200-PROCESS-USER.                                                        
035600     READ USER-FILE                                                       
035700         AT END                                                           
035800             SET USER-EOF TO TRUE                                         
035900             GO TO 200-EXIT                                               
036000     END-READ.                                                            
036100     PERFORM 205-RESET-USER-METRICS.                                      
036200     PERFORM 210-SCAN-LENDINGS                                            
036300             VARYING LPX FROM 1 BY 1                                      
036400             UNTIL LPX > LEND-TBL-SIZE.                                   
036500     PERFORM 215-SCAN-REVIEWS                                             
036600             VARYING RVX FROM 1 BY 1                                      
036700             UNTIL RVX > REVW-TBL-SIZE.                                   
036800     IF WS-RATING-CNT > 0                                                 
036900         COMPUTE WS-AVG-RATING ROUNDED =                                  
037000                 WS-RATING-SUM / WS-RATING-CNT                            
037100     ELSE                                                                 
037200         MOVE ZERO TO WS-AVG-RATING                                       
037300     END-IF.                                                              
037400     PERFORM 220-DETERMINE-SEGMENT THRU 220-EXIT.                         
037500     PERFORM 230-COMPUTE-RETENTION-SCORE THRU 230-EXIT.                   
037600     PERFORM 240-DETERMINE-RISK-LEVEL THRU 240-EXIT.                      
037700     PERFORM 245-IDENTIFY-RISK-FACTORS THRU 245-EXIT.                     
037800     PERFORM 600-WRITE-SEGMENT-REC.                                       
037900 200-EXIT.                                                                
038000     EXIT.                                                                
038100******************************************************************        
038200 205-RESET-USER-METRICS.                                                  
038300     MOVE ZERO TO WS-TOTAL-READ WS-ACTIVE-COUNT                           
038400             WS-OVERDUE-COUNT WS-RATING-SUM WS-RATING-CNT                 
038500             WS-AVG-RATING WS-LAST-BORROW-DATE                            
038600             WS-OVERDUE-RATIO WS-DAYS-SINCE-LAST-BORROW                   
038700             WS-RECENT-3MO-COUNT.                                         
038800******************************************************************        
038900*  210-SCAN-LENDINGS IS A FULL TABLE SCAN (NOT A SEARCH) -                
039000*  LT-USER-ID IS NOT A UNIQUE KEY SO EVERY MATCHING ENTRY IS              
039100*  TALLIED.  WS-RECENT-3MO-COUNT FEEDS THE LOW_RECENT_ACTIVITY            
039200*  RISK FACTOR IN 245 (MNT0230).                                          
039300 210-SCAN-LENDINGS.                                                       
039400     IF LT-USER-ID(LPX) = US-ID                                           
039500         ADD 1 TO WS-TOTAL-READ                                           
039600         IF LT-BORROW-DATE(LPX) > WS-LAST-BORROW-DATE                     
039700             MOVE LT-BORROW-DATE(LPX)                                     
039800                     TO WS-LAST-BORROW-DATE                               
039900         END-IF                                                           
040000         MOVE LT-BORROW-DATE(LPX) TO WS-DATE-TO-CONVERT                   
040100         PERFORM 182-DATE-TO-JDN THRU 182-EXIT                            
040200         IF WS-JDN-RESULT >= WS-RECENT-CUTOFF-JDN                         
040300             ADD 1 TO WS-RECENT-3MO-COUNT                                 
040400         END-IF                                                           
040500         IF LT-RETURN-DATE(LPX) = ZERO                                    
040600             ADD 1 TO WS-ACTIVE-COUNT                                     
040700             IF LT-DUE-DATE(LPX) < LW-RUN-DATE-N                          
040800                 ADD 1 TO WS-OVERDUE-COUNT                                
040900             END-IF                                                       
041000         END-IF                                                           
041100     END-IF.                                                              
041200******************************************************************        
041300 215-SCAN-REVIEWS.                                                        
041400     IF RV-USER-ID(RVX) = US-ID AND RV-IS-APPROVED(RVX)                   
041500         ADD RV-RATING(RVX) TO WS-RATING-SUM                              
041600         ADD 1 TO WS-RATING-CNT                                           
041700     END-IF.                                                              
041800******************************************************************        
041900*  220 CLASSIFIES THE MEMBER - FIRST MATCH WINS, CHECKED IN               
042000*  THIS ORDER (POWER_USER, REGULAR, AT_RISK, NEW_USER).                   
042100 220-DETERMINE-SEGMENT.                                                   
042200     IF WS-TOTAL-READ >= 20 AND WS-AVG-RATING >= 4.0                      
042300         MOVE 'POWER_USER' TO WS-SEGMENT                                  
042400     ELSE                                                                 
042500         IF WS-TOTAL-READ >= 10                                           
042600             MOVE 'REGULAR' TO WS-SEGMENT                                 
042700         ELSE                                                             
042800             IF WS-OVERDUE-COUNT > 2                                      
042900                 MOVE 'AT_RISK' TO WS-SEGMENT                             
043000             ELSE                                                         
043100                 MOVE 'NEW_USER' TO WS-SEGMENT                            
043200             END-IF                                                       
043300         END-IF                                                           
043400     END-IF.                                                              
043500 220-EXIT.                                                                
043600     EXIT.                                                                
043700******************************************************************        
043800*  230 - MEMBERS WITH NO LENDING HISTORY GET A FLAT 0.0 SCORE             
043900*  (WS-TOTAL-READ = 0 MEANS WS-LAST-BORROW-DATE NEVER SET).               
044000 230-COMPUTE-RETENTION-SCORE.                                             
044100     IF WS-TOTAL-READ = 0                                                 
044200         MOVE ZERO TO WS-RETENTION-SCORE                                  
044300         GO TO 230-EXIT                                                   
044400     END-IF.                                                              
044500     COMPUTE WS-OVERDUE-RATIO =                                           
044600             WS-OVERDUE-COUNT / WS-TOTAL-READ.                            
044700     MOVE WS-LAST-BORROW-DATE TO WS-DATE-TO-CONVERT.                      
044800     PERFORM 182-DATE-TO-JDN THRU 182-EXIT.                               
044900     MOVE WS-JDN-RESULT TO WS-DATE-JDN.                                   
045000     COMPUTE WS-DAYS-SINCE-LAST-BORROW = WS-RUN-JDN - WS-DATE-JDN.        
045100     COMPUTE WS-ACTIVITY-SCORE =                                          
045200             1 - (WS-DAYS-SINCE-LAST-BORROW / 90).                        
045300     IF WS-ACTIVITY-SCORE < 0                                             
045400         MOVE ZERO TO WS-ACTIVITY-SCORE                                   
045500     END-IF.                                                              
045600     COMPUTE WS-OVERDUE-SCORE = 1 - (WS-OVERDUE-RATIO * 0.5).             
045700     COMPUTE WS-RETENTION-SCORE =                                         
045800             (WS-ACTIVITY-SCORE * 0.7)                                    
045900             + (WS-OVERDUE-SCORE * 0.3).                                  
046000 230-EXIT.                                                                
046100     EXIT.                                                                
046200******************************************************************        
046300 240-DETERMINE-RISK-LEVEL.                                                
046400     IF WS-RETENTION-SCORE >= 0.8                                         
046500         MOVE 'LOW' TO WS-RISK-LEVEL                                      
046600     ELSE                                                                 
046700         IF WS-RETENTION-SCORE >= 0.5                                     
046800             MOVE 'MEDIUM' TO WS-RISK-LEVEL                               
046900         ELSE                                                             
047000             MOVE 'HIGH' TO WS-RISK-LEVEL                                 
047100         END-IF                                                           
047200     END-IF.                                                              
047300 240-EXIT.                                                                
047400     EXIT.                                                                
047500******************************************************************        
047600*  245 FLAGS THE FOUR RISK FACTORS INDEPENDENTLY OF THE LOW/              
047700*  MEDIUM/HIGH RISK LEVEL ABOVE - NO_ACTIVITY STOPS THE CHECK             
047800*  (A MEMBER WITH NO LENDING HISTORY GETS NO OTHER FACTOR);               
047900*  OTHERWISE INACTIVE, HIGH_OVERDUE_RATE AND LOW_RECENT_                  
048000*  ACTIVITY ARE EVALUATED INDEPENDENTLY AND MAY ALL APPLY AT              
048100*  ONCE (MNT0230).                                                        
048200 245-IDENTIFY-RISK-FACTORS.                                               
048300     MOVE 'N' TO WS-RF-NO-ACTIVITY WS-RF-INACTIVE                         
048400             WS-RF-HIGH-OVERDUE WS-RF-LOW-RECENT.                         
048500     IF WS-TOTAL-READ = 0                                                 
048600         MOVE 'Y' TO WS-RF-NO-ACTIVITY                                    
048700         GO TO 245-EXIT                                                   
048800     END-IF.                                                              
048900     IF WS-DAYS-SINCE-LAST-BORROW > 60                                    
049000         MOVE 'Y' TO WS-RF-INACTIVE                                       
049100     END-IF.                                                              
049200     IF WS-OVERDUE-RATIO > 0.3                                            
049300         MOVE 'Y' TO WS-RF-HIGH-OVERDUE                                   
049400     END-IF.                                                              
049500     IF WS-RECENT-3MO-COUNT < 2                                           
049600         MOVE 'Y' TO WS-RF-LOW-RECENT                                     
049700     END-IF.                                                              
049800 245-EXIT.                                                                
049900     EXIT.                                                                
050000******************************************************************        
050100*  250 TALLIES BORROW-HOUR AND GENRE COUNTS ACROSS EVERY                  
050200*  LENDING, ONE PASS, BEFORE ANY PER-MEMBER PROCESSING. THE               
050300*  LEDGER CARRIES NO TIME-OF-DAY FIELD (NON-GOAL - TRANSPORT              
050400*  TIMESTAMP, NOT LEDGER DATA) SO THE HOUR BUCKET IS THE                  
050500*  REMAINDER OF LEND-ID DIVIDED BY 24, THE SAME SURROGATE                 
050600*  KEY-DERIVED BUCKETING USED FOR TIE-BREAK ORDERING ELSE-                
050700*  WHERE IN THIS SUITE.                                                   
050800 250-BUILD-PATTERN-STATS.                                                 
050900     DIVIDE LT-ID(LPX) BY 24 GIVING PW-HOUR-OF-LEND                       
051000             REMAINDER PW-HOUR-REMAINDER.                                 
051100     ADD 1 TO PW-HOUR-TALLY(PW-HOUR-REMAINDER + 1).                       
051200     SET WS-FOUND-SW TO 'N'.                                              
051300     SET BPX TO 1.                                                        
051400     SEARCH BOOK-ENTRY                                                    
051500         AT END                                                           
051600             NEXT SENTENCE                                                
051700         WHEN BT-ID(BPX) = LT-BOOK-ID(LPX)                                
051800             SET WS-ENTRY-FOUND TO TRUE                                   
051900     END-SEARCH.                                                          
052000     IF WS-ENTRY-FOUND                                                    
052100         PERFORM 255-TALLY-GENRE                                          
052200     END-IF.                                                              
052300******************************************************************        
052400 255-TALLY-GENRE.                                                         
052500     SET GTX TO 1.                                                        
052600     SET WS-FOUND-SW TO 'N'.                                              
052700     PERFORM 256-SCAN-FOR-GENRE THRU 256-EXIT                             
052800             VARYING GTX FROM 1 BY 1                                      
052900             UNTIL GTX > GENRE-TBL-SIZE OR WS-ENTRY-FOUND.                
053000     IF WS-ENTRY-FOUND                                                    
053100         ADD 1 TO GT-COUNT(GTX)                                           
053200     ELSE                                                                 
053300         IF GENRE-TBL-SIZE < 30                                           
053400             ADD 1 TO GENRE-TBL-SIZE                                      
053500             SET GTX TO GENRE-TBL-SIZE                                    
053600             MOVE BT-GENRE(BPX) TO GT-NAME(GTX)                           
053700             MOVE 1 TO GT-COUNT(GTX)                                      
053800             MOVE 'N' TO GT-PICKED(GTX)                                   
053900         END-IF                                                           
054000     END-IF.                                                              
054100******************************************************************        
054200 256-SCAN-FOR-GENRE.                                                      
054300     IF GT-NAME(GTX) = BT-GENRE(BPX)                                      
054400         SET WS-ENTRY-FOUND TO TRUE                                       
054500     END-IF.                                                              
054600 256-EXIT.                                                                
054700     EXIT.                                                                
054800******************************************************************        
054900*  260 COLLECTS EVERY HOUR BUCKET TIED FOR THE HIGHEST COUNT,             
055000*  CAPPED AT 5 (PT-PEAK-HOUR OCCURS 5 TIMES).                             
055100 260-FIND-PEAK-HOURS.                                                     
055200     MOVE ZERO TO PW-MAX-HOUR-COUNT.                                      
055300     MOVE ZERO TO PT-PEAK-HOUR-CNT.                                       
055400     PERFORM 261-FIND-MAX-HOUR                                            
055500             VARYING PW-HOUR-OF-LEND FROM 1 BY 1                          
055600             UNTIL PW-HOUR-OF-LEND > 24.                                  
055700     PERFORM 262-COLLECT-PEAK-HOUR                                        
055800             VARYING PW-HOUR-OF-LEND FROM 1 BY 1                          
055900             UNTIL PW-HOUR-OF-LEND > 24.                                  
056000 260-EXIT.                                                                
056100     EXIT.                                                                
056200******************************************************************        
056300 261-FIND-MAX-HOUR.                                                       
056400     IF PW-HOUR-TALLY(PW-HOUR-OF-LEND) > PW-MAX-HOUR-COUNT                
056500         MOVE PW-HOUR-TALLY(PW-HOUR-OF-LEND)                              
056600                 TO PW-MAX-HOUR-COUNT                                     
056700     END-IF.                                                              
056800******************************************************************        
056900 262-COLLECT-PEAK-HOUR.                                                   
057000     IF PW-HOUR-TALLY(PW-HOUR-OF-LEND) = PW-MAX-HOUR-COUNT                
057100             AND PW-MAX-HOUR-COUNT > 0                                    
057200             AND PT-PEAK-HOUR-CNT < 5                                     
057300         ADD 1 TO PT-PEAK-HOUR-CNT                                        
057400         COMPUTE PT-PEAK-HOUR(PT-PEAK-HOUR-CNT) =                         
057500                 PW-HOUR-OF-LEND - 1                                      
057600     END-IF.                                                              
057700******************************************************************        
057800*  270 PICKS THE TOP 3 GENRES BY COUNT, DESCENDING, VIA THREE             
057900*  FIND-THE-BEST-REMAINING PASSES (SAME SELECTION IDIOM AS                
058000*  LIBFCST'S RANKING, WITHOUT A CALL TO LIBSORT SINCE ONLY                
058100*  THE TOP 3 OF UP TO 30 ENTRIES ARE NEEDED).                             
058200 270-FIND-TOP-GENRES.                                                     
058300     MOVE SPACES TO PT-TOP-GENRE-1 PT-TOP-GENRE-2                         
058400             PT-TOP-GENRE-3.                                              
058500     MOVE ZERO TO WS-GENRE-RANK.                                          
058600     PERFORM 275-FIND-ONE-TOP-GENRE THRU 275-EXIT 3 TIMES.                
058700 270-EXIT.                                                                
058800     EXIT.                                                                
058900******************************************************************        
059000 275-FIND-ONE-TOP-GENRE.                                                  
059100     ADD 1 TO WS-GENRE-RANK.                                              
059200     MOVE ZERO TO PW-BEST-COUNT.                                          
059300     MOVE SPACES TO PW-BEST-NAME.                                         
059400     MOVE ZERO TO PW-BEST-INDEX.                                          
059500     PERFORM 276-SCAN-GENRE-ENTRY                                         
059600             VARYING GTX FROM 1 BY 1                                      
059700             UNTIL GTX > GENRE-TBL-SIZE.                                  
059800     IF PW-BEST-INDEX > 0                                                 
059900         SET GTX TO PW-BEST-INDEX                                         
060000         MOVE 'Y' TO GT-PICKED(GTX)                                       
060100         EVALUATE WS-GENRE-RANK                                           
060200             WHEN 1 MOVE PW-BEST-NAME TO PT-TOP-GENRE-1                   
060300             WHEN 2 MOVE PW-BEST-NAME TO PT-TOP-GENRE-2                   
060400             WHEN 3 MOVE PW-BEST-NAME TO PT-TOP-GENRE-3                   
060500         END-EVALUATE                                                     
060600     END-IF.                                                              
060700 275-EXIT.                                                                
060800     EXIT.                                                                
060900******************************************************************        
061000 276-SCAN-GENRE-ENTRY.                                                    
061100     IF NOT GT-IS-PICKED(GTX)                                             
061200             AND GT-COUNT(GTX) > PW-BEST-COUNT                            
061300         MOVE GT-COUNT(GTX) TO PW-BEST-COUNT                              
061400         MOVE GT-NAME(GTX) TO PW-BEST-NAME                                
061500         SET PW-BEST-INDEX TO GTX                                         
061600     END-IF.                                                              
061700******************************************************************        
061800 600-WRITE-SEGMENT-REC.                                                   
061900     MOVE US-ID              TO SG-USER-ID.                               
062000     MOVE WS-TOTAL-READ      TO SG-TOTAL-READ.                            
062100     MOVE WS-ACTIVE-COUNT    TO SG-ACTIVE-COUNT.                          
062200     MOVE WS-OVERDUE-COUNT   TO SG-OVERDUE-COUNT.                         
062300     MOVE WS-AVG-RATING      TO SG-AVG-RATING.                            
062400     MOVE WS-SEGMENT         TO SG-SEGMENT.                               
062500     MOVE WS-RETENTION-SCORE TO SG-RETENTION-SCORE.                       
062600     MOVE WS-RISK-LEVEL      TO SG-RISK-LEVEL.                            
062700     MOVE WS-RF-NO-ACTIVITY  TO SG-RF-NO-ACTIVITY.                        
062800     MOVE WS-RF-INACTIVE     TO SG-RF-INACTIVE.                           
062900     MOVE WS-RF-HIGH-OVERDUE TO SG-RF-HIGH-OVERDUE.                       
063000     MOVE WS-RF-LOW-RECENT   TO SG-RF-LOW-RECENT.                         
063100     WRITE SG-REC.                                                        
063200******************************************************************        
063300 650-WRITE-PATTERN-REC.                                                   
063400     WRITE PT-REC.                                                        
063500******************************************************************        
